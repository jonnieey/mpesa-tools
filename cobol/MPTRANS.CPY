000100*================================================================ MPTRANS 
000200*                                                                 MPTRANS 
000300*   MPTRANS  -  CANONICAL M-PESA TRANSACTION RECORD               MPTRANS 
000400*                                                                 MPTRANS 
000500*   COMMON LAYOUT SHARED BY LEDGERFY (INPUT), XTRACT (OUTPUT)     MPTRANS 
000600*   AND MSGPARSE (OUTPUT).  ONE LINE = ONE TRANSACTION.           MPTRANS 
000700*                                                                 MPTRANS 
000800*   90-02-14  BOTTO     ORIGINAL LAYOUT FOR GESFATTURE RESTYLE    MPTRANS 
000900*   96-11-03  BOTTO     WIDENED DETAILS TO 60, ADDED REDEFINES    MPTRANS 
001000*   99-01-08  BOTTO     Y2K - COMPLETION-TIME NOW 4-DIGIT YEAR    MPTRANS 
001100*   03-07-22  RV        ADDED FILLER PAD, RECORD NOW 140 BYTES    MPTRANS 
001200*                                                                 MPTRANS 
001300*================================================================ MPTRANS 
001400 01  MPT-TRANS-RECORD.
001500     05  MPT-RECEIPT-NO          PIC X(10).
001600     05  MPT-COMPLETION-TIME     PIC X(19).
001700     05  MPT-DETAILS             PIC X(60).
001800     05  MPT-TRANS-STATUS        PIC X(10).
001900*   PAID-IN / WITHDRAWN / BALANCE ARE CARRIED AS TEXT SO A
002000*   GENUINELY BLANK AMOUNT CAN BE TOLD APART FROM A ZERO ONE.
002100     05  MPT-PAID-IN             PIC X(09).
002200     05  MPT-WITHDRAWN           PIC X(09).
002300     05  MPT-BALANCE             PIC X(09).
002400     05  FILLER                  PIC X(14).
002500*   ALTERNATE VIEW - DATE/TIME SPLIT OUT OF COMPLETION-TIME.
002600 01  MPT-TRANS-RECORD-DT REDEFINES MPT-TRANS-RECORD.
002700     05  FILLER                  PIC X(10).
002800     05  MPT-DT-DATE             PIC X(10).
002900     05  FILLER                  PIC X(01).
003000     05  MPT-DT-TIME             PIC X(08).
003100     05  FILLER                  PIC X(111).
