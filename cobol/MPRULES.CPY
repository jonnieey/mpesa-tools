000100*================================================================ MPRULES 
000200*                                                                 MPRULES 
000300*   MPRULES  -  RULE-CONFIGURATION RECORD LAYOUTS                 MPRULES 
000400*                                                                 MPRULES 
000500*   ONE PHYSICAL LAYOUT (MPR-CONFIG-RECORD) CARRYING THREE        MPRULES 
000600*   LOGICAL RECORD TYPES, SELECTED BY MPR-REC-TYPE IN COLUMN 1:   MPRULES 
000700*       'A'  ACCOUNT-LIST ENTRY        (MPR-ACCOUNT-ENTRY)        MPRULES 
000800*       'D'  DEFAULT-ACCOUNT ENTRY     (MPR-ACCOUNT-ENTRY)        MPRULES 
000900*       'R'  CATEGORIZATION RULE ENTRY (MPR-RULE-ENTRY)           MPRULES 
001000*                                                                 MPRULES 
001100*   91-05-20  BOTTO     ORIGINAL - BORROWED FROM GESFATTURE'S     MPRULES 
001200*                       KEY-FFATTURE STYLE OF A TYPED RECORD      MPRULES 
001300*   97-02-11  BOTTO     EXCLUDE-WORD TABLE ADDED                  MPRULES 
001400*   99-01-08  BOTTO     Y2K REVIEW - NO DATE FIELDS, NO CHANGE    MPRULES 
001500*   05-09-30  RV        MATCH-TYPE AND AMOUNT CONDITION ADDED     MPRULES 
001600*                                                                 MPRULES 
001700*================================================================ MPRULES 
001800 01  MPR-CONFIG-RECORD.
001900     05  MPR-REC-TYPE            PIC X(01).
002000         88  MPR-IS-ACCOUNT          VALUE 'A'.
002100         88  MPR-IS-DEFAULT          VALUE 'D'.
002200         88  MPR-IS-RULE             VALUE 'R'.
002300     05  MPR-CONFIG-BODY         PIC X(558).
002400*
002500 01  MPR-ACCOUNT-ENTRY REDEFINES MPR-CONFIG-RECORD.
002600     05  FILLER                  PIC X(01).
002700     05  MPR-ACCOUNT-NAME        PIC X(45).
002800     05  FILLER                  PIC X(513).
002900*
003000 01  MPR-RULE-ENTRY REDEFINES MPR-CONFIG-RECORD.
003100     05  FILLER                  PIC X(01).
003200     05  MPR-RULE-ACCOUNT        PIC X(45).
003300     05  MPR-KEYWORD-CNT         PIC 9(02).
003400     05  MPR-KEYWORD-TBL.
003500         10  MPR-KEYWORD         PIC X(30) OCCURS 8 TIMES.
003600     05  MPR-EXCLUDE-CNT         PIC 9(02).
003700     05  MPR-EXCLUDE-TBL.
003800         10  MPR-EXCLUDE         PIC X(30) OCCURS 8 TIMES.
003900     05  MPR-MATCH-TYPE          PIC X(03).
004000     05  MPR-COND-OP             PIC X(02).
004100     05  MPR-COND-AMOUNT         PIC X(09).
004200     05  FILLER                  PIC X(15).
