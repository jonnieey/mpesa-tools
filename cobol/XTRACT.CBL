000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.
000400     XTRACT.
000500 
000600 AUTHOR.
000700     BOTTO.
000800 
000900 INSTALLATION.
001000     AFRITEL HOLDINGS - AMMINISTRAZIONE.
001100 
001200 DATE-WRITTEN.
001300     24-08-1992.
001400 
001500 DATE-COMPILED.
001600 
001700 SECURITY.
001800     INTERNAL USE ONLY - ACCOUNTING DEPARTMENT.
001900 
002000 REMARKS.
002100 
002200     LE RIGHE DI TESTATA E DI PIE' PAGINA DELL'ESTRATTO CONTO
002300     VENGONO SCARTATE.  GLI IMPORTI SONO RIPULITI DA SIMBOLI
002400     DI VALUTA E SEPARATORI DI MIGLIAIA PRIMA DI ESSERE SCRITTI
002500     SUL FILE CANONICO.  UN ALTRO PROGRAMMA (LEDGERFY) ELABORA
002600     IL FILE CANONICO PRODOTTO DA QUESTO PROGRAMMA.
002700 
002800*================================================================ XTRACT  
002900*                    M A N U T E N Z I O N E                      XTRACT  
003000*================================================================ XTRACT  
003100*   92-08-24  BOTTO     PRIMA STESURA - SCRITTO COME CLIENTI      XTRACT  
003200*                       (STAMPA PROSPETTO ESTRATTI CONTO)         XTRACT  
003300*   94-02-11  BOTTO     AGGIUNTA LA RIPULITURA RIGHE SALTATE      XTRACT  
003400*   97-05-09  BOTTO     TRIM E COLLASSO SPAZI SULLE CELLE TESTO   XTRACT  
003500*   99-01-08  BOTTO     REVISIONE Y2K - NESSUN CAMPO ANNO A 2     XTRACT  
003600*                       CIFRE IN QUESTO PROGRAMMA                 XTRACT  
003700*   00-03-15  PG        RICH. EDR-4890 - SCARTO RIGHE TESTATA     XTRACT  
003800*                       E PIE' PAGINA DEGLI ESTRATTI SCANNERIZ.   XTRACT  
003900*   02-09-27  RV        RICH. EDR-5201 - RINOMINATO CLIENTI IN    XTRACT  
004000*                       XTRACT, RISCRITTO PER IL NORMALIZZATORE   XTRACT  
004100*                       RIGHE ESTRATTO M-PESA (PROGETTO MPESA)    XTRACT  
004200*   05-01-14  RV        RICH. EDR-5410 - VALORE ABSOLUTO SU       XTRACT  
004300*                       PRELIEVI NEGATIVI                         XTRACT  
004400*   07-06-02  PG        RICH. EDR-5590 - TOTALI DEPOSITI E        XTRACT  
004500*                       PRELIEVI SU CONSOLE DI FINE ELABORAZIONE  XTRACT  
004600*   09-11-19  RV        RICH. EDR-5720 - STATO MANCANTE DEFAULT   XTRACT  
004700*                       A 'COMPLETED'                             XTRACT  
004800*================================================================ XTRACT  
004900 
005000 ENVIRONMENT  DIVISION.
005100 
005200 CONFIGURATION SECTION.
005300 
005400 SOURCE-COMPUTER.
005500     IBM-AS400.
005600 OBJECT-COMPUTER.
005700     IBM-AS400.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 
006100 INPUT-OUTPUT SECTION.
006200     FILE-CONTROL.
006300 
006400     SELECT RAWSTMT ASSIGN TO RAWSTMT
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS FS-RAWSTMT.
006800 
006900     SELECT MPTRANS ASSIGN TO MPTRANS
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS FS-MPTRANS.
007300 
007400 DATA  DIVISION.
007500 
007600     FILE  SECTION.
007700 
007800   FD  RAWSTMT
007900       LABEL RECORD IS STANDARD
008000       RECORD CONTAINS 260 CHARACTERS
008100       DATA RECORD IS REC-RAWSTMT.
008200*   CAMPO DI LAVORO: REC-RAWSTMT
008300 01  REC-RAWSTMT.
008400*   CAMPO DI LAVORO: RAWR-RECEIPT-NO
008500     05  RAWR-RECEIPT-NO         PIC X(20).
008600*   CAMPO RELATIVO A: ORARIO
008700     05  RAWR-COMPLETION-TIME    PIC X(30).
008800*   CAMPO DI LAVORO: RAWR-DETAILS
008900     05  RAWR-DETAILS            PIC X(90).
009000*   CAMPO DI LAVORO: RAWR-TRANS-STATUS
009100     05  RAWR-TRANS-STATUS       PIC X(20).
009200*   CAMPO DI LAVORO: RAWR-PAID-IN
009300     05  RAWR-PAID-IN            PIC X(30).
009400*   CAMPO DI LAVORO: RAWR-WITHDRAWN
009500     05  RAWR-WITHDRAWN          PIC X(30).
009600*   CAMPO RELATIVO A: SALDO
009700     05  RAWR-BALANCE            PIC X(30).
009800     05  FILLER                  PIC X(10).
009900*   ALTERNATE VIEW - RAW ROW TAKEN AS ONE 260-BYTE STRING,
010000*   USED TO TEST A WHOLLY-BLANK INPUT LINE IN ONE COMPARE.
010100*   CAMPO DI LAVORO: REC-RAWSTMT-WHOLE
010200 01  REC-RAWSTMT-WHOLE REDEFINES REC-RAWSTMT.
010300*   CAMPO DI LAVORO: RAWW-ALL-BYTES
010400     05  RAWW-ALL-BYTES          PIC X(260).
010500 
010600   FD  MPTRANS
010700       LABEL RECORD IS STANDARD
010800       RECORD CONTAINS 140 CHARACTERS
010900       DATA RECORD IS REC-MPTRANS.
011000     COPY MPTRANS.
011100 
011200 WORKING-STORAGE SECTION.
011300 
011400*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
011500 77  WS-CC-IDX                   PIC 9(03) COMP.
011600*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
011700 77  WS-CC-OUT-IDX               PIC 9(03) COMP.
011800 
011900*   --------------------------------------------------------
012000*   CELLA DI LAVORO PER LA PULIZIA DI UN CAMPO TESTO
012100*   --------------------------------------------------------
012200*   CAMPO RELATIVO A: CELLA DELLA TABELLA ESTRATTA
012300 01  WS-CLEAN-CELL.
012400*   CAMPO DI LAVORO: WS-CC-RAW
012500     05  WS-CC-RAW               PIC X(90).
012600*   CAMPO DI LAVORO: WS-CC-RESULT
012700     05  WS-CC-RESULT            PIC X(90).
012800*   CAMPO DI LAVORO: WS-CC-LAST-WAS-SPACE
012900     05  WS-CC-LAST-WAS-SPACE    PIC X(01) VALUE 'Y'.
013000*   CAMPO DI LAVORO: WS-CC-PREV-SPACE
013100         88  WS-CC-PREV-SPACE        VALUE 'Y'.
013200*   CAMPO DI LAVORO: WS-CC-CHAR
013300     05  WS-CC-CHAR              PIC X(01).
013400     05  FILLER                  PIC X(04).
013500 
013600*   --------------------------------------------------------
013700*   CELLA DI LAVORO PER LA CONVERSIONE DI UN IMPORTO
013800*   --------------------------------------------------------
013900*   CAMPO RELATIVO A: IMPORTO
014000 01  WS-CLEAN-AMOUNT.
014100*   CAMPO DI LAVORO: WS-CA-RAW
014200     05  WS-CA-RAW               PIC X(30).
014300*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
014400     05  WS-CA-IDX               PIC 9(03) COMP.
014500*   CAMPO DI LAVORO: WS-CA-INT-NUM
014600     05  WS-CA-INT-NUM           PIC 9(07) COMP.
014700*   CAMPO DI LAVORO: WS-CA-FRAC-CNT
014800     05  WS-CA-FRAC-CNT          PIC 9(01) COMP.
014900*   CAMPO DI LAVORO: WS-CA-FRAC-DIGIT-1
015000     05  WS-CA-FRAC-DIGIT-1      PIC 9(01).
015100*   CAMPO DI LAVORO: WS-CA-FRAC-DIGIT-2
015200     05  WS-CA-FRAC-DIGIT-2      PIC 9(01).
015300*   CAMPO DI LAVORO: WS-CA-DIGIT-VAL
015400     05  WS-CA-DIGIT-VAL         PIC 9(01).
015500*   CAMPO DI LAVORO: WS-CA-SEEN-DOT
015600     05  WS-CA-SEEN-DOT          PIC X(01) VALUE 'N'.
015700*   CAMPO DI LAVORO: WS-CA-DOT-SEEN
015800         88  WS-CA-DOT-SEEN          VALUE 'Y'.
015900*   CAMPO DI LAVORO: WS-CA-SEEN-DIGIT
016000     05  WS-CA-SEEN-DIGIT        PIC X(01) VALUE 'N'.
016100*   CAMPO DI LAVORO: WS-CA-DIGIT-SEEN
016200         88  WS-CA-DIGIT-SEEN        VALUE 'Y'.
016300*   CAMPO DI LAVORO: WS-CA-CHAR
016400     05  WS-CA-CHAR              PIC X(01).
016500     05  FILLER                  PIC X(04).
016600 
016700*   --------------------------------------------------------
016800*   VISTA NUMERICA DI UN IMPORTO RIPULITO (9 CIFRE, 2 DECIMALI)
016900*   --------------------------------------------------------
017000*   CAMPO RELATIVO A: IMPORTO
017100 01  WS-AMOUNT-TEXT               PIC X(09).
017200*   CAMPO RELATIVO A: IMPORTO
017300 01  WS-AMOUNT-NUM REDEFINES WS-AMOUNT-TEXT
017400                                 PIC 9(07)V99.
017500*   CAMPO RELATIVO A: IMPORTO
017600 01  WS-AMOUNT-SIGNED             PIC S9(07)V99 COMP-3.
017700 
017800*   --------------------------------------------------------
017900*   CAMPI DI LAVORO PER LA RIGA GREZZA CORRENTE
018000*   --------------------------------------------------------
018100*   CAMPO RELATIVO A: RIGA
018200 01  WS-CLEAN-ROW.
018300*   CAMPO DI LAVORO: WS-CLR-RECEIPT-NO
018400     05  WS-CLR-RECEIPT-NO       PIC X(20).
018500*   CAMPO RELATIVO A: ORARIO
018600     05  WS-CLR-COMPLETION-TIME  PIC X(30).
018700*   CAMPO DI LAVORO: WS-CLR-DETAILS
018800     05  WS-CLR-DETAILS          PIC X(90).
018900*   CAMPO DI LAVORO: WS-CLR-TRANS-STATUS
019000     05  WS-CLR-TRANS-STATUS     PIC X(20).
019100*   CAMPO DI LAVORO: WS-CLR-PAID-IN
019200     05  WS-CLR-PAID-IN          PIC X(09).
019300*   CAMPO DI LAVORO: WS-CLR-WITHDRAWN
019400     05  WS-CLR-WITHDRAWN        PIC X(09).
019500*   CAMPO RELATIVO A: SALDO
019600     05  WS-CLR-BALANCE          PIC X(09).
019700     05  FILLER                  PIC X(03).
019800*   ALTERNATE VIEW - RECEIPT/TIME TAKEN TOGETHER AS THE
019900*   DUPLICATE-ROW KEY QUOTED ON THE REJECT-LOG DISPLAY.
020000*   CAMPO RELATIVO A: RIGA
020100 01  WS-CLEAN-ROW-KEY REDEFINES WS-CLEAN-ROW.
020200*   CAMPO DI LAVORO: WS-CRK-RECEIPT-NO
020300     05  WS-CRK-RECEIPT-NO       PIC X(20).
020400*   CAMPO RELATIVO A: ORARIO
020500     05  WS-CRK-COMPLETION-TIME  PIC X(30).
020600     05  FILLER                  PIC X(140).
020700*   CAMPO RELATIVO A: CELLA DELLA TABELLA ESTRATTA
020800 01  WS-SCAN-CELL-UPPER          PIC X(90).
020900 
021000*   --------------------------------------------------------
021100*   CELLA DI LAVORO PER LA RICERCA "CONTIENE" DI UNA PAROLA
021200*   CHIAVE OVUNQUE NELLA CELLA (NON SOLO IN TESTA), STESSO
021300*   IDIOMA UNSTRING-PER-AGO DI LEDGERFY 2215-SCAN-FOR-SUBSTR.
021400*   15-05-14 RV - RICH. EDR-5971, VEDI REMARKS
021500*   --------------------------------------------------------
021600*   CAMPO DI LAVORO: WS-HF-SCAN
021700 01  WS-HF-SCAN.
021800*   CAMPO RELATIVO A: STRINGA DA RICERCARE
021900     05  WS-HF-NEEDLE            PIC X(12).
022000*   CAMPO RELATIVO A: AREA DI LAVORO TEMPORANEA
022100     05  WS-HF-TEMP              PIC X(90).
022200*   CAMPO DI LAVORO: WS-HF-TALLY
022300     05  WS-HF-TALLY             PIC 9(03) COMP.
022400     05  FILLER                  PIC X(04).
022500 
022600*   --------------------------------------------------------
022700*   CONTATORI E SWITCHES GENERALI
022800*   --------------------------------------------------------
022900*   CAMPO RELATIVO A: TOTALE
023000 01  WS-TOTALS.
023100*   CAMPO RELATIVO A: RIGA
023200     05  WS-ROWS-ACCEPTED        PIC 9(05) COMP.
023300*   CAMPO RELATIVO A: RIGA
023400     05  WS-ROWS-REJECTED        PIC 9(05) COMP.
023500*   CAMPO DI LAVORO: WS-POPULATED-CNT
023600     05  WS-POPULATED-CNT        PIC 9(02) COMP.
023700*   CAMPO RELATIVO A: TOTALE
023800     05  WS-DEPOSIT-TOTAL        PIC S9(09)V99 COMP-3 VALUE 0.
023900*   CAMPO RELATIVO A: TOTALE
024000     05  WS-WITHDRAWAL-TOTAL     PIC S9(09)V99 COMP-3 VALUE 0.
024100     05  FILLER                  PIC X(04).
024200 
024300*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
024400 01  SW-EOF-RAWSTMT               PIC X(01) VALUE 'N'.
024500*   CAMPO DI LAVORO: EOF-RAWSTMT
024600     88  EOF-RAWSTMT                  VALUE 'Y'.
024700*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
024800 01  SW-ROW-REJECTED               PIC X(01) VALUE 'N'.
024900*   CAMPO RELATIVO A: RIGA
025000     88  ROW-IS-REJECTED               VALUE 'Y'.
025100*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
025200 01  SW-IS-HEADER-ROW               PIC X(01) VALUE 'N'.
025300*   CAMPO RELATIVO A: RIGA
025400     88  ROW-IS-HEADER                 VALUE 'Y'.
025500*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
025600 01  SW-IS-FOOTER-ROW               PIC X(01) VALUE 'N'.
025700*   CAMPO RELATIVO A: RIGA
025800     88  ROW-IS-FOOTER                 VALUE 'Y'.
025900*   CAMPO RELATIVO A: IMPORTO
026000 01  SW-AMOUNT-PRESENT             PIC X(01) VALUE 'N'.
026100*   CAMPO RELATIVO A: IMPORTO
026200     88  AMOUNT-IS-PRESENT             VALUE 'Y'.
026300*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
026400 01  SW-CELL-CONTAINS              PIC X(01) VALUE 'N'.
026500*   CAMPO RELATIVO A: CELLA DELLA TABELLA ESTRATTA
026600     88  CELL-HAS-KEYWORD              VALUE 'Y'.
026700 
026800*   CAMPO DI LAVORO: FS-RAWSTMT
026900 01  FS-RAWSTMT                    PIC X(02).
027000*   CAMPO RELATIVO A: PUNTATORE
027100 01  FS-MPTRANS                    PIC X(02).
027200 
027300 PROCEDURE DIVISION.
027400 
027500*   ROUTINE 0000-MAIN
027600 0000-MAIN.
027700*   92-08-24 BOTTO - SEQUENZA PRINCIPALE (CLIENTI ORIGINALE)
027800*   02-09-27 RV - RISCRITTA PER IL FLUSSO XTRACT
027900*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
028000     DISPLAY 'XTRACT - NORMALIZZAZIONE RIGHE ESTRATTO CONTO'
028100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
028200         UPON CONSOLE.
028300*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
028400     OPEN INPUT RAWSTMT.
028500*   CONTROLLA LA CONDIZIONE SU FS-RAWSTMT
028600     IF FS-RAWSTMT NOT = '00'
028700*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
028800         DISPLAY 'XTRACT: IMPOSSIBILE APRIRE RAWSTMT'
028900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
029000             UPON CONSOLE
029100*   SALTA ALLA ROUTINE 0000-MAIN-EX.
029200         GO TO 0000-MAIN-EX.
029300*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
029400     OPEN OUTPUT MPTRANS.
029500*   RICHIAMA LA ROUTINE 2000-READ-ROW FINO ALLA SUA USCITA
029600     PERFORM 2000-READ-ROW THRU 2000-READ-ROW-EX.
029700*   RICHIAMA LA ROUTINE 2100-EDIT-ROW FINO ALLA SUA USCITA
029800     PERFORM 2100-EDIT-ROW THRU 2100-EDIT-ROW-EX
029900*   RANGE DI USCITA DELLA ROUTINE 2100-EDIT-ROW-EX
030000         UNTIL EOF-RAWSTMT.
030100*   CHIUDE I FILE AL TERMINE DELLA FASE
030200     CLOSE RAWSTMT.
030300*   CHIUDE I FILE AL TERMINE DELLA FASE
030400     CLOSE MPTRANS.
030500*   RICHIAMA LA ROUTINE 9000-REPORT-TOTALS FINO ALLA SUA USCITA
030600     PERFORM 9000-REPORT-TOTALS THRU 9000-REPORT-TOTALS-EX.
030700*   FINE DELLA ROUTINE 0000-MAIN
030800 0000-MAIN-EX.
030900*   TERMINA L'ESECUZIONE DEL PROGRAMMA
031000     STOP RUN.
031100 
031200*   ==========================================================
031300*   2000  -  LETTURA DI UNA RIGA GREZZA
031400*   ==========================================================
031500*   ROUTINE 2000-READ-ROW
031600 2000-READ-ROW.
031700*   LEGGE IL PROSSIMO RECORD DAL FILE RAWSTMT
031800     READ RAWSTMT
031900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
032000         AT END MOVE 'Y' TO SW-EOF-RAWSTMT.
032100*   FINE DELLA ROUTINE 2000-READ-ROW
032200 2000-READ-ROW-EX.
032300*   PUNTO DI USCITA DELLA ROUTINE
032400     EXIT.
032500 
032600*   ROUTINE 2100-EDIT-ROW
032700 2100-EDIT-ROW.
032800*   00-03-15 PG - SCARTO TESTATA/PIE' PAGINA (RICH. EDR-4890)
032900*   CARICA SW-ROW-REJECTED. CON IL VALORE DI 'N'
033000     MOVE 'N' TO SW-ROW-REJECTED.
033100*   CONTROLLA LA CONDIZIONE SU RAWW-ALL-BYTES
033200     IF RAWW-ALL-BYTES = SPACES
033300*   CARICA SW-ROW-REJECTED CON IL VALORE DI 'Y'
033400         MOVE 'Y' TO SW-ROW-REJECTED
033500*   INCREMENTA IL CONTATORE WS-ROWS-REJECTED
033600         ADD 1 TO WS-ROWS-REJECTED
033700*   SALTA ALLA ROUTINE 2190-NEXT-ROW.
033800         GO TO 2190-NEXT-ROW.
033900*   RICHIAMA LA ROUTINE 2110-COUNT-POPULATED FINO ALLA SUA USCITA
034000     PERFORM 2110-COUNT-POPULATED THRU 2110-COUNT-POPULATED-EX.
034100*   CONTROLLA LA CONDIZIONE SU WS-POPULATED-CNT
034200     IF WS-POPULATED-CNT < 7
034300*   CARICA SW-ROW-REJECTED CON IL VALORE DI 'Y'
034400         MOVE 'Y' TO SW-ROW-REJECTED
034500*   INCREMENTA IL CONTATORE WS-ROWS-REJECTED
034600         ADD 1 TO WS-ROWS-REJECTED
034700*   SALTA ALLA ROUTINE 2190-NEXT-ROW.
034800         GO TO 2190-NEXT-ROW.
034900*   RICHIAMA LA ROUTINE 2120-SCAN-HEADER-FOOTER
035000     PERFORM 2120-SCAN-HEADER-FOOTER
035100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
035200         THRU 2120-SCAN-HEADER-FOOTER-EX.
035300*   CONTROLLA LA CONDIZIONE SU ROW-IS-HEADER
035400     IF ROW-IS-HEADER OR ROW-IS-FOOTER
035500*   INCREMENTA IL CONTATORE WS-ROWS-REJECTED
035600         ADD 1 TO WS-ROWS-REJECTED
035700*   SALTA ALLA ROUTINE 2190-NEXT-ROW.
035800         GO TO 2190-NEXT-ROW.
035900 
036000*   CARICA WS-CC-RAW CON IL VALORE DI RAWR-RECEIPT-NO
036100     MOVE RAWR-RECEIPT-NO TO WS-CC-RAW (1:20).
036200*   RICHIAMA LA ROUTINE 3000-CLEAN-CELL FINO ALLA SUA USCITA
036300     PERFORM 3000-CLEAN-CELL THRU 3000-CLEAN-CELL-EX.
036400*   CARICA WS-CLR-RECEIPT-NO. CON IL VALORE INDICATO
036500     MOVE WS-CC-RESULT (1:20) TO WS-CLR-RECEIPT-NO.
036600 
036700*   CARICA WS-CC-RAW CON IL VALORE DI RAWR-COMPLETION-TIME
036800     MOVE RAWR-COMPLETION-TIME TO WS-CC-RAW (1:30).
036900*   RICHIAMA LA ROUTINE 3000-CLEAN-CELL FINO ALLA SUA USCITA
037000     PERFORM 3000-CLEAN-CELL THRU 3000-CLEAN-CELL-EX.
037100*   CARICA WS-CLR-COMPLETION-TIME. CON IL VALORE INDICATO
037200     MOVE WS-CC-RESULT (1:30) TO WS-CLR-COMPLETION-TIME.
037300 
037400*   CONTROLLA LA CONDIZIONE SU WS-CLR-RECEIPT-NO
037500     IF WS-CLR-RECEIPT-NO = SPACES
037600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
037700         OR WS-CLR-COMPLETION-TIME = SPACES
037800*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
037900         DISPLAY 'XTRACT: RIGA SCARTATA, CHIAVE VUOTA - '
038000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
038100             WS-CRK-RECEIPT-NO ' / ' WS-CRK-COMPLETION-TIME
038200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
038300             UPON CONSOLE
038400*   CARICA SW-ROW-REJECTED CON IL VALORE DI 'Y'
038500         MOVE 'Y' TO SW-ROW-REJECTED
038600*   INCREMENTA IL CONTATORE WS-ROWS-REJECTED
038700         ADD 1 TO WS-ROWS-REJECTED
038800*   SALTA ALLA ROUTINE 2190-NEXT-ROW.
038900         GO TO 2190-NEXT-ROW.
039000 
039100*   CARICA WS-CC-RAW. CON IL VALORE DI RAWR-DETAILS
039200     MOVE RAWR-DETAILS TO WS-CC-RAW.
039300*   RICHIAMA LA ROUTINE 3000-CLEAN-CELL FINO ALLA SUA USCITA
039400     PERFORM 3000-CLEAN-CELL THRU 3000-CLEAN-CELL-EX.
039500*   CARICA WS-CLR-DETAILS. CON IL VALORE INDICATO
039600     MOVE WS-CC-RESULT (1:90) TO WS-CLR-DETAILS.
039700 
039800*   CARICA WS-CC-RAW CON IL VALORE DI RAWR-TRANS-STATUS
039900     MOVE RAWR-TRANS-STATUS TO WS-CC-RAW (1:20).
040000*   RICHIAMA LA ROUTINE 3000-CLEAN-CELL FINO ALLA SUA USCITA
040100     PERFORM 3000-CLEAN-CELL THRU 3000-CLEAN-CELL-EX.
040200*   CARICA WS-CLR-TRANS-STATUS. CON IL VALORE INDICATO
040300     MOVE WS-CC-RESULT (1:20) TO WS-CLR-TRANS-STATUS.
040400*   RICHIAMA LA ROUTINE 4000-DEFAULT-STATUS FINO ALLA SUA USCITA
040500     PERFORM 4000-DEFAULT-STATUS THRU 4000-DEFAULT-STATUS-EX.
040600 
040700*   CARICA WS-CA-RAW. CON IL VALORE DI RAWR-PAID-IN
040800     MOVE RAWR-PAID-IN TO WS-CA-RAW.
040900*   CARICA SW-AMOUNT-PRESENT. CON IL VALORE DI 'N'
041000     MOVE 'N' TO SW-AMOUNT-PRESENT.
041100*   RICHIAMA LA ROUTINE 5000-CONVERT-AMOUNT FINO ALLA SUA USCITA
041200     PERFORM 5000-CONVERT-AMOUNT THRU 5000-CONVERT-AMOUNT-EX.
041300*   CONTROLLA LA CONDIZIONE SU AMOUNT-IS-PRESENT
041400     IF AMOUNT-IS-PRESENT
041500*   CARICA WS-CLR-PAID-IN CON IL VALORE DI WS-AMOUNT-TEXT
041600         MOVE WS-AMOUNT-TEXT TO WS-CLR-PAID-IN
041700*   INCREMENTA IL CONTATORE WS-DEPOSIT-TOTAL
041800         ADD WS-AMOUNT-SIGNED TO WS-DEPOSIT-TOTAL
041900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
042000     ELSE
042100*   CARICA WS-CLR-PAID-IN CON IL VALORE DI SPACES
042200         MOVE SPACES TO WS-CLR-PAID-IN
042300*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
042400     END-IF.
042500 
042600*   CARICA WS-CA-RAW. CON IL VALORE DI RAWR-WITHDRAWN
042700     MOVE RAWR-WITHDRAWN TO WS-CA-RAW.
042800*   CARICA SW-AMOUNT-PRESENT. CON IL VALORE DI 'N'
042900     MOVE 'N' TO SW-AMOUNT-PRESENT.
043000*   RICHIAMA LA ROUTINE 5000-CONVERT-AMOUNT FINO ALLA SUA USCITA
043100     PERFORM 5000-CONVERT-AMOUNT THRU 5000-CONVERT-AMOUNT-EX.
043200*   CONTROLLA LA CONDIZIONE SU AMOUNT-IS-PRESENT
043300     IF AMOUNT-IS-PRESENT
043400*   CARICA WS-CLR-WITHDRAWN CON IL VALORE DI WS-AMOUNT-TEXT
043500         MOVE WS-AMOUNT-TEXT TO WS-CLR-WITHDRAWN
043600*   INCREMENTA IL CONTATORE WS-WITHDRAWAL-TOTAL
043700         ADD WS-AMOUNT-SIGNED TO WS-WITHDRAWAL-TOTAL
043800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
043900     ELSE
044000*   CARICA WS-CLR-WITHDRAWN CON IL VALORE DI SPACES
044100         MOVE SPACES TO WS-CLR-WITHDRAWN
044200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
044300     END-IF.
044400 
044500*   CARICA WS-CA-RAW. CON IL VALORE DI RAWR-BALANCE
044600     MOVE RAWR-BALANCE TO WS-CA-RAW.
044700*   CARICA SW-AMOUNT-PRESENT. CON IL VALORE DI 'N'
044800     MOVE 'N' TO SW-AMOUNT-PRESENT.
044900*   RICHIAMA LA ROUTINE 5000-CONVERT-AMOUNT FINO ALLA SUA USCITA
045000     PERFORM 5000-CONVERT-AMOUNT THRU 5000-CONVERT-AMOUNT-EX.
045100*   CONTROLLA LA CONDIZIONE SU AMOUNT-IS-PRESENT
045200     IF AMOUNT-IS-PRESENT
045300*   CARICA WS-CLR-BALANCE CON IL VALORE DI WS-AMOUNT-TEXT
045400         MOVE WS-AMOUNT-TEXT TO WS-CLR-BALANCE
045500*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
045600     ELSE
045700*   CARICA WS-CLR-BALANCE CON IL VALORE DI SPACES
045800         MOVE SPACES TO WS-CLR-BALANCE
045900*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
046000     END-IF.
046100 
046200*   RICHIAMA LA ROUTINE 6000-WRITE-TRANS FINO ALLA SUA USCITA
046300     PERFORM 6000-WRITE-TRANS THRU 6000-WRITE-TRANS-EX.
046400*   INCREMENTA IL CONTATORE WS-ROWS-ACCEPTED.
046500     ADD 1 TO WS-ROWS-ACCEPTED.
046600 
046700*   ROUTINE 2190-NEXT-ROW
046800 2190-NEXT-ROW.
046900*   RICHIAMA LA ROUTINE 2000-READ-ROW FINO ALLA SUA USCITA
047000     PERFORM 2000-READ-ROW THRU 2000-READ-ROW-EX.
047100*   FINE DELLA ROUTINE 2100-EDIT-ROW
047200 2100-EDIT-ROW-EX.
047300*   PUNTO DI USCITA DELLA ROUTINE
047400     EXIT.
047500 
047600*   ROUTINE 2110-COUNT-POPULATED
047700 2110-COUNT-POPULATED.
047800*   CARICA WS-POPULATED-CNT. CON IL VALORE DI 0
047900     MOVE 0 TO WS-POPULATED-CNT.
048000*   CONTROLLA LA CONDIZIONE SU RAWR-RECEIPT-NO
048100     IF RAWR-RECEIPT-NO NOT = SPACES      ADD 1 TO WS-POPULATED-CNT.
048200*   CONTROLLA LA CONDIZIONE SU RAWR-COMPLETION-TIME
048300     IF RAWR-COMPLETION-TIME NOT = SPACES ADD 1 TO WS-POPULATED-CNT.
048400*   CONTROLLA LA CONDIZIONE SU RAWR-DETAILS
048500     IF RAWR-DETAILS NOT = SPACES         ADD 1 TO WS-POPULATED-CNT.
048600*   CONTROLLA LA CONDIZIONE SU RAWR-TRANS-STATUS
048700     IF RAWR-TRANS-STATUS NOT = SPACES    ADD 1 TO WS-POPULATED-CNT.
048800*   CONTROLLA LA CONDIZIONE SU RAWR-PAID-IN
048900     IF RAWR-PAID-IN NOT = SPACES         ADD 1 TO WS-POPULATED-CNT.
049000*   CONTROLLA LA CONDIZIONE SU RAWR-WITHDRAWN
049100     IF RAWR-WITHDRAWN NOT = SPACES       ADD 1 TO WS-POPULATED-CNT.
049200*   CONTROLLA LA CONDIZIONE SU RAWR-BALANCE
049300     IF RAWR-BALANCE NOT = SPACES         ADD 1 TO WS-POPULATED-CNT.
049400*   FINE DELLA ROUTINE 2110-COUNT-POPULATED
049500 2110-COUNT-POPULATED-EX.
049600*   PUNTO DI USCITA DELLA ROUTINE
049700     EXIT.
049800 
049900*   ROUTINE 2120-SCAN-HEADER-FOOTER
050000 2120-SCAN-HEADER-FOOTER.
050100*   94-02-11 BOTTO - CONFRONTO SU TUTTE LE CELLE DELLA RIGA
050200*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'N'
050300     MOVE 'N' TO SW-IS-HEADER-ROW.
050400*   CARICA SW-IS-FOOTER-ROW. CON IL VALORE DI 'N'
050500     MOVE 'N' TO SW-IS-FOOTER-ROW.
050600*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-RECEIPT-NO
050700     MOVE RAWR-RECEIPT-NO TO WS-SCAN-CELL-UPPER (1:20).
050800*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
050900     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
051000*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-COMPLETION-TIM
051100     MOVE RAWR-COMPLETION-TIME TO WS-SCAN-CELL-UPPER (1:30).
051200*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
051300     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
051400*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-DETAILS
051500     MOVE RAWR-DETAILS TO WS-SCAN-CELL-UPPER (1:90).
051600*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
051700     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
051800*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-TRANS-STATUS
051900     MOVE RAWR-TRANS-STATUS TO WS-SCAN-CELL-UPPER (1:20).
052000*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
052100     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
052200*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-PAID-IN
052300     MOVE RAWR-PAID-IN TO WS-SCAN-CELL-UPPER (1:30).
052400*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
052500     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
052600*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-WITHDRAWN
052700     MOVE RAWR-WITHDRAWN TO WS-SCAN-CELL-UPPER (1:30).
052800*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
052900     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
053000*   CARICA WS-SCAN-CELL-UPPER CON IL VALORE DI RAWR-BALANCE
053100     MOVE RAWR-BALANCE TO WS-SCAN-CELL-UPPER (1:30).
053200*   RICHIAMA LA ROUTINE 2125-TEST-ONE-CELL FINO ALLA SUA USCITA
053300     PERFORM 2125-TEST-ONE-CELL THRU 2125-TEST-ONE-CELL-EX.
053400*   FINE DELLA ROUTINE 2120-SCAN-HEADER-FOOTER
053500 2120-SCAN-HEADER-FOOTER-EX.
053600*   PUNTO DI USCITA DELLA ROUTINE
053700     EXIT.
053800 
053900*   ROUTINE 2125-TEST-ONE-CELL
054000 2125-TEST-ONE-CELL.
054100*   IL BUFFER WS-SCAN-CELL-UPPER E' STATO CARICATO DAL CHIAMANTE
054200*   15-05-14 RV - RICH. EDR-5971, LE PAROLE CHIAVE ORA SI
054300*   CERCANO OVUNQUE NELLA CELLA (CONTIENE?), NON SOLO IN TESTA -
054400*   UNA CELLA SCRAPED TIPO "SEE DISCLAIMER FOR DETAILS" O
054500*   "STATEMENT PAGE 2" PRIMA NON VENIVA SCARTATA (VEDI REMARKS)
054600*   NORMALIZZA IL CONTENUTO DI WS-SCAN-CELL-UPPER
054700     INSPECT WS-SCAN-CELL-UPPER
054800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
054900         CONVERTING
055000*   TABELLA DI CONVERSIONE DEI CARATTERI
055100         'abcdefghijklmnopqrstuvwxyz'
055200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
055300         TO
055400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
055500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055600*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'RECEIPT'
055700     MOVE 'RECEIPT' TO WS-HF-NEEDLE.
055800*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
055900     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
056000*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
056100     IF CELL-HAS-KEYWORD
056200*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
056300         MOVE 'Y' TO SW-IS-HEADER-ROW.
056400*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'COMPLETION'
056500     MOVE 'COMPLETION' TO WS-HF-NEEDLE.
056600*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
056700     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
056800*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
056900     IF CELL-HAS-KEYWORD
057000*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
057100         MOVE 'Y' TO SW-IS-HEADER-ROW.
057200*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'DETAILS'
057300     MOVE 'DETAILS' TO WS-HF-NEEDLE.
057400*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
057500     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
057600*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
057700     IF CELL-HAS-KEYWORD
057800*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
057900         MOVE 'Y' TO SW-IS-HEADER-ROW.
058000*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'TRANSACTION'
058100     MOVE 'TRANSACTION' TO WS-HF-NEEDLE.
058200*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
058300     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
058400*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
058500     IF CELL-HAS-KEYWORD
058600*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
058700         MOVE 'Y' TO SW-IS-HEADER-ROW.
058800*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'PAID'
058900     MOVE 'PAID' TO WS-HF-NEEDLE.
059000*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
059100     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
059200*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
059300     IF CELL-HAS-KEYWORD
059400*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
059500         MOVE 'Y' TO SW-IS-HEADER-ROW.
059600*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'WITHDRAWN'
059700     MOVE 'WITHDRAWN' TO WS-HF-NEEDLE.
059800*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
059900     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
060000*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
060100     IF CELL-HAS-KEYWORD
060200*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
060300         MOVE 'Y' TO SW-IS-HEADER-ROW.
060400*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'BALANCE'
060500     MOVE 'BALANCE' TO WS-HF-NEEDLE.
060600*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
060700     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
060800*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
060900     IF CELL-HAS-KEYWORD
061000*   CARICA SW-IS-HEADER-ROW. CON IL VALORE DI 'Y'
061100         MOVE 'Y' TO SW-IS-HEADER-ROW.
061200*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'DISCLAIMER'
061300     MOVE 'DISCLAIMER' TO WS-HF-NEEDLE.
061400*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
061500     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
061600*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
061700     IF CELL-HAS-KEYWORD
061800*   CARICA SW-IS-FOOTER-ROW. CON IL VALORE DI 'Y'
061900         MOVE 'Y' TO SW-IS-FOOTER-ROW.
062000*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'VERIFICATION'
062100     MOVE 'VERIFICATION' TO WS-HF-NEEDLE.
062200*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
062300     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
062400*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
062500     IF CELL-HAS-KEYWORD
062600*   CARICA SW-IS-FOOTER-ROW. CON IL VALORE DI 'Y'
062700         MOVE 'Y' TO SW-IS-FOOTER-ROW.
062800*   CARICA WS-HF-NEEDLE. CON IL VALORE INDICATO
062900     MOVE 'FOR SELF' TO WS-HF-NEEDLE.
063000*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
063100     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
063200*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
063300     IF CELL-HAS-KEYWORD
063400*   CARICA SW-IS-FOOTER-ROW. CON IL VALORE DI 'Y'
063500         MOVE 'Y' TO SW-IS-FOOTER-ROW.
063600*   CARICA WS-HF-NEEDLE. CON IL VALORE DI 'PAGE'
063700     MOVE 'PAGE' TO WS-HF-NEEDLE.
063800*   RICHIAMA LA ROUTINE 2127-CELL-CONTAINS FINO ALLA SUA USCITA
063900     PERFORM 2127-CELL-CONTAINS THRU 2127-CELL-CONTAINS-EX.
064000*   CONTROLLA LA CONDIZIONE SU CELL-HAS-KEYWORD
064100     IF CELL-HAS-KEYWORD
064200*   CARICA SW-IS-FOOTER-ROW. CON IL VALORE DI 'Y'
064300         MOVE 'Y' TO SW-IS-FOOTER-ROW.
064400*   CARICA WS-SCAN-CELL-UPPER. CON IL VALORE DI SPACES
064500     MOVE SPACES TO WS-SCAN-CELL-UPPER.
064600*   FINE DELLA ROUTINE 2125-TEST-ONE-CELL
064700 2125-TEST-ONE-CELL-EX.
064800*   PUNTO DI USCITA DELLA ROUTINE
064900     EXIT.
065000 
065100*   ROUTINE 2127-CELL-CONTAINS
065200 2127-CELL-CONTAINS.
065300*   CONTIENE? STESSA FINESTRA MOBILE DI LEDGERFY 2215-SCAN-FOR
065400*   -SUBSTR (UNSTRING DELIMITED BY L'AGO, POI CONFRONTO CON
065500*   L'ORIGINALE - SE SONO UGUALI L'AGO NON C'ERA).
065600*   CARICA SW-CELL-CONTAINS. CON IL VALORE DI 'N'
065700     MOVE 'N' TO SW-CELL-CONTAINS.
065800*   CONTROLLA LA CONDIZIONE SU WS-HF-NEEDLE
065900     IF WS-HF-NEEDLE = SPACES
066000*   SALTA ALLA ROUTINE 2127-CELL-CONTAINS-EX.
066100         GO TO 2127-CELL-CONTAINS-EX.
066200*   SCOMPONE WS-SCAN-CELL-UPPER NEI SUOI SOTTOCAMPI
066300     UNSTRING WS-SCAN-CELL-UPPER DELIMITED BY WS-HF-NEEDLE
066400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
066500         INTO WS-HF-TEMP
066600*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-HF-TEMP
066700         TALLYING IN WS-HF-TALLY
066800*   CONTEGGIO DEI CARATTERI ESAMINATI
066900         ON OVERFLOW CONTINUE.
067000*   CONTROLLA LA CONDIZIONE SU WS-SCAN-CELL-UPPER
067100     IF WS-SCAN-CELL-UPPER NOT = WS-HF-TEMP
067200*   CARICA SW-CELL-CONTAINS CON IL VALORE DI 'Y'
067300         MOVE 'Y' TO SW-CELL-CONTAINS
067400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
067500     END-IF.
067600*   FINE DELLA ROUTINE 2127-CELL-CONTAINS
067700 2127-CELL-CONTAINS-EX.
067800*   PUNTO DI USCITA DELLA ROUTINE
067900     EXIT.
068000 
068100*   ==========================================================
068200*   3000  -  PULIZIA DI UNA CELLA DI TESTO (TRIM, COLLASSO
068300*   SPAZI, NEWLINE -> SPAZIO)  97-05-09 BOTTO
068400*   ==========================================================
068500*   ROUTINE 3000-CLEAN-CELL
068600 3000-CLEAN-CELL.
068700*   CARICA WS-CC-RESULT. CON IL VALORE DI SPACES
068800     MOVE SPACES TO WS-CC-RESULT.
068900*   CARICA WS-CC-OUT-IDX. CON IL VALORE DI 0
069000     MOVE 0 TO WS-CC-OUT-IDX.
069100*   CARICA WS-CC-LAST-WAS-SPACE. CON IL VALORE DI 'Y'
069200     MOVE 'Y' TO WS-CC-LAST-WAS-SPACE.
069300*   RICHIAMA LA ROUTINE 3010-CLEAN-ONE-CHAR FINO ALLA SUA USCITA
069400     PERFORM 3010-CLEAN-ONE-CHAR THRU 3010-CLEAN-ONE-CHAR-EX
069500*   RANGE DI USCITA DELLA ROUTINE 3010-CLEAN-ONE-CHAR-EX
069600         VARYING WS-CC-IDX FROM 1 BY 1
069700*   INIZIALIZZA L'INDICE WS-CC-IDX DEL CICLO
069800         UNTIL WS-CC-IDX > 90.
069900*   CONTROLLA LA CONDIZIONE SU WS-CC-OUT-IDX
070000     IF WS-CC-OUT-IDX > 0
070100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
070200         AND WS-CC-RESULT (WS-CC-OUT-IDX:1) = SPACE
070300*   DECREMENTA IL CONTATORE WS-CC-OUT-IDX
070400         SUBTRACT 1 FROM WS-CC-OUT-IDX
070500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
070600     END-IF.
070700*   FINE DELLA ROUTINE 3000-CLEAN-CELL
070800 3000-CLEAN-CELL-EX.
070900*   PUNTO DI USCITA DELLA ROUTINE
071000     EXIT.
071100 
071200*   ROUTINE 3010-CLEAN-ONE-CHAR
071300 3010-CLEAN-ONE-CHAR.
071400*   CARICA WS-CC-CHAR. CON IL VALORE INDICATO
071500     MOVE WS-CC-RAW (WS-CC-IDX:1) TO WS-CC-CHAR.
071600*   CONTROLLA LA CONDIZIONE SU WS-CC-CHAR
071700     IF WS-CC-CHAR = X'0A' OR WS-CC-CHAR = X'0D'
071800*   CARICA WS-CC-CHAR. CON IL VALORE DI SPACE
071900         MOVE SPACE TO WS-CC-CHAR.
072000*   CONTROLLA LA CONDIZIONE SU WS-CC-CHAR
072100     IF WS-CC-CHAR = SPACE
072200*   CONTROLLA CHE LA CONDIZIONE WS-CC-PREV-SPACE NON SIA VERA
072300         IF NOT WS-CC-PREV-SPACE
072400*   INCREMENTA IL CONTATORE WS-CC-OUT-IDX
072500             ADD 1 TO WS-CC-OUT-IDX
072600*   CARICA WS-CC-RESULT CON IL VALORE DI SPACE
072700             MOVE SPACE TO WS-CC-RESULT (WS-CC-OUT-IDX:1)
072800*   CARICA WS-CC-LAST-WAS-SPACE CON IL VALORE DI 'Y'
072900             MOVE 'Y' TO WS-CC-LAST-WAS-SPACE
073000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
073100         END-IF
073200*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
073300     ELSE
073400*   INCREMENTA IL CONTATORE WS-CC-OUT-IDX
073500         ADD 1 TO WS-CC-OUT-IDX
073600*   CARICA WS-CC-RESULT CON IL VALORE DI WS-CC-CHAR
073700         MOVE WS-CC-CHAR TO WS-CC-RESULT (WS-CC-OUT-IDX:1)
073800*   CARICA WS-CC-LAST-WAS-SPACE CON IL VALORE DI 'N'
073900         MOVE 'N' TO WS-CC-LAST-WAS-SPACE
074000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
074100     END-IF.
074200*   FINE DELLA ROUTINE 3010-CLEAN-ONE-CHAR
074300 3010-CLEAN-ONE-CHAR-EX.
074400*   PUNTO DI USCITA DELLA ROUTINE
074500     EXIT.
074600 
074700*   ==========================================================
074800*   4000  -  DEFAULT DELLO STATO TRANSAZIONE MANCANTE
074900*   09-11-19 RV - RICH. EDR-5720
075000*   ==========================================================
075100*   ROUTINE 4000-DEFAULT-STATUS
075200 4000-DEFAULT-STATUS.
075300*   CONTROLLA LA CONDIZIONE SU WS-CLR-TRANS-STATUS
075400     IF WS-CLR-TRANS-STATUS = SPACES
075500*   CARICA WS-CLR-TRANS-STATUS. CON IL VALORE DI 'COMPLETED'
075600         MOVE 'Completed' TO WS-CLR-TRANS-STATUS.
075700*   FINE DELLA ROUTINE 4000-DEFAULT-STATUS
075800 4000-DEFAULT-STATUS-EX.
075900*   PUNTO DI USCITA DELLA ROUTINE
076000     EXIT.
076100 
076200*   ==========================================================
076300*   5000  -  CONVERSIONE DI UNA CELLA IMPORTO IN NUMERO
076400*   05-01-14 RV - VALORE ASSOLUTO SU PRELIEVI NEGATIVI
076500*   ==========================================================
076600*   ROUTINE 5000-CONVERT-AMOUNT
076700 5000-CONVERT-AMOUNT.
076800*   L'IMPORTO RIPULITO E' ACCUMULATO DIRETTAMENTE IN FORMA
076900*   NUMERICA (NESSUN PUNTO DECIMALE MEMORIZZATO), PER RISPETTARE
077000*   LA CODIFICA A 9 CIFRE DI MPT-PAID-IN/WITHDRAWN/BALANCE.
077100*   CARICA WS-CA-INT-NUM. CON IL VALORE DI 0
077200     MOVE 0 TO WS-CA-INT-NUM.
077300*   CARICA WS-CA-FRAC-CNT. CON IL VALORE DI 0
077400     MOVE 0 TO WS-CA-FRAC-CNT.
077500*   CARICA WS-CA-FRAC-DIGIT-1. CON IL VALORE DI 0
077600     MOVE 0 TO WS-CA-FRAC-DIGIT-1.
077700*   CARICA WS-CA-FRAC-DIGIT-2. CON IL VALORE DI 0
077800     MOVE 0 TO WS-CA-FRAC-DIGIT-2.
077900*   CARICA WS-CA-SEEN-DOT. CON IL VALORE DI 'N'
078000     MOVE 'N' TO WS-CA-SEEN-DOT.
078100*   CARICA WS-CA-SEEN-DIGIT. CON IL VALORE DI 'N'
078200     MOVE 'N' TO WS-CA-SEEN-DIGIT.
078300*   CARICA WS-AMOUNT-SIGNED. CON IL VALORE DI 0
078400     MOVE 0 TO WS-AMOUNT-SIGNED.
078500*   RICHIAMA LA ROUTINE 5010-SCAN-ONE-DIGIT FINO ALLA SUA USCITA
078600     PERFORM 5010-SCAN-ONE-DIGIT THRU 5010-SCAN-ONE-DIGIT-EX
078700*   RANGE DI USCITA DELLA ROUTINE 5010-SCAN-ONE-DIGIT-EX
078800         VARYING WS-CA-IDX FROM 1 BY 1
078900*   INIZIALIZZA L'INDICE WS-CA-IDX DEL CICLO
079000         UNTIL WS-CA-IDX > 30.
079100*   CONTROLLA CHE LA CONDIZIONE WS-CA-DIGIT-SEEN NON SIA VERA
079200     IF NOT WS-CA-DIGIT-SEEN
079300*   CARICA SW-AMOUNT-PRESENT CON IL VALORE DI 'N'
079400         MOVE 'N' TO SW-AMOUNT-PRESENT
079500*   SALTA ALLA ROUTINE 5000-CONVERT-AMOUNT-EX.
079600         GO TO 5000-CONVERT-AMOUNT-EX.
079700*   CARICA SW-AMOUNT-PRESENT. CON IL VALORE DI 'Y'
079800     MOVE 'Y' TO SW-AMOUNT-PRESENT.
079900*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-INT-NUM
080000     MOVE WS-CA-INT-NUM TO WS-AMOUNT-TEXT (1:7).
080100*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-FRAC-DIGIT-1
080200     MOVE WS-CA-FRAC-DIGIT-1 TO WS-AMOUNT-TEXT (8:1).
080300*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-FRAC-DIGIT-2
080400     MOVE WS-CA-FRAC-DIGIT-2 TO WS-AMOUNT-TEXT (9:1).
080500*   CARICA WS-AMOUNT-SIGNED. CON IL VALORE DI WS-AMOUNT-NUM
080600     MOVE WS-AMOUNT-NUM TO WS-AMOUNT-SIGNED.
080700*   FINE DELLA ROUTINE 5000-CONVERT-AMOUNT
080800 5000-CONVERT-AMOUNT-EX.
080900*   PUNTO DI USCITA DELLA ROUTINE
081000     EXIT.
081100 
081200*   ROUTINE 5010-SCAN-ONE-DIGIT
081300 5010-SCAN-ONE-DIGIT.
081400*   CARICA WS-CA-CHAR. CON IL VALORE INDICATO
081500     MOVE WS-CA-RAW (WS-CA-IDX:1) TO WS-CA-CHAR.
081600*   CONTROLLA LA CONDIZIONE SU WS-CA-CHAR
081700     IF WS-CA-CHAR IS NUMERIC
081800*   CARICA WS-CA-DIGIT-VAL CON IL VALORE DI WS-CA-CHAR
081900         MOVE WS-CA-CHAR TO WS-CA-DIGIT-VAL
082000*   CARICA WS-CA-SEEN-DIGIT CON IL VALORE DI 'Y'
082100         MOVE 'Y' TO WS-CA-SEEN-DIGIT
082200*   CONTROLLA CHE LA CONDIZIONE WS-CA-DOT-SEEN NON SIA VERA
082300         IF NOT WS-CA-DOT-SEEN
082400*   CALCOLA IL NUOVO VALORE DI WS-CA-INT-NUM
082500             COMPUTE WS-CA-INT-NUM =
082600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
082700                 WS-CA-INT-NUM * 10 + WS-CA-DIGIT-VAL
082800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
082900         ELSE
083000*   CONTROLLA LA CONDIZIONE SU WS-CA-FRAC-CNT
083100             IF WS-CA-FRAC-CNT < 2
083200*   INCREMENTA IL CONTATORE WS-CA-FRAC-CNT
083300                 ADD 1 TO WS-CA-FRAC-CNT
083400*   CONTROLLA LA CONDIZIONE SU WS-CA-FRAC-CNT
083500                 IF WS-CA-FRAC-CNT = 1
083600*   CARICA WS-CA-FRAC-DIGIT-1 CON IL VALORE DI WS-CA-DIGIT-VAL
083700                     MOVE WS-CA-DIGIT-VAL TO WS-CA-FRAC-DIGIT-1
083800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
083900                 ELSE
084000*   CARICA WS-CA-FRAC-DIGIT-2 CON IL VALORE DI WS-CA-DIGIT-VAL
084100                     MOVE WS-CA-DIGIT-VAL TO WS-CA-FRAC-DIGIT-2
084200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
084300                 END-IF
084400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
084500             END-IF
084600*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
084700         END-IF
084800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
084900     ELSE
085000*   IL CARATTERE '-' VIENE SEMPLICEMENTE SCARTATO: NON VIENE
085100*   MAI APPLICATO UN SEGNO, QUINDI IL RISULTATO E' GIA' IL
085200*   VALORE ASSOLUTO DELL'IMPORTO (RICH. EDR-5410).
085300*   CONTROLLA LA CONDIZIONE SU WS-CA-CHAR
085400         IF WS-CA-CHAR = '.'
085500*   CARICA WS-CA-SEEN-DOT CON IL VALORE DI 'Y'
085600             MOVE 'Y' TO WS-CA-SEEN-DOT
085700*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
085800         END-IF
085900*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
086000     END-IF.
086100*   FINE DELLA ROUTINE 5010-SCAN-ONE-DIGIT
086200 5010-SCAN-ONE-DIGIT-EX.
086300*   PUNTO DI USCITA DELLA ROUTINE
086400     EXIT.
086500 
086600*   ==========================================================
086700*   6000  -  SCRITTURA DELLA REGISTRAZIONE CANONICA
086800*   ==========================================================
086900*   ROUTINE 6000-WRITE-TRANS
087000 6000-WRITE-TRANS.
087100*   CARICA MPT-TRANS-RECORD. CON IL VALORE DI SPACES
087200     MOVE SPACES TO MPT-TRANS-RECORD.
087300*   CARICA MPT-RECEIPT-NO. CON IL VALORE INDICATO
087400     MOVE WS-CLR-RECEIPT-NO (1:10) TO MPT-RECEIPT-NO.
087500*   CARICA MPT-COMPLETION-TIME. CON IL VALORE INDICATO
087600     MOVE WS-CLR-COMPLETION-TIME (1:19) TO MPT-COMPLETION-TIME.
087700*   CARICA MPT-DETAILS. CON IL VALORE INDICATO
087800     MOVE WS-CLR-DETAILS (1:60) TO MPT-DETAILS.
087900*   CARICA MPT-TRANS-STATUS. CON IL VALORE INDICATO
088000     MOVE WS-CLR-TRANS-STATUS (1:10) TO MPT-TRANS-STATUS.
088100*   CARICA MPT-PAID-IN. CON IL VALORE DI WS-CLR-PAID-IN
088200     MOVE WS-CLR-PAID-IN TO MPT-PAID-IN.
088300*   CARICA MPT-WITHDRAWN. CON IL VALORE DI WS-CLR-WITHDRAWN
088400     MOVE WS-CLR-WITHDRAWN TO MPT-WITHDRAWN.
088500*   CARICA MPT-BALANCE. CON IL VALORE DI WS-CLR-BALANCE
088600     MOVE WS-CLR-BALANCE TO MPT-BALANCE.
088700*   SCRIVE IL RECORD REC-MPTRANS SUL FILE DI OUTPUT
088800     WRITE REC-MPTRANS FROM MPT-TRANS-RECORD.
088900*   FINE DELLA ROUTINE 6000-WRITE-TRANS
089000 6000-WRITE-TRANS-EX.
089100*   PUNTO DI USCITA DELLA ROUTINE
089200     EXIT.
089300 
089400*   ==========================================================
089500*   9000  -  REPORT DEI TOTALI DI FINE ELABORAZIONE
089600*   07-06-02 PG - RICH. EDR-5590
089700*   ==========================================================
089800*   ROUTINE 9000-REPORT-TOTALS
089900 9000-REPORT-TOTALS.
090000*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
090100     DISPLAY 'XTRACT: RIGHE ACCETTATE   = ' WS-ROWS-ACCEPTED
090200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
090300         UPON CONSOLE.
090400*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
090500     DISPLAY 'XTRACT: RIGHE SCARTATE    = ' WS-ROWS-REJECTED
090600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
090700         UPON CONSOLE.
090800*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
090900     DISPLAY 'XTRACT: TOTALE DEPOSITI   = ' WS-DEPOSIT-TOTAL
091000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
091100         UPON CONSOLE.
091200*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
091300     DISPLAY 'XTRACT: TOTALE PRELIEVI   = ' WS-WITHDRAWAL-TOTAL
091400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
091500         UPON CONSOLE.
091600*   FINE DELLA ROUTINE 9000-REPORT-TOTALS
091700 9000-REPORT-TOTALS-EX.
091800*   PUNTO DI USCITA DELLA ROUTINE
091900     EXIT.
