000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.
000400     LEDGERFY.
000500 
000600 AUTHOR.
000700     BOTTO.
000800 
000900 INSTALLATION.
001000     AFRITEL HOLDINGS - AMMINISTRAZIONE.
001100 
001200 DATE-WRITTEN.
001300     14-03-1991.
001400 
001500 DATE-COMPILED.
001600 
001700 SECURITY.
001800     INTERNAL USE ONLY - ACCOUNTING DEPARTMENT.
001900 
002000 REMARKS.
002100 
002200*================================================================ LEDGERFY
002300*                    M A N U T E N Z I O N E                      LEDGERFY
002400*================================================================ LEDGERFY
002500*   91-03-14  BOTTO     PRIMA STESURA - SCRITTO COME GESFATTURE   LEDGERFY
002600*                       (FATTURAZIONE CLIENTI A CONTROL BREAK)    LEDGERFY
002700*   91-09-02  BOTTO     AGGIUNTA LA VALIDAZIONE TABELLA CONTI     LEDGERFY
002800*   93-01-19  BOTTO     CORRETTO IL CONTROL BREAK SU DATA         LEDGERFY
002900*   95-06-07  BOTTO     TOTALI DI FINE ELABORAZIONE SU CONSOLE    LEDGERFY
003000*   98-11-30  PG        RICH. EDR-4471 - SOGLIA IMPORTO SU REGOLA LEDGERFY
003100*   99-01-12  BOTTO     REVISIONE Y2K - NESSUN CAMPO ANNO A 2     LEDGERFY
003200*                       CIFRE IN QUESTO PROGRAMMA                 LEDGERFY
003300*   99-02-04  PG        Y2K - VERIFICATO CAMPO DATA SU 10 CARATT. LEDGERFY
003400*   01-05-16  BOTTO     RICH. EDR-5120 - RINOMINATO GESFATTURE    LEDGERFY
003500*                       IN LEDGERFY, RISCRITTO PER IL LIBRO       LEDGERFY
003600*                       MASTRO M-PESA (PROGETTO MPESATOOLS)       LEDGERFY
003700*   02-02-19  RV        RICH. EDR-5188 - AGGIUNTA ESCLUSIONE      LEDGERFY
003800*                       PAROLE CHIAVE SULLE REGOLE                LEDGERFY
003900*   04-10-01  RV        RICH. EDR-5340 - MATCH-TYPE ANY/ALL       LEDGERFY
004000*   06-08-23  PG        RICH. EDR-5502 - RIGA SALDO DI FINE       LEDGERFY
004100*                       GIORNATA SULL'ULTIMA REGISTRAZIONE        LEDGERFY
004200*   08-04-11  RV        RICH. EDR-5611 - REPORT "NESSUNA          LEDGERFY
004300*                       TRANSAZIONE NEL PERIODO" SENZA OUTPUT     LEDGERFY
004400*   11-07-30  BOTTO     RICH. EDR-5790 - ORDINAMENTO IN MEMORIA,  LEDGERFY
004500*                       NON SERVONO PIU' FILE INDICIZZATI         LEDGERFY
004600*   15-02-26  RV        RICH. EDR-5944 - 2212/2215 NON FACEVANO   LEDGERFY
004700*                       UNA VERA RICERCA "CONTIENE" SULLE PAROLE  LEDGERFY
004800*                       ESCLUSE, RISCRITTO COME 2225-SUBSTR-TEST  LEDGERFY
004900*   15-03-10  RV        RICH. EDR-5951 - 1120 SCRIVEVA IL CONTO   LEDGERFY
005000*                       DELLA REGOLA IN WS-DEFAULT-ACCOUNT PER    LEDGERFY
005100*                       RIUSARE 1110, CANCELLANDO IL VERO DEFAULT LEDGERFY
005200*                       AGGIUNTO WS-SEARCH-ACCOUNT COME PARAMETRO LEDGERFY
005300*   15-04-02  RV        RICH. EDR-5963 - WS-LATEST-DATE VENIVA    LEDGERFY
005400*                       AGGIORNATO PRIMA DEI FILTRI DI STATO E    LEDGERFY
005500*                       REGOLA, SPOSTATO DOPO LA RITENZIONE       LEDGERFY
005600*================================================================ LEDGERFY
005700 
005800 ENVIRONMENT  DIVISION.
005900 
006000 CONFIGURATION SECTION.
006100 
006200 SOURCE-COMPUTER.
006300     IBM-AS400.
006400 OBJECT-COMPUTER.
006500     IBM-AS400.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 
006900 INPUT-OUTPUT SECTION.
007000     FILE-CONTROL.
007100 
007200     SELECT RULECFG ASSIGN TO RULECFG
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS FS-RULECFG.
007600 
007700     SELECT MPTRANS ASSIGN TO MPTRANS
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS FS-MPTRANS.
008100 
008200     SELECT LEDGER ASSIGN TO LEDGER
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS FS-LEDGER.
008600 
008700 DATA  DIVISION.
008800 
008900     FILE  SECTION.
009000 
009100   FD  RULECFG
009200       LABEL RECORD IS STANDARD
009300       RECORD CONTAINS 559 CHARACTERS
009400       DATA RECORD IS REC-RULECFG.
009500     COPY MPRULES.
009600 
009700   FD  MPTRANS
009800       LABEL RECORD IS STANDARD
009900       RECORD CONTAINS 140 CHARACTERS
010000       DATA RECORD IS REC-MPTRANS.
010100     COPY MPTRANS.
010200 
010300   FD  LEDGER
010400       LABEL RECORD IS STANDARD
010500       RECORD CONTAINS 160 CHARACTERS
010600       DATA RECORD IS REC-LEDGER.
010700*   CAMPO DI LAVORO: REC-LEDGER
010800   01  REC-LEDGER                 PIC X(160).
010900 
011000 WORKING-STORAGE SECTION.
011100 
011200*   --------------------------------------------------------
011300*   TABELLA CONTI (ACCOUNT LIST) E CONTO DI DEFAULT
011400*   --------------------------------------------------------
011500*   CAMPO RELATIVO A: CONTATORE
011600 01  WS-ACCOUNT-TABLE.
011700*   CAMPO RELATIVO A: CONTATORE
011800     05  WS-ACCOUNT-CNT          PIC 9(03) COMP.
011900     05  FILLER                  PIC X(04).
012000*   CAMPO RELATIVO A: CONTATORE
012100     05  WS-ACCOUNT-ENTRY OCCURS 60 TIMES.
012200*   CAMPO RELATIVO A: CONTATORE
012300         10  WS-ACCOUNT-NAME     PIC X(45).
012400*   CAMPO RELATIVO A: CONTATORE
012500 01  WS-DEFAULT-ACCOUNT          PIC X(45) VALUE SPACES.
012600*   CAMPO DI LAVORO: WS-DEFAULT-SEEN
012700 01  WS-DEFAULT-SEEN             PIC X(01) VALUE 'N'.
012800*   CAMPO DI LAVORO: WS-DEFAULT-IS-SEEN
012900     88  WS-DEFAULT-IS-SEEN          VALUE 'Y'.
013000*   CAMPO RELATIVO A: CONTATORE
013100 01  WS-SEARCH-ACCOUNT           PIC X(45) VALUE SPACES.
013200 
013300*   --------------------------------------------------------
013400*   TABELLA REGOLE DI CATEGORIZZAZIONE
013500*   --------------------------------------------------------
013600*   CAMPO RELATIVO A: REGOLA
013700 01  WS-RULE-TABLE.
013800*   CAMPO RELATIVO A: REGOLA
013900     05  WS-RULE-CNT             PIC 9(03) COMP.
014000     05  FILLER                  PIC X(04).
014100*   CAMPO RELATIVO A: REGOLA
014200     05  WS-RULE-ENTRY OCCURS 120 TIMES.
014300*   CAMPO RELATIVO A: CONTATORE
014400         10  WS-RULE-ACCOUNT         PIC X(45).
014500*   CAMPO RELATIVO A: REGOLA
014600         10  WS-RULE-KEYWORD-CNT     PIC 9(02) COMP.
014700*   CAMPO RELATIVO A: REGOLA
014800         10  WS-RULE-KEYWORD         PIC X(30) OCCURS 8 TIMES.
014900*   CAMPO RELATIVO A: REGOLA
015000         10  WS-RULE-EXCLUDE-CNT     PIC 9(02) COMP.
015100*   CAMPO RELATIVO A: REGOLA
015200         10  WS-RULE-EXCLUDE         PIC X(30) OCCURS 8 TIMES.
015300*   CAMPO RELATIVO A: REGOLA
015400         10  WS-RULE-MATCH-TYPE      PIC X(03).
015500*   CAMPO RELATIVO A: REGOLA
015600         10  WS-RULE-COND-OP         PIC X(02).
015700*   CAMPO RELATIVO A: IMPORTO
015800         10  WS-RULE-COND-AMOUNT     PIC S9(07)V99 COMP-3.
015900 
016000*   --------------------------------------------------------
016100*   TABELLA TRANSAZIONI TRATTENUTE, ORDINATA IN MEMORIA
016200*   PER DATA E ORA DI COMPLETAMENTO (CONTROL BREAK SU DATA)
016300*   --------------------------------------------------------
016400*   CAMPO DI LAVORO: WS-RETAINED-TABLE
016500 01  WS-RETAINED-TABLE.
016600*   CAMPO DI LAVORO: WS-RETAINED-CNT
016700     05  WS-RETAINED-CNT         PIC 9(05) COMP.
016800     05  FILLER                  PIC X(04).
016900*   CAMPO DI LAVORO: WS-RETAINED-ENTRY
017000     05  WS-RETAINED-ENTRY OCCURS 4000 TIMES.
017100*   CAMPO RELATIVO A: DATA
017200         10  WS-RET-DATE             PIC X(10).
017300*   CAMPO RELATIVO A: ORARIO
017400         10  WS-RET-TIME             PIC X(19).
017500*   CAMPO RELATIVO A: CONTATORE
017600         10  WS-RET-ACCOUNT          PIC X(45).
017700*   CAMPO RELATIVO A: IMPORTO
017800         10  WS-RET-AMOUNT           PIC S9(07)V99 COMP-3.
017900*   CAMPO DI LAVORO: WS-RET-DETAILS
018000         10  WS-RET-DETAILS          PIC X(60).
018100*   CAMPO RELATIVO A: SALDO
018200         10  WS-RET-BALANCE          PIC S9(07)V99 COMP-3.
018300 
018400*   --------------------------------------------------------
018500*   AREE DI SERVIZIO PER IL SORT IN MEMORIA (SCAMBIO BOLLE)
018600*   --------------------------------------------------------
018700*   CAMPO DI LAVORO: WS-SORT-AREAS
018800 01  WS-SORT-AREAS.
018900*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
019000     05  WS-SORT-PASS-IDX        PIC 9(05) COMP.
019100*   CAMPO DI LAVORO: WS-SORT-SWAPPED
019200     05  WS-SORT-SWAPPED         PIC X(01) VALUE 'N'.
019300*   CAMPO DI LAVORO: WS-SORT-DID-SWAP
019400         88  WS-SORT-DID-SWAP        VALUE 'Y'.
019500*   CAMPO RELATIVO A: AREA DI LAVORO TEMPORANEA
019600     05  WS-SORT-TEMP            PIC X(151).
019700     05  FILLER                  PIC X(04).
019800 
019900*   --------------------------------------------------------
020000*   CONVERSIONE DI UN IMPORTO-TESTO IN IMPORTO NUMERICO;
020100*   GLI IMPORTI CANONICI SONO 9 CIFRE SENZA PUNTO DECIMALE,
020200*   O SPAZI QUANDO L'IMPORTO E' ASSENTE (REDEFINES SOTTO).
020300*   --------------------------------------------------------
020400*   CAMPO RELATIVO A: IMPORTO
020500 01  WS-CONV-AMOUNT-TXT          PIC X(09).
020600*   CAMPO RELATIVO A: IMPORTO
020700 01  WS-CONV-AMOUNT-NUM REDEFINES WS-CONV-AMOUNT-TXT
020800                                 PIC 9(07)V99.
020900*   CAMPO RELATIVO A: IMPORTO
021000 01  WS-CONV-AMOUNT-RESULT       PIC S9(07)V99 COMP-3.
021100 
021200*   --------------------------------------------------------
021300*   VISTA NUMERICA DELLA SOGLIA-IMPORTO DI UNA REGOLA
021400*   --------------------------------------------------------
021500*   CAMPO RELATIVO A: REGOLA
021600 01  WS-RULECFG-COND-TXT         PIC X(09).
021700*   CAMPO RELATIVO A: REGOLA
021800 01  WS-RULECFG-COND-NUM REDEFINES WS-RULECFG-COND-TXT
021900                                 PIC 9(07)V99.
022000 
022100*   --------------------------------------------------------
022200*   CAMPI DI LAVORO PER LA RIGA CORRENTE DI MPTRANS
022300*   --------------------------------------------------------
022400*   CAMPO DI LAVORO: WS-CURRENT-TRANS
022500 01  WS-CURRENT-TRANS.
022600*   CAMPO RELATIVO A: DATA
022700     05  WS-CUR-DATE             PIC X(10).
022800*   CAMPO RELATIVO A: CONTATORE
022900     05  WS-CUR-ACCOUNT          PIC X(45).
023000*   CAMPO RELATIVO A: IMPORTO
023100     05  WS-CUR-AMOUNT           PIC S9(07)V99 COMP-3.
023200*   CAMPO DI LAVORO: WS-CUR-PAID-IN-AMT
023300     05  WS-CUR-PAID-IN-AMT      PIC S9(07)V99 COMP-3.
023400*   CAMPO DI LAVORO: WS-CUR-WITHDRAWN-AMT
023500     05  WS-CUR-WITHDRAWN-AMT    PIC S9(07)V99 COMP-3.
023600*   CAMPO RELATIVO A: SALDO
023700     05  WS-CUR-BALANCE-AMT      PIC S9(07)V99 COMP-3.
023800*   CAMPO DI LAVORO: WS-CUR-DETAILS-LC
023900     05  WS-CUR-DETAILS-LC       PIC X(60).
024000     05  FILLER                  PIC X(04).
024100 
024200*   --------------------------------------------------------
024300*   RIGA DI OUTPUT DEL LIBRO MASTRO (VEDI 4000-WRITE-LEDGER)
024400*   --------------------------------------------------------
024500*   CAMPO DI LAVORO: WS-LEDGER-LINE
024600 01  WS-LEDGER-LINE.
024700*   CAMPO DI LAVORO: WS-LL-INDENT
024800     05  WS-LL-INDENT            PIC X(04).
024900*   CAMPO RELATIVO A: CONTATORE
025000     05  WS-LL-ACCOUNT           PIC X(45).
025100*   CAMPO DI LAVORO: WS-LL-SPACE1
025200     05  WS-LL-SPACE1            PIC X(01).
025300*   CAMPO RELATIVO A: IMPORTO
025400     05  WS-LL-AMOUNT-FLD.
025500         10  FILLER              PIC X(04).
025600*   CAMPO RELATIVO A: IMPORTO
025700         10  WS-LL-AMOUNT-ED     PIC -ZZZZZZ9.99.
025800*   CAMPO DI LAVORO: WS-LL-TAIL
025900     05  WS-LL-TAIL              PIC X(65).
026000*   CAMPO DI LAVORO: WS-LEDGER-LINE-HDR
026100 01  WS-LEDGER-LINE-HDR REDEFINES WS-LEDGER-LINE.
026200*   CAMPO RELATIVO A: DATA
026300     05  WS-LLH-DATE             PIC X(10).
026400*   CAMPO DI LAVORO: WS-LLH-SPACE
026500     05  WS-LLH-SPACE            PIC X(01).
026600*   CAMPO DI LAVORO: WS-LLH-STAR
026700     05  WS-LLH-STAR             PIC X(01).
026800     05  FILLER                  PIC X(148).
026900*   CAMPO RELATIVO A: SALDO
027000 01  WS-BAL-ED                   PIC -ZZZZZZ9.99.
027100*   CAMPO DI LAVORO: WS-SEARCH-POINTER
027200 77  WS-SEARCH-POINTER           PIC 9(03) COMP.
027300*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
027400 77  WS-KW-IDX                   PIC 9(02) COMP.
027500*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
027600 77  WS-ACCT-IDX                 PIC 9(03) COMP.
027700 
027800*   --------------------------------------------------------
027900*   CONTATORI E SWITCHES GENERALI
028000*   --------------------------------------------------------
028100*   CAMPO RELATIVO A: TOTALE
028200 01  WS-TOTALS.
028300*   CAMPO RELATIVO A: TOTALE
028400     05  WS-TOTAL-TRANSACTIONS   PIC 9(05) COMP.
028500*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
028600     05  WS-DAY-LAST-IDX         PIC 9(05) COMP.
028700*   CAMPO DI LAVORO: WS-SUBSCRIPT
028800     05  WS-SUBSCRIPT            PIC 9(05) COMP.
028900*   CAMPO DI LAVORO: WS-SUBSCRIPT2
029000     05  WS-SUBSCRIPT2           PIC 9(05) COMP.
029100*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
029200     05  WS-RULE-IDX             PIC 9(03) COMP.
029300     05  FILLER                  PIC X(04).
029400 
029500*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
029600 01  SW-EOF-RULECFG              PIC X(01) VALUE 'N'.
029700*   CAMPO RELATIVO A: REGOLA
029800     88  EOF-RULECFG                 VALUE 'Y'.
029900*   CAMPO RELATIVO A: PUNTATORE
030000 01  SW-EOF-MPTRANS               PIC X(01) VALUE 'N'.
030100*   CAMPO RELATIVO A: PUNTATORE
030200     88  EOF-MPTRANS                  VALUE 'Y'.
030300*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
030400 01  SW-RULE-FIRED                PIC X(01) VALUE 'N'.
030500*   CAMPO RELATIVO A: REGOLA
030600     88  RULE-HAS-FIRED               VALUE 'Y'.
030700*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
030800 01  SW-KEYWORD-MATCHED           PIC X(01) VALUE 'N'.
030900*   CAMPO DI LAVORO: KEYWORD-IS-MATCHED
031000     88  KEYWORD-IS-MATCHED           VALUE 'Y'.
031100*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
031200 01  SW-ACCOUNT-FOUND             PIC X(01) VALUE 'N'.
031300*   CAMPO RELATIVO A: CONTATORE
031400     88  ACCOUNT-WAS-FOUND            VALUE 'Y'.
031500*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
031600 01  SW-CONFIG-VALID              PIC X(01) VALUE 'Y'.
031700*   CAMPO DI LAVORO: CONFIG-IS-VALID
031800     88  CONFIG-IS-VALID              VALUE 'Y'.
031900 
032000*   CAMPO RELATIVO A: DATA
032100 01  WS-DATE-WINDOW.
032200*   CAMPO RELATIVO A: DATA
032300     05  WS-START-DATE           PIC X(10).
032400*   CAMPO RELATIVO A: DATA
032500     05  WS-END-DATE             PIC X(10).
032600*   CAMPO RELATIVO A: DATA
032700     05  WS-END-DATE-GIVEN       PIC X(01) VALUE 'N'.
032800*   CAMPO RELATIVO A: DATA
032900         88  END-DATE-WAS-GIVEN      VALUE 'Y'.
033000*   CAMPO RELATIVO A: DATA
033100     05  WS-LATEST-DATE          PIC X(10) VALUE SPACES.
033200     05  FILLER                  PIC X(04).
033300 
033400*   CAMPO RELATIVO A: REGOLA
033500 01  FS-RULECFG                  PIC X(02).
033600*   CAMPO RELATIVO A: PUNTATORE
033700 01  FS-MPTRANS                  PIC X(02).
033800*   CAMPO DI LAVORO: FS-LEDGER
033900 01  FS-LEDGER                   PIC X(02).
034000 
034100*   CAMPO DI LAVORO: WS-ABORT-MESSAGE
034200 01  WS-ABORT-MESSAGE            PIC X(72).
034300 
034400 PROCEDURE DIVISION.
034500 
034600*   ROUTINE 0000-MAIN
034700 0000-MAIN.
034800*   91-03-14 BOTTO - SEQUENZA PRINCIPALE DEL BATCH (GESFATTURE ORIG.)
034900*   01-05-16 BOTTO - RISCRITTA PER IL FLUSSO LEDGERFY
035000*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
035100     DISPLAY 'LEDGERFY - ELABORAZIONE LIBRO MASTRO M-PESA'
035200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
035300         UPON CONSOLE.
035400*   ACQUISISCE WS-START-DATE DAL SISTEMA
035500     ACCEPT WS-START-DATE FROM SYSIN.
035600*   ACQUISISCE WS-END-DATE DAL SISTEMA
035700     ACCEPT WS-END-DATE FROM SYSIN.
035800*   CONTROLLA LA CONDIZIONE SU WS-END-DATE
035900     IF WS-END-DATE NOT = SPACES
036000*   CARICA WS-END-DATE-GIVEN CON IL VALORE DI 'Y'
036100         MOVE 'Y' TO WS-END-DATE-GIVEN
036200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
036300     END-IF.
036400 
036500*   RICHIAMA LA ROUTINE 1000-LOAD-RULES FINO ALLA SUA USCITA
036600     PERFORM 1000-LOAD-RULES THRU 1000-LOAD-RULES-EX.
036700*   CONTROLLA CHE LA CONDIZIONE CONFIG-IS-VALID NON SIA VERA
036800     IF NOT CONFIG-IS-VALID
036900*   SALTA ALLA ROUTINE 9900-ABORT-RUN.
037000         GO TO 9900-ABORT-RUN.
037100 
037200*   RICHIAMA LA ROUTINE 2000-READ-TRANS FINO ALLA SUA USCITA
037300     PERFORM 2000-READ-TRANS THRU 2000-READ-TRANS-EX.
037400*   RICHIAMA LA ROUTINE 2100-EDIT-TRANS FINO ALLA SUA USCITA
037500     PERFORM 2100-EDIT-TRANS THRU 2100-EDIT-TRANS-EX
037600*   RANGE DI USCITA DELLA ROUTINE 2100-EDIT-TRANS-EX
037700         UNTIL EOF-MPTRANS.
037800 
037900*   CONTROLLA LA CONDIZIONE SU WS-RETAINED-CNT
038000     IF WS-RETAINED-CNT = 0
038100*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
038200         DISPLAY 'LEDGERFY: NESSUNA TRANSAZIONE NEL PERIODO'
038300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
038400             UPON CONSOLE
038500*   SALTA ALLA ROUTINE 0000-MAIN-EX.
038600         GO TO 0000-MAIN-EX.
038700 
038800*   RICHIAMA LA ROUTINE 3000-SORT-RETAINED FINO ALLA SUA USCITA
038900     PERFORM 3000-SORT-RETAINED THRU 3000-SORT-RETAINED-EX.
039000*   RICHIAMA LA ROUTINE 4000-WRITE-LEDGER FINO ALLA SUA USCITA
039100     PERFORM 4000-WRITE-LEDGER THRU 4000-WRITE-LEDGER-EX.
039200*   RICHIAMA LA ROUTINE 9000-REPORT-TOTALS FINO ALLA SUA USCITA
039300     PERFORM 9000-REPORT-TOTALS THRU 9000-REPORT-TOTALS-EX.
039400 
039500*   FINE DELLA ROUTINE 0000-MAIN
039600 0000-MAIN-EX.
039700*   TERMINA L'ESECUZIONE DEL PROGRAMMA
039800     STOP RUN.
039900 
040000*   ==========================================================
040100*   1000  -  CARICAMENTO E VALIDAZIONE DELLA CONFIGURAZIONE
040200*   ==========================================================
040300*   ROUTINE 1000-LOAD-RULES
040400 1000-LOAD-RULES.
040500*   CARICA WS-ACCOUNT-CNT CON IL VALORE DI 0
040600     MOVE 0 TO WS-ACCOUNT-CNT WS-RULE-CNT.
040700*   CARICA WS-DEFAULT-ACCOUNT. CON IL VALORE DI SPACES
040800     MOVE SPACES TO WS-DEFAULT-ACCOUNT.
040900*   CARICA WS-DEFAULT-SEEN. CON IL VALORE DI 'N'
041000     MOVE 'N' TO WS-DEFAULT-SEEN.
041100*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
041200     OPEN INPUT RULECFG.
041300*   CONTROLLA LA CONDIZIONE SU FS-RULECFG
041400     IF FS-RULECFG NOT = '00'
041500*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
041600         MOVE 'LEDGERFY: IMPOSSIBILE APRIRE RULECFG'
041700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
041800             TO WS-ABORT-MESSAGE
041900*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
042000         MOVE 'N' TO SW-CONFIG-VALID
042100*   SALTA ALLA ROUTINE 1000-LOAD-RULES-EX.
042200         GO TO 1000-LOAD-RULES-EX.
042300*   RICHIAMA LA ROUTINE 1010-READ-RULECFG FINO ALLA SUA USCITA
042400     PERFORM 1010-READ-RULECFG THRU 1010-READ-RULECFG-EX.
042500*   RICHIAMA LA ROUTINE 1020-STORE-RULECFG FINO ALLA SUA USCITA
042600     PERFORM 1020-STORE-RULECFG THRU 1020-STORE-RULECFG-EX
042700*   RANGE DI USCITA DELLA ROUTINE 1020-STORE-RULECFG-EX
042800         UNTIL EOF-RULECFG.
042900*   CHIUDE I FILE AL TERMINE DELLA FASE
043000     CLOSE RULECFG.
043100*   RICHIAMA LA ROUTINE 1100-VALIDATE-RULES FINO ALLA SUA USCITA
043200     PERFORM 1100-VALIDATE-RULES THRU 1100-VALIDATE-RULES-EX.
043300*   FINE DELLA ROUTINE 1000-LOAD-RULES
043400 1000-LOAD-RULES-EX.
043500*   PUNTO DI USCITA DELLA ROUTINE
043600     EXIT.
043700 
043800*   ROUTINE 1010-READ-RULECFG
043900 1010-READ-RULECFG.
044000*   LEGGE IL PROSSIMO RECORD DAL FILE RULECFG
044100     READ RULECFG
044200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
044300         AT END MOVE 'Y' TO SW-EOF-RULECFG.
044400*   FINE DELLA ROUTINE 1010-READ-RULECFG
044500 1010-READ-RULECFG-EX.
044600*   PUNTO DI USCITA DELLA ROUTINE
044700     EXIT.
044800 
044900*   ROUTINE 1020-STORE-RULECFG
045000 1020-STORE-RULECFG.
045100*   CONTROLLA LA CONDIZIONE SU MPR-IS-ACCOUNT
045200     IF MPR-IS-ACCOUNT
045300*   INCREMENTA IL CONTATORE WS-ACCOUNT-CNT
045400         ADD 1 TO WS-ACCOUNT-CNT
045500*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-ACCOUNT-NAME
045600         MOVE MPR-ACCOUNT-NAME
045700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
045800             TO WS-ACCOUNT-NAME (WS-ACCOUNT-CNT)
045900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
046000     ELSE
046100*   CONTROLLA LA CONDIZIONE SU MPR-IS-DEFAULT
046200         IF MPR-IS-DEFAULT
046300*   CARICA WS-DEFAULT-ACCOUNT CON IL VALORE DI MPR-ACCOUNT-NAME
046400             MOVE MPR-ACCOUNT-NAME TO WS-DEFAULT-ACCOUNT
046500*   CARICA WS-DEFAULT-SEEN CON IL VALORE DI 'Y'
046600             MOVE 'Y' TO WS-DEFAULT-SEEN
046700*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
046800         ELSE
046900*   CONTROLLA LA CONDIZIONE SU MPR-IS-RULE
047000             IF MPR-IS-RULE
047100*   RICHIAMA LA ROUTINE 1030-STORE-RULE
047200                 PERFORM 1030-STORE-RULE
047300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
047400                     THRU 1030-STORE-RULE-EX
047500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
047600             END-IF
047700*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
047800         END-IF
047900*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
048000     END-IF.
048100*   RICHIAMA LA ROUTINE 1010-READ-RULECFG FINO ALLA SUA USCITA
048200     PERFORM 1010-READ-RULECFG THRU 1010-READ-RULECFG-EX.
048300*   FINE DELLA ROUTINE 1020-STORE-RULECFG
048400 1020-STORE-RULECFG-EX.
048500*   PUNTO DI USCITA DELLA ROUTINE
048600     EXIT.
048700 
048800*   ROUTINE 1030-STORE-RULE
048900 1030-STORE-RULE.
049000*   INCREMENTA IL CONTATORE WS-RULE-CNT.
049100     ADD 1 TO WS-RULE-CNT.
049200*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-RULE-ACCOUNT
049300     MOVE MPR-RULE-ACCOUNT
049400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
049500         TO WS-RULE-ACCOUNT (WS-RULE-CNT).
049600*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-KEYWORD-CNT
049700     MOVE MPR-KEYWORD-CNT
049800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
049900         TO WS-RULE-KEYWORD-CNT (WS-RULE-CNT).
050000*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-EXCLUDE-CNT
050100     MOVE MPR-EXCLUDE-CNT
050200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
050300         TO WS-RULE-EXCLUDE-CNT (WS-RULE-CNT).
050400*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-MATCH-TYPE
050500     MOVE MPR-MATCH-TYPE
050600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
050700         TO WS-RULE-MATCH-TYPE (WS-RULE-CNT).
050800*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-COND-OP
050900     MOVE MPR-COND-OP
051000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
051100         TO WS-RULE-COND-OP (WS-RULE-CNT).
051200*   CARICA WS-RULECFG-COND-TXT. CON IL VALORE DI MPR-COND-AMOUNT
051300     MOVE MPR-COND-AMOUNT TO WS-RULECFG-COND-TXT.
051400*   CONTROLLA LA CONDIZIONE SU WS-RULECFG-COND-TXT
051500     IF WS-RULECFG-COND-TXT = SPACES
051600*   CARICA WS-RULE-COND-AMOUNT CON IL VALORE DI 0
051700         MOVE 0 TO WS-RULE-COND-AMOUNT (WS-RULE-CNT)
051800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
051900     ELSE
052000*   CARICA UN NUOVO VALORE A PARTIRE DA WS-RULECFG-COND-NUM
052100         MOVE WS-RULECFG-COND-NUM
052200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
052300             TO WS-RULE-COND-AMOUNT (WS-RULE-CNT)
052400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
052500     END-IF.
052600*   RICHIAMA LA ROUTINE 1035-STORE-ONE-KEYWORD FINO ALLA SUA USCIT
052700     PERFORM 1035-STORE-ONE-KEYWORD THRU 1035-STORE-ONE-KEYWORD-EX
052800*   RANGE DI USCITA DELLA ROUTINE 1035-STORE-ONE-KEYWORD-EX
052900         VARYING WS-KW-IDX FROM 1 BY 1
053000*   INIZIALIZZA L'INDICE WS-KW-IDX DEL CICLO
053100         UNTIL WS-KW-IDX > 8.
053200*   FINE DELLA ROUTINE 1030-STORE-RULE
053300 1030-STORE-RULE-EX.
053400*   PUNTO DI USCITA DELLA ROUTINE
053500     EXIT.
053600 
053700*   ROUTINE 1035-STORE-ONE-KEYWORD
053800 1035-STORE-ONE-KEYWORD.
053900*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-KEYWORD
054000     MOVE MPR-KEYWORD (WS-KW-IDX)
054100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
054200         TO WS-RULE-KEYWORD (WS-RULE-CNT, WS-KW-IDX).
054300*   CARICA UN NUOVO VALORE A PARTIRE DA MPR-EXCLUDE
054400     MOVE MPR-EXCLUDE (WS-KW-IDX)
054500*   PROSEGUE L'ISTRUZIONE PRECEDENTE
054600         TO WS-RULE-EXCLUDE (WS-RULE-CNT, WS-KW-IDX).
054700*   FINE DELLA ROUTINE 1035-STORE-ONE-KEYWORD
054800 1035-STORE-ONE-KEYWORD-EX.
054900*   PUNTO DI USCITA DELLA ROUTINE
055000     EXIT.
055100 
055200*   --------------------------------------------------------
055300*   1100  -  VALIDAZIONE STRUTTURALE DELLA CONFIGURAZIONE
055400*   02-02-19 RV - ESTESA PER LE PAROLE DI ESCLUSIONE (EDR-5188)
055500*   --------------------------------------------------------
055600*   ROUTINE 1100-VALIDATE-RULES
055700 1100-VALIDATE-RULES.
055800*   CARICA SW-CONFIG-VALID. CON IL VALORE DI 'Y'
055900     MOVE 'Y' TO SW-CONFIG-VALID.
056000*   CONTROLLA LA CONDIZIONE SU WS-ACCOUNT-CNT
056100     IF WS-ACCOUNT-CNT = 0
056200*   CARICA WS-ABORT-MESSAGE CON IL VALORE INDICATO
056300         MOVE 'LEDGERFY: TABELLA CONTI VUOTA' TO WS-ABORT-MESSAGE
056400*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
056500         MOVE 'N' TO SW-CONFIG-VALID
056600*   SALTA ALLA ROUTINE 1100-VALIDATE-RULES-EX.
056700         GO TO 1100-VALIDATE-RULES-EX.
056800*   CONTROLLA CHE LA CONDIZIONE WS-DEFAULT-IS-SEEN NON SIA VERA
056900     IF NOT WS-DEFAULT-IS-SEEN
057000*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
057100         MOVE 'LEDGERFY: CONTO DI DEFAULT NON DEFINITO'
057200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
057300             TO WS-ABORT-MESSAGE
057400*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
057500         MOVE 'N' TO SW-CONFIG-VALID
057600*   SALTA ALLA ROUTINE 1100-VALIDATE-RULES-EX.
057700         GO TO 1100-VALIDATE-RULES-EX.
057800*   CARICA WS-SEARCH-ACCOUNT. CON IL VALORE DI WS-DEFAULT-ACCOUNT
057900     MOVE WS-DEFAULT-ACCOUNT TO WS-SEARCH-ACCOUNT.
058000*   RICHIAMA LA ROUTINE 1110-FIND-ACCOUNT FINO ALLA SUA USCITA
058100     PERFORM 1110-FIND-ACCOUNT THRU 1110-FIND-ACCOUNT-EX.
058200*   CONTROLLA CHE LA CONDIZIONE ACCOUNT-WAS-FOUND NON SIA VERA
058300     IF NOT ACCOUNT-WAS-FOUND
058400*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
058500         MOVE 'LEDGERFY: CONTO DI DEFAULT NON IN TABELLA CONTI'
058600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
058700             TO WS-ABORT-MESSAGE
058800*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
058900         MOVE 'N' TO SW-CONFIG-VALID
059000*   SALTA ALLA ROUTINE 1100-VALIDATE-RULES-EX.
059100         GO TO 1100-VALIDATE-RULES-EX.
059200*   CARICA WS-RULE-IDX. CON IL VALORE DI 1
059300     MOVE 1 TO WS-RULE-IDX.
059400*   RICHIAMA LA ROUTINE 1120-VALIDATE-ONE-RULE FINO ALLA SUA USCIT
059500     PERFORM 1120-VALIDATE-ONE-RULE THRU 1120-VALIDATE-ONE-RULE-EX
059600*   RANGE DI USCITA DELLA ROUTINE 1120-VALIDATE-ONE-RULE-EX
059700         UNTIL WS-RULE-IDX > WS-RULE-CNT
059800*   CONDIZIONE DI USCITA DEL CICLO
059900         OR NOT CONFIG-IS-VALID.
060000*   CONTROLLA LA CONDIZIONE SU CONFIG-IS-VALID
060100     IF CONFIG-IS-VALID
060200*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
060300         DISPLAY 'LEDGERFY: CONFIGURAZIONE VALIDA - CONTI='
060400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
060500             WS-ACCOUNT-CNT ' REGOLE=' WS-RULE-CNT
060600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
060700             UPON CONSOLE.
060800*   FINE DELLA ROUTINE 1100-VALIDATE-RULES
060900 1100-VALIDATE-RULES-EX.
061000*   PUNTO DI USCITA DELLA ROUTINE
061100     EXIT.
061200 
061300*   ROUTINE 1110-FIND-ACCOUNT
061400 1110-FIND-ACCOUNT.
061500*   CERCA WS-SEARCH-ACCOUNT NELLA TABELLA CONTI (SCAN LINEARE,
061600*   STESSO IDIOMA USATO IN VETTORI.CBL PER LA RICERCA SU TABELLA)
061700*   15-03-10 RV - RICH. EDR-5951, PARAMETRO SEPARATO DA
061800*   WS-DEFAULT-ACCOUNT (VEDI REMARKS)
061900*   CARICA SW-ACCOUNT-FOUND. CON IL VALORE DI 'N'
062000     MOVE 'N' TO SW-ACCOUNT-FOUND.
062100*   RICHIAMA LA ROUTINE 1115-TEST-ONE-ACCOUNT FINO ALLA SUA USCITA
062200     PERFORM 1115-TEST-ONE-ACCOUNT THRU 1115-TEST-ONE-ACCOUNT-EX
062300*   RANGE DI USCITA DELLA ROUTINE 1115-TEST-ONE-ACCOUNT-EX
062400         VARYING WS-ACCT-IDX FROM 1 BY 1
062500*   INIZIALIZZA L'INDICE WS-ACCT-IDX DEL CICLO
062600         UNTIL WS-ACCT-IDX > WS-ACCOUNT-CNT
062700*   CONDIZIONE DI USCITA DEL CICLO
062800         OR ACCOUNT-WAS-FOUND.
062900*   FINE DELLA ROUTINE 1110-FIND-ACCOUNT
063000 1110-FIND-ACCOUNT-EX.
063100*   PUNTO DI USCITA DELLA ROUTINE
063200     EXIT.
063300 
063400*   ROUTINE 1115-TEST-ONE-ACCOUNT
063500 1115-TEST-ONE-ACCOUNT.
063600*   CONTROLLA LA CONDIZIONE SU WS-ACCOUNT-NAME
063700     IF WS-ACCOUNT-NAME (WS-ACCT-IDX) = WS-SEARCH-ACCOUNT
063800*   CARICA SW-ACCOUNT-FOUND CON IL VALORE DI 'Y'
063900         MOVE 'Y' TO SW-ACCOUNT-FOUND
064000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
064100     END-IF.
064200*   FINE DELLA ROUTINE 1115-TEST-ONE-ACCOUNT
064300 1115-TEST-ONE-ACCOUNT-EX.
064400*   PUNTO DI USCITA DELLA ROUTINE
064500     EXIT.
064600 
064700*   ROUTINE 1120-VALIDATE-ONE-RULE
064800 1120-VALIDATE-ONE-RULE.
064900*   CONTROLLA LA CONDIZIONE SU WS-RULE-KEYWORD-CNT
065000     IF WS-RULE-KEYWORD-CNT (WS-RULE-IDX) = 0
065100*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
065200         MOVE 'LEDGERFY: REGOLA SENZA PAROLE CHIAVE'
065300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
065400             TO WS-ABORT-MESSAGE
065500*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
065600         MOVE 'N' TO SW-CONFIG-VALID
065700*   SALTA ALLA ROUTINE 1120-VALIDATE-ONE-RULE-EX.
065800         GO TO 1120-VALIDATE-ONE-RULE-EX.
065900*   CONTROLLA LA CONDIZIONE SU WS-RULE-MATCH-TYPE
066000     IF WS-RULE-MATCH-TYPE (WS-RULE-IDX) NOT = SPACES
066100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
066200         AND WS-RULE-MATCH-TYPE (WS-RULE-IDX) NOT = 'ANY'
066300*   CONDIZIONE COMPOSTA DEL CONTROLLO PRECEDENTE
066400         AND WS-RULE-MATCH-TYPE (WS-RULE-IDX) NOT = 'ALL'
066500*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
066600         MOVE 'LEDGERFY: MATCH-TYPE NON VALIDO SU UNA REGOLA'
066700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
066800             TO WS-ABORT-MESSAGE
066900*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
067000         MOVE 'N' TO SW-CONFIG-VALID
067100*   SALTA ALLA ROUTINE 1120-VALIDATE-ONE-RULE-EX.
067200         GO TO 1120-VALIDATE-ONE-RULE-EX.
067300*   CARICA WS-SEARCH-ACCOUNT. CON IL VALORE INDICATO
067400     MOVE WS-RULE-ACCOUNT (WS-RULE-IDX) TO WS-SEARCH-ACCOUNT.
067500*   RICHIAMA LA ROUTINE 1110-FIND-ACCOUNT FINO ALLA SUA USCITA
067600     PERFORM 1110-FIND-ACCOUNT THRU 1110-FIND-ACCOUNT-EX.
067700*   CONTROLLA CHE LA CONDIZIONE ACCOUNT-WAS-FOUND NON SIA VERA
067800     IF NOT ACCOUNT-WAS-FOUND
067900*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
068000         MOVE 'LEDGERFY: CONTO DI UNA REGOLA NON IN TABELLA CONTI'
068100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
068200             TO WS-ABORT-MESSAGE
068300*   CARICA SW-CONFIG-VALID CON IL VALORE DI 'N'
068400         MOVE 'N' TO SW-CONFIG-VALID
068500*   SALTA ALLA ROUTINE 1120-VALIDATE-ONE-RULE-EX.
068600         GO TO 1120-VALIDATE-ONE-RULE-EX.
068700*   INCREMENTA IL CONTATORE WS-RULE-IDX.
068800     ADD 1 TO WS-RULE-IDX.
068900*   FINE DELLA ROUTINE 1120-VALIDATE-ONE-RULE
069000 1120-VALIDATE-ONE-RULE-EX.
069100*   PUNTO DI USCITA DELLA ROUTINE
069200     EXIT.
069300 
069400*   ==========================================================
069500*   2000  -  LETTURA E FILTRO DELLE TRANSAZIONI CANONICHE
069600*   ==========================================================
069700*   ROUTINE 2000-READ-TRANS
069800 2000-READ-TRANS.
069900*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
070000     OPEN INPUT MPTRANS.
070100*   CONTROLLA LA CONDIZIONE SU FS-MPTRANS
070200     IF FS-MPTRANS NOT = '00'
070300*   CARICA UN NUOVO VALORE A PARTIRE DA 'LEDGERFY:
070400         MOVE 'LEDGERFY: IMPOSSIBILE APRIRE MPTRANS'
070500*   PROSEGUE L'ISTRUZIONE PRECEDENTE
070600             TO WS-ABORT-MESSAGE
070700*   SALTA ALLA ROUTINE 9900-ABORT-RUN.
070800         GO TO 9900-ABORT-RUN.
070900*   LEGGE IL PROSSIMO RECORD DAL FILE MPTRANS
071000     READ MPTRANS
071100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
071200         AT END MOVE 'Y' TO SW-EOF-MPTRANS.
071300*   FINE DELLA ROUTINE 2000-READ-TRANS
071400 2000-READ-TRANS-EX.
071500*   PUNTO DI USCITA DELLA ROUTINE
071600     EXIT.
071700 
071800*   ROUTINE 2100-EDIT-TRANS
071900 2100-EDIT-TRANS.
072000*   93-01-19 BOTTO - CONTROLLO DATA RISCRITTO (EX BUG EDR-0098)
072100*   15-04-02 RV - WS-LATEST-DATE NON SI TOCCA PIU' QUI, SOLO
072200*   DOPO CHE LA REGISTRAZIONE E' STATA EFFETTIVAMENTE RITENUTA
072300*   (EDR-5963, VEDI REMARKS)
072400*   CARICA WS-CUR-DATE. CON IL VALORE DI MPT-DT-DATE
072500     MOVE MPT-DT-DATE TO WS-CUR-DATE.
072600*   CONTROLLA LA CONDIZIONE SU WS-CUR-DATE
072700     IF WS-CUR-DATE < WS-START-DATE
072800*   SALTA ALLA ROUTINE 2190-NEXT-TRANS.
072900         GO TO 2190-NEXT-TRANS.
073000*   CONTROLLA LA CONDIZIONE SU END-DATE-WAS-GIVEN
073100     IF END-DATE-WAS-GIVEN
073200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
073300         AND WS-CUR-DATE > WS-END-DATE
073400*   SALTA ALLA ROUTINE 2190-NEXT-TRANS.
073500         GO TO 2190-NEXT-TRANS.
073600 
073700*   CARICA WS-CUR-DETAILS-LC. CON IL VALORE DI MPT-TRANS-STATUS
073800     MOVE MPT-TRANS-STATUS TO WS-CUR-DETAILS-LC.
073900*   RICHIAMA LA ROUTINE 2110-LOWER-CASE FINO ALLA SUA USCITA
074000     PERFORM 2110-LOWER-CASE THRU 2110-LOWER-CASE-EX.
074100*   CONTROLLA LA CONDIZIONE SU WS-CUR-DETAILS-LC
074200     IF WS-CUR-DETAILS-LC (1:9) NOT = 'completed'
074300*   SALTA ALLA ROUTINE 2190-NEXT-TRANS.
074400         GO TO 2190-NEXT-TRANS.
074500 
074600*   CARICA WS-CONV-AMOUNT-TXT. CON IL VALORE DI MPT-PAID-IN
074700     MOVE MPT-PAID-IN TO WS-CONV-AMOUNT-TXT.
074800*   RICHIAMA LA ROUTINE 2900-CONVERT-AMOUNT FINO ALLA SUA USCITA
074900     PERFORM 2900-CONVERT-AMOUNT THRU 2900-CONVERT-AMOUNT-EX.
075000*   CARICA WS-CUR-PAID-IN-AMT. CON IL VALORE DI WS-CONV-AMOUNT-RES
075100     MOVE WS-CONV-AMOUNT-RESULT TO WS-CUR-PAID-IN-AMT.
075200 
075300*   CARICA WS-CONV-AMOUNT-TXT. CON IL VALORE DI MPT-WITHDRAWN
075400     MOVE MPT-WITHDRAWN TO WS-CONV-AMOUNT-TXT.
075500*   RICHIAMA LA ROUTINE 2900-CONVERT-AMOUNT FINO ALLA SUA USCITA
075600     PERFORM 2900-CONVERT-AMOUNT THRU 2900-CONVERT-AMOUNT-EX.
075700*   CARICA WS-CUR-WITHDRAWN-AMT. CON IL VALORE DI WS-CONV-AMOUNT-R
075800     MOVE WS-CONV-AMOUNT-RESULT TO WS-CUR-WITHDRAWN-AMT.
075900 
076000*   CARICA WS-CONV-AMOUNT-TXT. CON IL VALORE DI MPT-BALANCE
076100     MOVE MPT-BALANCE TO WS-CONV-AMOUNT-TXT.
076200*   RICHIAMA LA ROUTINE 2900-CONVERT-AMOUNT FINO ALLA SUA USCITA
076300     PERFORM 2900-CONVERT-AMOUNT THRU 2900-CONVERT-AMOUNT-EX.
076400*   CARICA WS-CUR-BALANCE-AMT. CON IL VALORE DI WS-CONV-AMOUNT-RES
076500     MOVE WS-CONV-AMOUNT-RESULT TO WS-CUR-BALANCE-AMT.
076600 
076700*   CONTROLLA LA CONDIZIONE SU WS-CUR-PAID-IN-AMT
076800     IF WS-CUR-PAID-IN-AMT > 0
076900*   CARICA WS-CUR-AMOUNT CON IL VALORE DI WS-CUR-PAID-IN-AMT
077000         MOVE WS-CUR-PAID-IN-AMT TO WS-CUR-AMOUNT
077100*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
077200     ELSE
077300*   CARICA WS-CUR-AMOUNT. CON IL VALORE DI WS-CUR-WITHDRAWN-AMT
077400         MOVE WS-CUR-WITHDRAWN-AMT TO WS-CUR-AMOUNT.
077500 
077600*   CARICA WS-CUR-DETAILS-LC. CON IL VALORE DI MPT-DETAILS
077700     MOVE MPT-DETAILS TO WS-CUR-DETAILS-LC.
077800*   RICHIAMA LA ROUTINE 2120-LOWER-DETAILS FINO ALLA SUA USCITA
077900     PERFORM 2120-LOWER-DETAILS THRU 2120-LOWER-DETAILS-EX.
078000 
078100*   CARICA WS-RULE-IDX. CON IL VALORE DI 1
078200     MOVE 1 TO WS-RULE-IDX.
078300*   CARICA SW-RULE-FIRED. CON IL VALORE DI 'N'
078400     MOVE 'N' TO SW-RULE-FIRED.
078500*   RICHIAMA LA ROUTINE 2200-CATEGORIZE FINO ALLA SUA USCITA
078600     PERFORM 2200-CATEGORIZE THRU 2200-CATEGORIZE-EX
078700*   RANGE DI USCITA DELLA ROUTINE 2200-CATEGORIZE-EX
078800         UNTIL WS-RULE-IDX > WS-RULE-CNT
078900*   CONDIZIONE DI USCITA DEL CICLO
079000         OR RULE-HAS-FIRED.
079100*   CONTROLLA LA CONDIZIONE SU RULE-HAS-FIRED
079200     IF RULE-HAS-FIRED
079300*   CARICA WS-CUR-ACCOUNT CON IL VALORE INDICATO
079400         MOVE WS-RULE-ACCOUNT (WS-RULE-IDX) TO WS-CUR-ACCOUNT
079500*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
079600     ELSE
079700*   CARICA WS-CUR-ACCOUNT. CON IL VALORE DI WS-DEFAULT-ACCOUNT
079800         MOVE WS-DEFAULT-ACCOUNT TO WS-CUR-ACCOUNT.
079900 
080000*   CONTROLLA LA CONDIZIONE SU WS-CUR-DATE
080100     IF WS-CUR-DATE > WS-LATEST-DATE
080200*   CARICA WS-LATEST-DATE. CON IL VALORE DI WS-CUR-DATE
080300         MOVE WS-CUR-DATE TO WS-LATEST-DATE.
080400*   RICHIAMA LA ROUTINE 2300-RETAIN-RECORD FINO ALLA SUA USCITA
080500     PERFORM 2300-RETAIN-RECORD THRU 2300-RETAIN-RECORD-EX.
080600 
080700*   ROUTINE 2190-NEXT-TRANS
080800 2190-NEXT-TRANS.
080900*   RICHIAMA LA ROUTINE 2000-READ-TRANS FINO ALLA SUA USCITA
081000     PERFORM 2000-READ-TRANS THRU 2000-READ-TRANS-EX.
081100*   FINE DELLA ROUTINE 2100-EDIT-TRANS
081200 2100-EDIT-TRANS-EX.
081300*   PUNTO DI USCITA DELLA ROUTINE
081400     EXIT.
081500 
081600*   ROUTINE 2110-LOWER-CASE
081700 2110-LOWER-CASE.
081800*   CONFRONTO SU TRANS-STATUS SOLO (10 CARATTERI, CASE-INSENSITIVE)
081900*   NORMALIZZA IL CONTENUTO DI WS-CUR-DETAILS-LC
082000     INSPECT WS-CUR-DETAILS-LC (1:10)
082100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
082200         CONVERTING
082300*   TABELLA DI CONVERSIONE DEI CARATTERI
082400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
082500*   PROSEGUE L'ISTRUZIONE PRECEDENTE
082600         TO
082700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
082800         'abcdefghijklmnopqrstuvwxyz'.
082900*   FINE DELLA ROUTINE 2110-LOWER-CASE
083000 2110-LOWER-CASE-EX.
083100*   PUNTO DI USCITA DELLA ROUTINE
083200     EXIT.
083300 
083400*   ROUTINE 2120-LOWER-DETAILS
083500 2120-LOWER-DETAILS.
083600*   NORMALIZZA IL CONTENUTO DI WS-CUR-DETAILS-LC
083700     INSPECT WS-CUR-DETAILS-LC
083800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
083900         CONVERTING
084000*   TABELLA DI CONVERSIONE DEI CARATTERI
084100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
084200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
084300         TO
084400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
084500         'abcdefghijklmnopqrstuvwxyz'.
084600*   FINE DELLA ROUTINE 2120-LOWER-DETAILS
084700 2120-LOWER-DETAILS-EX.
084800*   PUNTO DI USCITA DELLA ROUTINE
084900     EXIT.
085000 
085100*   ==========================================================
085200*   2200  -  CATEGORIZZAZIONE (SCANSIONE TABELLA REGOLE)
085300*   02-02-19 RV, 04-10-01 RV - VEDI REMARKS
085400*   ==========================================================
085500*   ROUTINE 2200-CATEGORIZE
085600 2200-CATEGORIZE.
085700*   CARICA SW-RULE-FIRED. CON IL VALORE DI 'N'
085800     MOVE 'N' TO SW-RULE-FIRED.
085900*   RICHIAMA LA ROUTINE 2210-CHECK-EXCLUDE FINO ALLA SUA USCITA
086000     PERFORM 2210-CHECK-EXCLUDE THRU 2210-CHECK-EXCLUDE-EX.
086100*   CONTROLLA LA CONDIZIONE SU KEYWORD-IS-MATCHED
086200     IF KEYWORD-IS-MATCHED
086300*   SALTA ALLA ROUTINE 2290-NEXT-RULE.
086400         GO TO 2290-NEXT-RULE.
086500*   RICHIAMA LA ROUTINE 2220-CHECK-KEYWORDS FINO ALLA SUA USCITA
086600     PERFORM 2220-CHECK-KEYWORDS THRU 2220-CHECK-KEYWORDS-EX.
086700*   CONTROLLA CHE LA CONDIZIONE KEYWORD-IS-MATCHED NON SIA VERA
086800     IF NOT KEYWORD-IS-MATCHED
086900*   SALTA ALLA ROUTINE 2290-NEXT-RULE.
087000         GO TO 2290-NEXT-RULE.
087100*   RICHIAMA LA ROUTINE 2230-CHECK-AMOUNT FINO ALLA SUA USCITA
087200     PERFORM 2230-CHECK-AMOUNT THRU 2230-CHECK-AMOUNT-EX.
087300*   CONTROLLA CHE LA CONDIZIONE KEYWORD-IS-MATCHED NON SIA VERA
087400     IF NOT KEYWORD-IS-MATCHED
087500*   SALTA ALLA ROUTINE 2290-NEXT-RULE.
087600         GO TO 2290-NEXT-RULE.
087700*   CARICA SW-RULE-FIRED. CON IL VALORE DI 'Y'
087800     MOVE 'Y' TO SW-RULE-FIRED.
087900*   SALTA ALLA ROUTINE 2200-CATEGORIZE-EX.
088000     GO TO 2200-CATEGORIZE-EX.
088100*   ROUTINE 2290-NEXT-RULE
088200 2290-NEXT-RULE.
088300*   INCREMENTA IL CONTATORE WS-RULE-IDX.
088400     ADD 1 TO WS-RULE-IDX.
088500*   FINE DELLA ROUTINE 2200-CATEGORIZE
088600 2200-CATEGORIZE-EX.
088700*   PUNTO DI USCITA DELLA ROUTINE
088800     EXIT.
088900 
089000*   ROUTINE 2210-CHECK-EXCLUDE
089100 2210-CHECK-EXCLUDE.
089200*   SW-KEYWORD-MATCHED QUI VIENE USATO (RIUSATO) COME "SCARTARE?"
089300*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'N'
089400     MOVE 'N' TO SW-KEYWORD-MATCHED.
089500*   RICHIAMA LA ROUTINE 2212-TEST-ONE-EXCLUDE FINO ALLA SUA USCITA
089600     PERFORM 2212-TEST-ONE-EXCLUDE THRU 2212-TEST-ONE-EXCLUDE-EX
089700*   RANGE DI USCITA DELLA ROUTINE 2212-TEST-ONE-EXCLUDE-EX
089800         VARYING WS-KW-IDX FROM 1 BY 1
089900*   INIZIALIZZA L'INDICE WS-KW-IDX DEL CICLO
090000         UNTIL WS-KW-IDX > WS-RULE-EXCLUDE-CNT (WS-RULE-IDX)
090100*   CONDIZIONE DI USCITA DEL CICLO
090200         OR KEYWORD-IS-MATCHED.
090300*   FINE DELLA ROUTINE 2210-CHECK-EXCLUDE
090400 2210-CHECK-EXCLUDE-EX.
090500*   PUNTO DI USCITA DELLA ROUTINE
090600     EXIT.
090700 
090800*   ROUTINE 2212-TEST-ONE-EXCLUDE
090900 2212-TEST-ONE-EXCLUDE.
091000*   RICHIAMA LA ROUTINE 2215-SCAN-FOR-SUBSTR FINO ALLA SUA USCITA
091100     PERFORM 2215-SCAN-FOR-SUBSTR THRU 2215-SCAN-FOR-SUBSTR-EX.
091200*   FINE DELLA ROUTINE 2212-TEST-ONE-EXCLUDE
091300 2212-TEST-ONE-EXCLUDE-EX.
091400*   PUNTO DI USCITA DELLA ROUTINE
091500     EXIT.
091600 
091700*   ROUTINE 2215-SCAN-FOR-SUBSTR
091800 2215-SCAN-FOR-SUBSTR.
091900*   15-02-26 RV - CONTIENE? STESSA FINESTRA MOBILE DI 2225-SUBSTR
092000*   -TEST PIU' SOTTO, QUI CONTRO LA TABELLA DELLE PAROLE ESCLUSE
092100*   INVECE DELLE PAROLE CHIAVE (EDR-5944, VEDI REMARKS).
092200*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'N'
092300     MOVE 'N' TO SW-KEYWORD-MATCHED.
092400*   CONTROLLA LA CONDIZIONE SU WS-RULE-EXCLUDE
092500     IF WS-RULE-EXCLUDE (WS-RULE-IDX, WS-KW-IDX) = SPACES
092600*   SALTA ALLA ROUTINE 2215-SCAN-FOR-SUBSTR-EX.
092700         GO TO 2215-SCAN-FOR-SUBSTR-EX.
092800*   SCOMPONE WS-CUR-DETAILS-LC NEI SUOI SOTTOCAMPI
092900     UNSTRING WS-CUR-DETAILS-LC DELIMITED BY
093000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
093100         WS-RULE-EXCLUDE (WS-RULE-IDX, WS-KW-IDX)
093200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
093300         INTO WS-SORT-TEMP
093400*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-SORT-TEMP
093500         TALLYING IN WS-SUBSCRIPT
093600*   CONTEGGIO DEI CARATTERI ESAMINATI
093700         ON OVERFLOW CONTINUE.
093800*   CONTROLLA LA CONDIZIONE SU WS-CUR-DETAILS-LC
093900     IF WS-CUR-DETAILS-LC NOT = WS-SORT-TEMP (1:60)
094000*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'Y'
094100         MOVE 'Y' TO SW-KEYWORD-MATCHED
094200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
094300     END-IF.
094400*   FINE DELLA ROUTINE 2215-SCAN-FOR-SUBSTR
094500 2215-SCAN-FOR-SUBSTR-EX.
094600*   PUNTO DI USCITA DELLA ROUTINE
094700     EXIT.
094800 
094900*   ROUTINE 2220-CHECK-KEYWORDS
095000 2220-CHECK-KEYWORDS.
095100*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'N'
095200     MOVE 'N' TO SW-KEYWORD-MATCHED.
095300*   CONTROLLA LA CONDIZIONE SU WS-RULE-MATCH-TYPE
095400     IF WS-RULE-MATCH-TYPE (WS-RULE-IDX) = 'ALL'
095500*   RICHIAMA LA ROUTINE 2221-CHECK-ALL-KEYWORDS
095600         PERFORM 2221-CHECK-ALL-KEYWORDS
095700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
095800             THRU 2221-CHECK-ALL-KEYWORDS-EX
095900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
096000     ELSE
096100*   RICHIAMA LA ROUTINE 2222-CHECK-ANY-KEYWORD
096200         PERFORM 2222-CHECK-ANY-KEYWORD
096300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
096400             THRU 2222-CHECK-ANY-KEYWORD-EX
096500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
096600     END-IF.
096700*   FINE DELLA ROUTINE 2220-CHECK-KEYWORDS
096800 2220-CHECK-KEYWORDS-EX.
096900*   PUNTO DI USCITA DELLA ROUTINE
097000     EXIT.
097100 
097200*   ROUTINE 2221-CHECK-ALL-KEYWORDS
097300 2221-CHECK-ALL-KEYWORDS.
097400*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'Y'
097500     MOVE 'Y' TO SW-KEYWORD-MATCHED.
097600*   RICHIAMA LA ROUTINE 2223-CHECK-ALL-ONE FINO ALLA SUA USCITA
097700     PERFORM 2223-CHECK-ALL-ONE THRU 2223-CHECK-ALL-ONE-EX
097800*   RANGE DI USCITA DELLA ROUTINE 2223-CHECK-ALL-ONE-EX
097900         VARYING WS-KW-IDX FROM 1 BY 1
098000*   INIZIALIZZA L'INDICE WS-KW-IDX DEL CICLO
098100         UNTIL WS-KW-IDX > WS-RULE-KEYWORD-CNT (WS-RULE-IDX).
098200*   FINE DELLA ROUTINE 2221-CHECK-ALL-KEYWORDS
098300 2221-CHECK-ALL-KEYWORDS-EX.
098400*   PUNTO DI USCITA DELLA ROUTINE
098500     EXIT.
098600 
098700*   ROUTINE 2223-CHECK-ALL-ONE
098800 2223-CHECK-ALL-ONE.
098900*   RICHIAMA LA ROUTINE 2225-SUBSTR-TEST FINO ALLA SUA USCITA
099000     PERFORM 2225-SUBSTR-TEST THRU 2225-SUBSTR-TEST-EX.
099100*   CONTROLLA CHE LA CONDIZIONE KEYWORD-IS-MATCHED NON SIA VERA
099200     IF NOT KEYWORD-IS-MATCHED
099300*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
099400         MOVE 'N' TO SW-KEYWORD-MATCHED
099500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
099600     END-IF.
099700*   FINE DELLA ROUTINE 2223-CHECK-ALL-ONE
099800 2223-CHECK-ALL-ONE-EX.
099900*   PUNTO DI USCITA DELLA ROUTINE
100000     EXIT.
100100 
100200*   ROUTINE 2222-CHECK-ANY-KEYWORD
100300 2222-CHECK-ANY-KEYWORD.
100400*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'N'
100500     MOVE 'N' TO SW-KEYWORD-MATCHED.
100600*   RICHIAMA LA ROUTINE 2225-SUBSTR-TEST FINO ALLA SUA USCITA
100700     PERFORM 2225-SUBSTR-TEST THRU 2225-SUBSTR-TEST-EX
100800*   RANGE DI USCITA DELLA ROUTINE 2225-SUBSTR-TEST-EX
100900         VARYING WS-KW-IDX FROM 1 BY 1
101000*   INIZIALIZZA L'INDICE WS-KW-IDX DEL CICLO
101100         UNTIL WS-KW-IDX > WS-RULE-KEYWORD-CNT (WS-RULE-IDX)
101200*   CONDIZIONE DI USCITA DEL CICLO
101300         OR KEYWORD-IS-MATCHED.
101400*   FINE DELLA ROUTINE 2222-CHECK-ANY-KEYWORD
101500 2222-CHECK-ANY-KEYWORD-EX.
101600*   PUNTO DI USCITA DELLA ROUTINE
101700     EXIT.
101800 
101900*   ROUTINE 2225-SUBSTR-TEST
102000 2225-SUBSTR-TEST.
102100*   CONTIENE? SCANSIONE A FINESTRA MOBILE SU DETAILS (60 BYTE)
102200*   CONTRO LA PAROLA CHIAVE CORRENTE (30 BYTE, PADDATA A DX).
102300*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'N'
102400     MOVE 'N' TO SW-KEYWORD-MATCHED.
102500*   CONTROLLA LA CONDIZIONE SU WS-RULE-KEYWORD
102600     IF WS-RULE-KEYWORD (WS-RULE-IDX, WS-KW-IDX) = SPACES
102700*   SALTA ALLA ROUTINE 2225-SUBSTR-TEST-EX.
102800         GO TO 2225-SUBSTR-TEST-EX.
102900*   SCOMPONE WS-CUR-DETAILS-LC NEI SUOI SOTTOCAMPI
103000     UNSTRING WS-CUR-DETAILS-LC DELIMITED BY
103100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
103200         WS-RULE-KEYWORD (WS-RULE-IDX, WS-KW-IDX)
103300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
103400         INTO WS-SORT-TEMP
103500*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-SORT-TEMP
103600         TALLYING IN WS-SUBSCRIPT
103700*   CONTEGGIO DEI CARATTERI ESAMINATI
103800         ON OVERFLOW CONTINUE.
103900*   CONTROLLA LA CONDIZIONE SU WS-CUR-DETAILS-LC
104000     IF WS-CUR-DETAILS-LC NOT = WS-SORT-TEMP (1:60)
104100*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'Y'
104200         MOVE 'Y' TO SW-KEYWORD-MATCHED
104300*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
104400     END-IF.
104500*   FINE DELLA ROUTINE 2225-SUBSTR-TEST
104600 2225-SUBSTR-TEST-EX.
104700*   PUNTO DI USCITA DELLA ROUTINE
104800     EXIT.
104900 
105000*   ROUTINE 2230-CHECK-AMOUNT
105100 2230-CHECK-AMOUNT.
105200*   CARICA SW-KEYWORD-MATCHED. CON IL VALORE DI 'Y'
105300     MOVE 'Y' TO SW-KEYWORD-MATCHED.
105400*   CONTROLLA LA CONDIZIONE SU WS-RULE-COND-OP
105500     IF WS-RULE-COND-OP (WS-RULE-IDX) = SPACES
105600*   SALTA ALLA ROUTINE 2230-CHECK-AMOUNT-EX.
105700         GO TO 2230-CHECK-AMOUNT-EX.
105800*   VALUTA LE CONDIZIONI ALTERNATIVE DEL CASO
105900     EVALUATE WS-RULE-COND-OP (WS-RULE-IDX)
106000*   CASO PARTICOLARE DELL'EVALUATE
106100         WHEN 'GT'
106200*   CONTROLLA LA CONDIZIONE SU WS-CUR-AMOUNT
106300             IF WS-CUR-AMOUNT NOT > WS-RULE-COND-AMOUNT (WS-RULE-IDX)
106400*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
106500                 MOVE 'N' TO SW-KEYWORD-MATCHED
106600*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
106700             END-IF
106800*   CASO PARTICOLARE DELL'EVALUATE
106900         WHEN 'GE'
107000*   CONTROLLA LA CONDIZIONE SU WS-CUR-AMOUNT
107100             IF WS-CUR-AMOUNT < WS-RULE-COND-AMOUNT (WS-RULE-IDX)
107200*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
107300                 MOVE 'N' TO SW-KEYWORD-MATCHED
107400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
107500             END-IF
107600*   CASO PARTICOLARE DELL'EVALUATE
107700         WHEN 'LT'
107800*   CONTROLLA LA CONDIZIONE SU WS-CUR-AMOUNT
107900             IF WS-CUR-AMOUNT NOT < WS-RULE-COND-AMOUNT (WS-RULE-IDX)
108000*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
108100                 MOVE 'N' TO SW-KEYWORD-MATCHED
108200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
108300             END-IF
108400*   CASO PARTICOLARE DELL'EVALUATE
108500         WHEN 'LE'
108600*   CONTROLLA LA CONDIZIONE SU WS-CUR-AMOUNT
108700             IF WS-CUR-AMOUNT > WS-RULE-COND-AMOUNT (WS-RULE-IDX)
108800*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
108900                 MOVE 'N' TO SW-KEYWORD-MATCHED
109000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
109100             END-IF
109200*   CASO PARTICOLARE DELL'EVALUATE
109300         WHEN 'EQ'
109400*   CONTROLLA LA CONDIZIONE SU WS-CUR-AMOUNT
109500             IF WS-CUR-AMOUNT NOT = WS-RULE-COND-AMOUNT (WS-RULE-IDX)
109600*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
109700                 MOVE 'N' TO SW-KEYWORD-MATCHED
109800*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
109900             END-IF
110000*   CASO PARTICOLARE DELL'EVALUATE
110100         WHEN OTHER
110200*   CARICA SW-KEYWORD-MATCHED CON IL VALORE DI 'N'
110300             MOVE 'N' TO SW-KEYWORD-MATCHED
110400*   PROSEGUE L'AGGIORNAMENTO DI SW-KEYWORD-MATCHED
110500     END-EVALUATE.
110600*   FINE DELLA ROUTINE 2230-CHECK-AMOUNT
110700 2230-CHECK-AMOUNT-EX.
110800*   PUNTO DI USCITA DELLA ROUTINE
110900     EXIT.
111000 
111100*   ==========================================================
111200*   2300  -  RITENZIONE DELLA REGISTRAZIONE NELLA TABELLA
111300*   ==========================================================
111400*   ROUTINE 2300-RETAIN-RECORD
111500 2300-RETAIN-RECORD.
111600*   INCREMENTA IL CONTATORE WS-RETAINED-CNT.
111700     ADD 1 TO WS-RETAINED-CNT.
111800*   CARICA WS-RET-DATE CON IL VALORE DI WS-CUR-DATE
111900     MOVE WS-CUR-DATE       TO WS-RET-DATE (WS-RETAINED-CNT).
112000*   CARICA UN NUOVO VALORE A PARTIRE DA MPT-COMPLETION-TIME
112100     MOVE MPT-COMPLETION-TIME
112200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
112300                            TO WS-RET-TIME (WS-RETAINED-CNT).
112400*   CARICA WS-RET-ACCOUNT CON IL VALORE DI WS-CUR-ACCOUNT
112500     MOVE WS-CUR-ACCOUNT    TO WS-RET-ACCOUNT (WS-RETAINED-CNT).
112600*   CARICA WS-RET-AMOUNT CON IL VALORE DI WS-CUR-AMOUNT
112700     MOVE WS-CUR-AMOUNT     TO WS-RET-AMOUNT (WS-RETAINED-CNT).
112800*   CARICA WS-RET-DETAILS CON IL VALORE DI MPT-DETAILS
112900     MOVE MPT-DETAILS       TO WS-RET-DETAILS (WS-RETAINED-CNT).
113000*   CARICA UN NUOVO VALORE A PARTIRE DA WS-CUR-BALANCE-AMT
113100     MOVE WS-CUR-BALANCE-AMT
113200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
113300                            TO WS-RET-BALANCE (WS-RETAINED-CNT).
113400*   FINE DELLA ROUTINE 2300-RETAIN-RECORD
113500 2300-RETAIN-RECORD-EX.
113600*   PUNTO DI USCITA DELLA ROUTINE
113700     EXIT.
113800 
113900*   --------------------------------------------------------
114000*   2900  -  CONVERSIONE GENERICA IMPORTO TESTO -> NUMERICO
114100*   --------------------------------------------------------
114200*   ROUTINE 2900-CONVERT-AMOUNT
114300 2900-CONVERT-AMOUNT.
114400*   CONTROLLA LA CONDIZIONE SU WS-CONV-AMOUNT-TXT
114500     IF WS-CONV-AMOUNT-TXT = SPACES
114600*   CARICA WS-CONV-AMOUNT-RESULT CON IL VALORE DI 0
114700         MOVE 0 TO WS-CONV-AMOUNT-RESULT
114800*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
114900     ELSE
115000*   CARICA WS-CONV-AMOUNT-RESULT CON IL VALORE DI WS-CONV-AMOUNT-N
115100         MOVE WS-CONV-AMOUNT-NUM TO WS-CONV-AMOUNT-RESULT
115200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
115300     END-IF.
115400*   FINE DELLA ROUTINE 2900-CONVERT-AMOUNT
115500 2900-CONVERT-AMOUNT-EX.
115600*   PUNTO DI USCITA DELLA ROUTINE
115700     EXIT.
115800 
115900*   ==========================================================
116000*   3000  -  ORDINAMENTO IN MEMORIA (BOLLE, SU DATA E ORA)
116100*   11-07-30 BOTTO - EDR-5790, SOSTITUISCE IL VECCHIO START/READ
116200*   SU FILE INDICIZZATO ANOPIS-STYLE (VEDI STACED.CBL)
116300*   ==========================================================
116400*   ROUTINE 3000-SORT-RETAINED
116500 3000-SORT-RETAINED.
116600*   CARICA WS-SORT-SWAPPED. CON IL VALORE DI 'Y'
116700     MOVE 'Y' TO WS-SORT-SWAPPED.
116800*   RICHIAMA LA ROUTINE 3100-SORT-PASS FINO ALLA SUA USCITA
116900     PERFORM 3100-SORT-PASS THRU 3100-SORT-PASS-EX
117000*   RANGE DI USCITA DELLA ROUTINE 3100-SORT-PASS-EX
117100         UNTIL NOT WS-SORT-DID-SWAP.
117200*   FINE DELLA ROUTINE 3000-SORT-RETAINED
117300 3000-SORT-RETAINED-EX.
117400*   PUNTO DI USCITA DELLA ROUTINE
117500     EXIT.
117600 
117700*   ROUTINE 3100-SORT-PASS
117800 3100-SORT-PASS.
117900*   CARICA WS-SORT-SWAPPED. CON IL VALORE DI 'N'
118000     MOVE 'N' TO WS-SORT-SWAPPED.
118100*   RICHIAMA LA ROUTINE 3110-COMPARE-SWAP FINO ALLA SUA USCITA
118200     PERFORM 3110-COMPARE-SWAP THRU 3110-COMPARE-SWAP-EX
118300*   RANGE DI USCITA DELLA ROUTINE 3110-COMPARE-SWAP-EX
118400         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
118500*   INIZIALIZZA L'INDICE WS-SORT-PASS-IDX DEL CICLO
118600         UNTIL WS-SORT-PASS-IDX >= WS-RETAINED-CNT.
118700*   FINE DELLA ROUTINE 3100-SORT-PASS
118800 3100-SORT-PASS-EX.
118900*   PUNTO DI USCITA DELLA ROUTINE
119000     EXIT.
119100 
119200*   ROUTINE 3110-COMPARE-SWAP
119300 3110-COMPARE-SWAP.
119400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
119500     ADD 1 WS-SORT-PASS-IDX GIVING WS-SUBSCRIPT2.
119600*   CONTROLLA LA CONDIZIONE SU WS-RET-DATE
119700     IF WS-RET-DATE (WS-SORT-PASS-IDX) >
119800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
119900         WS-RET-DATE (WS-SUBSCRIPT2)
120000*   RICHIAMA LA ROUTINE 3120-SWAP-ENTRIES FINO ALLA SUA USCITA
120100         PERFORM 3120-SWAP-ENTRIES THRU 3120-SWAP-ENTRIES-EX
120200*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
120300     ELSE
120400*   CONTROLLA LA CONDIZIONE SU WS-RET-DATE
120500         IF WS-RET-DATE (WS-SORT-PASS-IDX) =
120600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
120700             WS-RET-DATE (WS-SUBSCRIPT2)
120800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
120900             AND WS-RET-TIME (WS-SORT-PASS-IDX) >
121000*   CONDIZIONE COMPOSTA DEL CONTROLLO PRECEDENTE
121100                 WS-RET-TIME (WS-SUBSCRIPT2)
121200*   RICHIAMA LA ROUTINE 3120-SWAP-ENTRIES FINO ALLA SUA USCITA
121300             PERFORM 3120-SWAP-ENTRIES THRU 3120-SWAP-ENTRIES-EX
121400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
121500         END-IF
121600*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
121700     END-IF.
121800*   FINE DELLA ROUTINE 3110-COMPARE-SWAP
121900 3110-COMPARE-SWAP-EX.
122000*   PUNTO DI USCITA DELLA ROUTINE
122100     EXIT.
122200 
122300*   ROUTINE 3120-SWAP-ENTRIES
122400 3120-SWAP-ENTRIES.
122500*   CARICA WS-SORT-TEMP. CON IL VALORE INDICATO
122600     MOVE WS-RETAINED-ENTRY (WS-SORT-PASS-IDX) TO WS-SORT-TEMP.
122700*   CARICA UN NUOVO VALORE A PARTIRE DA WS-RETAINED-ENTRY
122800     MOVE WS-RETAINED-ENTRY (WS-SUBSCRIPT2)
122900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
123000         TO WS-RETAINED-ENTRY (WS-SORT-PASS-IDX).
123100*   CARICA WS-RETAINED-ENTRY CON IL VALORE DI WS-SORT-TEMP
123200     MOVE WS-SORT-TEMP TO WS-RETAINED-ENTRY (WS-SUBSCRIPT2).
123300*   CARICA WS-SORT-SWAPPED. CON IL VALORE DI 'Y'
123400     MOVE 'Y' TO WS-SORT-SWAPPED.
123500*   FINE DELLA ROUTINE 3120-SWAP-ENTRIES
123600 3120-SWAP-ENTRIES-EX.
123700*   PUNTO DI USCITA DELLA ROUTINE
123800     EXIT.
123900 
124000*   ==========================================================
124100*   4000  -  SCRITTURA DEL LIBRO MASTRO - CONTROL BREAK SU DATA
124200*   95-06-07 BOTTO, 06-08-23 PG - VEDI REMARKS
124300*   ==========================================================
124400*   ROUTINE 4000-WRITE-LEDGER
124500 4000-WRITE-LEDGER.
124600*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
124700     OPEN OUTPUT LEDGER.
124800*   CARICA WS-SUBSCRIPT. CON IL VALORE DI 1
124900     MOVE 1 TO WS-SUBSCRIPT.
125000*   RICHIAMA LA ROUTINE 4100-WRITE-ONE-DAY FINO ALLA SUA USCITA
125100     PERFORM 4100-WRITE-ONE-DAY THRU 4100-WRITE-ONE-DAY-EX
125200*   RANGE DI USCITA DELLA ROUTINE 4100-WRITE-ONE-DAY-EX
125300         UNTIL WS-SUBSCRIPT > WS-RETAINED-CNT.
125400*   CHIUDE I FILE AL TERMINE DELLA FASE
125500     CLOSE LEDGER.
125600*   FINE DELLA ROUTINE 4000-WRITE-LEDGER
125700 4000-WRITE-LEDGER-EX.
125800*   PUNTO DI USCITA DELLA ROUTINE
125900     EXIT.
126000 
126100*   ROUTINE 4100-WRITE-ONE-DAY
126200 4100-WRITE-ONE-DAY.
126300*   RICHIAMA LA ROUTINE 4110-WRITE-DAY-HEADER FINO ALLA SUA USCITA
126400     PERFORM 4110-WRITE-DAY-HEADER THRU 4110-WRITE-DAY-HEADER-EX.
126500*   CARICA WS-SUBSCRIPT2. CON IL VALORE DI WS-SUBSCRIPT
126600     MOVE WS-SUBSCRIPT TO WS-SUBSCRIPT2.
126700*   ROUTINE 4100-SAME-DAY-LOOP
126800 4100-SAME-DAY-LOOP.
126900*   INCREMENTA IL CONTATORE WS-TOTAL-TRANSACTIONS.
127000     ADD 1 TO WS-TOTAL-TRANSACTIONS.
127100*   CONTROLLA LA CONDIZIONE SU WS-SUBSCRIPT2
127200     IF WS-SUBSCRIPT2 = WS-RETAINED-CNT
127300*   RICHIAMA LA ROUTINE 4200-WRITE-POSTING FINO ALLA SUA USCITA
127400         PERFORM 4200-WRITE-POSTING THRU 4200-WRITE-POSTING-EX
127500*   CARICA WS-SUBSCRIPT CON IL VALORE DI WS-SUBSCRIPT2
127600         MOVE WS-SUBSCRIPT2 TO WS-SUBSCRIPT
127700*   SALTA ALLA ROUTINE 4100-END-DAY.
127800         GO TO 4100-END-DAY.
127900*   CONTROLLA LA CONDIZIONE SU WS-RET-DATE
128000     IF WS-RET-DATE (WS-SUBSCRIPT2) NOT =
128100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
128200         WS-RET-DATE (WS-SUBSCRIPT2 + 1)
128300*   RICHIAMA LA ROUTINE 4200-WRITE-POSTING FINO ALLA SUA USCITA
128400         PERFORM 4200-WRITE-POSTING THRU 4200-WRITE-POSTING-EX
128500*   CARICA WS-SUBSCRIPT CON IL VALORE DI WS-SUBSCRIPT2
128600         MOVE WS-SUBSCRIPT2 TO WS-SUBSCRIPT
128700*   SALTA ALLA ROUTINE 4100-END-DAY.
128800         GO TO 4100-END-DAY.
128900*   CARICA WS-SORT-SWAPPED. CON IL VALORE DI 'N'
129000     MOVE 'N' TO WS-SORT-SWAPPED.
129100*   RICHIAMA LA ROUTINE 4210-WRITE-MID-POSTING
129200     PERFORM 4210-WRITE-MID-POSTING
129300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
129400         THRU 4210-WRITE-MID-POSTING-EX.
129500*   INCREMENTA IL CONTATORE WS-SUBSCRIPT2.
129600     ADD 1 TO WS-SUBSCRIPT2.
129700*   SALTA ALLA ROUTINE 4100-SAME-DAY-LOOP.
129800     GO TO 4100-SAME-DAY-LOOP.
129900*   ROUTINE 4100-END-DAY
130000 4100-END-DAY.
130100*   INCREMENTA IL CONTATORE WS-SUBSCRIPT.
130200     ADD 1 TO WS-SUBSCRIPT.
130300*   CARICA REC-LEDGER. CON IL VALORE DI SPACES
130400     MOVE SPACES TO REC-LEDGER.
130500*   SCRIVE IL RECORD REC-LEDGER. SUL FILE DI OUTPUT
130600     WRITE REC-LEDGER.
130700*   FINE DELLA ROUTINE 4100-WRITE-ONE-DAY
130800 4100-WRITE-ONE-DAY-EX.
130900*   PUNTO DI USCITA DELLA ROUTINE
131000     EXIT.
131100 
131200*   ROUTINE 4110-WRITE-DAY-HEADER
131300 4110-WRITE-DAY-HEADER.
131400*   CARICA WS-LEDGER-LINE. CON IL VALORE DI SPACES
131500     MOVE SPACES TO WS-LEDGER-LINE.
131600*   CARICA WS-LLH-DATE. CON IL VALORE INDICATO
131700     MOVE WS-RET-DATE (WS-SUBSCRIPT) TO WS-LLH-DATE.
131800*   CARICA WS-LLH-SPACE. CON IL VALORE DI SPACE
131900     MOVE SPACE TO WS-LLH-SPACE.
132000*   CARICA WS-LLH-STAR. CON IL VALORE DI '*'
132100     MOVE '*' TO WS-LLH-STAR.
132200*   CARICA REC-LEDGER. CON IL VALORE DI WS-LEDGER-LINE
132300     MOVE WS-LEDGER-LINE TO REC-LEDGER.
132400*   SCRIVE IL RECORD REC-LEDGER. SUL FILE DI OUTPUT
132500     WRITE REC-LEDGER.
132600*   CARICA WS-LEDGER-LINE. CON IL VALORE DI SPACES
132700     MOVE SPACES TO WS-LEDGER-LINE.
132800*   CARICA WS-LEDGER-LINE CON IL VALORE INDICATO
132900     MOVE '    Assets:Checking:Mpesa' TO WS-LEDGER-LINE (1:25).
133000*   CARICA REC-LEDGER. CON IL VALORE DI WS-LEDGER-LINE
133100     MOVE WS-LEDGER-LINE TO REC-LEDGER.
133200*   SCRIVE IL RECORD REC-LEDGER. SUL FILE DI OUTPUT
133300     WRITE REC-LEDGER.
133400*   FINE DELLA ROUTINE 4110-WRITE-DAY-HEADER
133500 4110-WRITE-DAY-HEADER-EX.
133600*   PUNTO DI USCITA DELLA ROUTINE
133700     EXIT.
133800 
133900*   ROUTINE 4210-WRITE-MID-POSTING
134000 4210-WRITE-MID-POSTING.
134100*   CARICA WS-DAY-LAST-IDX. CON IL VALORE DI WS-SUBSCRIPT2
134200     MOVE WS-SUBSCRIPT2 TO WS-DAY-LAST-IDX.
134300*   RICHIAMA LA ROUTINE 4220-FORMAT-POSTING FINO ALLA SUA USCITA
134400     PERFORM 4220-FORMAT-POSTING THRU 4220-FORMAT-POSTING-EX.
134500*   FINE DELLA ROUTINE 4210-WRITE-MID-POSTING
134600 4210-WRITE-MID-POSTING-EX.
134700*   PUNTO DI USCITA DELLA ROUTINE
134800     EXIT.
134900 
135000*   ROUTINE 4200-WRITE-POSTING
135100 4200-WRITE-POSTING.
135200*   CARICA WS-DAY-LAST-IDX. CON IL VALORE DI WS-SUBSCRIPT2
135300     MOVE WS-SUBSCRIPT2 TO WS-DAY-LAST-IDX.
135400*   RICHIAMA LA ROUTINE 4220-FORMAT-POSTING FINO ALLA SUA USCITA
135500     PERFORM 4220-FORMAT-POSTING THRU 4220-FORMAT-POSTING-EX.
135600*   CARICA WS-BAL-ED. CON IL VALORE INDICATO
135700     MOVE WS-RET-BALANCE (WS-DAY-LAST-IDX) TO WS-BAL-ED.
135800*   COMPONE LA RIGA DI OUTPUT CAMPO PER CAMPO
135900     STRING ' BAL KES ' DELIMITED SIZE
136000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
136100         WS-BAL-ED DELIMITED SIZE
136200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
136300         INTO WS-LL-TAIL
136400*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-LL-TAIL
136500         WITH POINTER WS-SEARCH-POINTER.
136600*   FINE DELLA ROUTINE 4200-WRITE-POSTING
136700 4200-WRITE-POSTING-EX.
136800*   PUNTO DI USCITA DELLA ROUTINE
136900     EXIT.
137000 
137100*   ROUTINE 4220-FORMAT-POSTING
137200 4220-FORMAT-POSTING.
137300*   04-10-01 RV - FORMATO RIGA = RIENTRO(4)+CONTO(45)+SP+
137400*   IMPORTO(15)+' KES ; '+DETTAGLI  (VEDI LISTING.CBL PER
137500*   L'IDIOMA DI COSTRUZIONE RIGA DI STAMPA A CAMPI FISSI)
137600*   CARICA WS-LEDGER-LINE. CON IL VALORE DI SPACES
137700     MOVE SPACES TO WS-LEDGER-LINE.
137800*   CARICA WS-LL-INDENT. CON IL VALORE INDICATO
137900     MOVE '    ' TO WS-LL-INDENT.
138000*   CARICA WS-LL-ACCOUNT. CON IL VALORE INDICATO
138100     MOVE WS-RET-ACCOUNT (WS-DAY-LAST-IDX) TO WS-LL-ACCOUNT.
138200*   CARICA WS-LL-SPACE1. CON IL VALORE DI SPACE
138300     MOVE SPACE TO WS-LL-SPACE1.
138400*   CARICA WS-SUBSCRIPT. CON IL VALORE INDICATO
138500     MOVE WS-RET-AMOUNT (WS-DAY-LAST-IDX) TO WS-SUBSCRIPT.
138600*   CONTROLLA LA CONDIZIONE SU WS-RET-ACCOUNT
138700     IF WS-RET-ACCOUNT (WS-DAY-LAST-IDX) (1:8) = 'Expenses'
138800*   CARICA WS-LL-AMOUNT-ED CON IL VALORE INDICATO
138900         MOVE WS-RET-AMOUNT (WS-DAY-LAST-IDX) TO WS-LL-AMOUNT-ED
139000*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
139100     ELSE
139200*   CALCOLA IL NUOVO VALORE DI WS-LL-AMOUNT-ED
139300         COMPUTE WS-LL-AMOUNT-ED =
139400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
139500             ZERO - WS-RET-AMOUNT (WS-DAY-LAST-IDX)
139600*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
139700     END-IF.
139800*   CARICA WS-SEARCH-POINTER. CON IL VALORE DI 1
139900     MOVE 1 TO WS-SEARCH-POINTER.
140000*   COMPONE LA RIGA DI OUTPUT CAMPO PER CAMPO
140100     STRING ' KES ; ' DELIMITED SIZE
140200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
140300         WS-RET-DETAILS (WS-DAY-LAST-IDX) DELIMITED SIZE
140400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
140500         INTO WS-LL-TAIL
140600*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-LL-TAIL
140700         WITH POINTER WS-SEARCH-POINTER.
140800*   CARICA REC-LEDGER. CON IL VALORE DI WS-LEDGER-LINE
140900     MOVE WS-LEDGER-LINE TO REC-LEDGER.
141000*   SCRIVE IL RECORD REC-LEDGER. SUL FILE DI OUTPUT
141100     WRITE REC-LEDGER.
141200*   FINE DELLA ROUTINE 4220-FORMAT-POSTING
141300 4220-FORMAT-POSTING-EX.
141400*   PUNTO DI USCITA DELLA ROUTINE
141500     EXIT.
141600 
141700*   ==========================================================
141800*   9000  -  REPORT DEI TOTALI DI FINE ELABORAZIONE
141900*   ==========================================================
142000*   ROUTINE 9000-REPORT-TOTALS
142100 9000-REPORT-TOTALS.
142200*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
142300     DISPLAY 'LEDGERFY: FILE PRODOTTO = LEDGER' UPON CONSOLE.
142400*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
142500     DISPLAY 'LEDGERFY: TRANSAZIONI ELABORATE = '
142600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
142700         WS-TOTAL-TRANSACTIONS UPON CONSOLE.
142800*   CONTROLLA LA CONDIZIONE SU END-DATE-WAS-GIVEN
142900     IF END-DATE-WAS-GIVEN
143000*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
143100         DISPLAY 'LEDGERFY: PERIODO = ' WS-START-DATE
143200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
143300             ' - ' WS-END-DATE UPON CONSOLE
143400*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
143500     ELSE
143600*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
143700         DISPLAY 'LEDGERFY: PERIODO = ' WS-START-DATE
143800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
143900             ' - ' WS-LATEST-DATE UPON CONSOLE.
144000*   FINE DELLA ROUTINE 9000-REPORT-TOTALS
144100 9000-REPORT-TOTALS-EX.
144200*   PUNTO DI USCITA DELLA ROUTINE
144300     EXIT.
144400 
144500*   ==========================================================
144600*   9900  -  ABORT DEL BATCH PER CONFIGURAZIONE NON VALIDA
144700*   ==========================================================
144800*   ROUTINE 9900-ABORT-RUN
144900 9900-ABORT-RUN.
145000*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
145100     DISPLAY WS-ABORT-MESSAGE UPON CONSOLE.
145200*   TERMINA L'ESECUZIONE DEL PROGRAMMA
145300     STOP RUN.
