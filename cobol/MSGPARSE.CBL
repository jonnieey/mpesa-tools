000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID.
000400     MSGPARSE.
000500 
000600 AUTHOR.
000700     BOTTO.
000800 
000900 INSTALLATION.
001000     AFRITEL HOLDINGS - AMMINISTRAZIONE.
001100 
001200 DATE-WRITTEN.
001300     11-05-1993.
001400 
001500 DATE-COMPILED.
001600 
001700 SECURITY.
001800     INTERNAL USE ONLY - ACCOUNTING DEPARTMENT.
001900 
002000 REMARKS.
002100 
002200     LEGGE I MESSAGGI DI CONFERMA M-PESA (TESTO LIBERO) E LI
002300     RICONDUCE ALLO STESSO TRACCIATO CANONICO PRODOTTO DA XTRACT.
002400     QUATTRO SAGOME DI MESSAGGIO SONO RICONOSCIUTE (INVIO,
002500     PRELIEVO, RICEZIONE, VERSAMENTO AGENTE); LA PRIMA SAGOMA
002600     CHE CORRISPONDE VINCE.  I MESSAGGI CHE NON CORRISPONDONO A
002700     NESSUNA SAGOMA VENGONO SCARTATI E CONTATI.
002800 
002900*================================================================ MSGPARSE
003000*                    M A N U T E N Z I O N E                      MSGPARSE
003100*================================================================ MSGPARSE
003200*   93-05-11  BOTTO     PRIMA STESURA - SCRITTO COME STACED       MSGPARSE
003300*                       (STAMPA CEDOLINI PAGA, ANOPIS/CARTOR)     MSGPARSE
003400*   97-02-18  BOTTO     TABELLA MESI SOSTITUITA CON SCANSIONE     MSGPARSE
003500*                       PAROLA PER PAROLA (UNSTRING DELIMITED BY) MSGPARSE
003600*   99-01-08  BOTTO     REVISIONE Y2K - NESSUN CAMPO ANNO A 2     MSGPARSE
003700*                       CIFRE IN QUESTO PROGRAMMA                 MSGPARSE
003800*   02-09-27  RV        RICH. EDR-5202 - RINOMINATO STACED IN     MSGPARSE
003900*                       MSGPARSE, RISCRITTO PER IL PROGETTO MPESA MSGPARSE
004000*   04-03-02  RV        RICH. EDR-5388 - AGGIUNTE LE QUATTRO      MSGPARSE
004100*                       SAGOME DI MESSAGGIO (INVIO/PRELIEVO/      MSGPARSE
004200*                       RICEZIONE/VERSAMENTO AGENTE)              MSGPARSE
004300*   06-08-14  PG        RICH. EDR-5502 - RECORD DI ADDEBITO       MSGPARSE
004400*                       SEPARATO QUANDO LA COMMISSIONE E' > 0     MSGPARSE
004500*   10-01-20  RV        RICH. EDR-5810 - CONVERSIONE DATA/ORA A 24MSGPARSE
004600*                       ORE SPOSTATA IN UN PARAGRAFO DEDICATO     MSGPARSE
004700*================================================================ MSGPARSE
004800 
004900 ENVIRONMENT  DIVISION.
005000 
005100 CONFIGURATION SECTION.
005200 
005300 SOURCE-COMPUTER.
005400     IBM-AS400.
005500 OBJECT-COMPUTER.
005600     IBM-AS400.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 
006000 INPUT-OUTPUT SECTION.
006100     FILE-CONTROL.
006200 
006300     SELECT RAWMSG ASSIGN TO RAWMSG
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS FS-RAWMSG.
006700 
006800     SELECT MPTRANS ASSIGN TO MPTRANS
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS FS-MPTRANS.
007200 
007300 DATA  DIVISION.
007400 
007500     FILE  SECTION.
007600 
007700   FD  RAWMSG
007800       LABEL RECORD IS STANDARD
007900       RECORD CONTAINS 320 CHARACTERS
008000       DATA RECORD IS REC-RAWMSG.
008100*   CAMPO RELATIVO A: MESSAGGIO
008200 01  REC-RAWMSG.
008300*   CAMPO DI LAVORO: RAWM-TEXT
008400     05  RAWM-TEXT               PIC X(300).
008500     05  FILLER                  PIC X(20).
008600*   ALTERNATE VIEW - FIRST 60 BYTES ONLY, QUOTED ON THE REJECT-LOG
008700*   DISPLAY WHEN A MESSAGE MATCHES NONE OF THE FOUR SHAPES.
008800*   CAMPO RELATIVO A: MESSAGGIO
008900 01  REC-RAWMSG-HEAD REDEFINES REC-RAWMSG.
009000*   CAMPO DI LAVORO: RAWM-HEAD-TEXT
009100     05  RAWM-HEAD-TEXT          PIC X(60).
009200     05  FILLER                  PIC X(260).
009300 
009400   FD  MPTRANS
009500       LABEL RECORD IS STANDARD
009600       RECORD CONTAINS 140 CHARACTERS
009700       DATA RECORD IS REC-MPTRANS.
009800     COPY MPTRANS.
009900 
010000 WORKING-STORAGE SECTION.
010100 
010200*   --------------------------------------------------------
010300*   MESSAGGIO NORMALIZZATO (MINUSCOLO/MAIUSCOLO COME ARRIVA,
010400*   E COPIA TUTTA IN MAIUSCOLO PER I CONFRONTI DI SAGOMA)
010500*   --------------------------------------------------------
010600*   CAMPO RELATIVO A: MESSAGGIO
010700 01  WS-MSG-CLEAN                PIC X(320).
010800*   CAMPO RELATIVO A: MESSAGGIO
010900 01  WS-MSG-UPPER                PIC X(320).
011000*   CAMPO RELATIVO A: MESSAGGIO
011100 01  WS-MSG-WORK.
011200*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
011300     05  WS-MW-IDX               PIC 9(03) COMP.
011400*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
011500     05  WS-MW-OUT-IDX           PIC 9(03) COMP.
011600*   CAMPO DI LAVORO: WS-MW-LAST-WAS-SPACE
011700     05  WS-MW-LAST-WAS-SPACE    PIC X(01) VALUE 'Y'.
011800*   CAMPO DI LAVORO: WS-MW-PREV-SPACE
011900         88  WS-MW-PREV-SPACE        VALUE 'Y'.
012000*   CAMPO DI LAVORO: WS-MW-CHAR
012100     05  WS-MW-CHAR              PIC X(01).
012200     05  FILLER                  PIC X(04).
012300 
012400*   --------------------------------------------------------
012500*   AIUTO GENERICO - IL TESTO A CONTIENE LA PAROLA B?
012600*   --------------------------------------------------------
012700*   CAMPO DI LAVORO: WS-CONTAINS-TEST
012800 01  WS-CONTAINS-TEST.
012900*   CAMPO DI LAVORO: WS-CONTAINS-HAYSTACK
013000     05  WS-CONTAINS-HAYSTACK    PIC X(320).
013100*   CAMPO RELATIVO A: STRINGA DA RICERCARE
013200     05  WS-CONTAINS-NEEDLE      PIC X(20).
013300*   CAMPO RELATIVO A: AREA DI LAVORO TEMPORANEA
013400     05  WS-CONTAINS-TEMP        PIC X(320).
013500     05  FILLER                  PIC X(04).
013600*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
013700 01  SW-CONTAINS-FOUND           PIC X(01) VALUE 'N'.
013800*   CAMPO DI LAVORO: CONTAINS-IS-FOUND
013900     88  CONTAINS-IS-FOUND           VALUE 'Y'.
014000 
014100*   --------------------------------------------------------
014200*   CODICE SAGOMA RICONOSCIUTO
014300*   --------------------------------------------------------
014400*   CAMPO RELATIVO A: CODICE
014500 01  WS-SHAPE-CODE                PIC X(01) VALUE SPACE.
014600*   CAMPO DI LAVORO: SHAPE-IS-SENT
014700     88  SHAPE-IS-SENT                VALUE 'S'.
014800*   CAMPO DI LAVORO: SHAPE-IS-WITHDRAW
014900     88  SHAPE-IS-WITHDRAW            VALUE 'W'.
015000*   CAMPO DI LAVORO: SHAPE-IS-RECEIVED
015100     88  SHAPE-IS-RECEIVED            VALUE 'R'.
015200*   CAMPO DI LAVORO: SHAPE-IS-GIVE-CASH
015300     88  SHAPE-IS-GIVE-CASH            VALUE 'G'.
015400*   CAMPO DI LAVORO: SHAPE-IS-NONE
015500     88  SHAPE-IS-NONE                 VALUE SPACE.
015600 
015700*   --------------------------------------------------------
015800*   SCANSIONE PAROLA PER PAROLA DEL MESSAGGIO (UNSTRING SU
015900*   SPAZIO CON POINTER) - ESTRAE RICEVUTA, IMPORTI, DATA, ORA
016000*   --------------------------------------------------------
016100*   CAMPO DI LAVORO: WS-TOKEN-SCAN
016200 01  WS-TOKEN-SCAN.
016300*   CAMPO RELATIVO A: PUNTATORE
016400     05  WS-TOK-PTR              PIC 9(03) COMP VALUE 1.
016500*   CAMPO DI LAVORO: WS-TOK-WORD
016600     05  WS-TOK-WORD             PIC X(40).
016700*   CAMPO DI LAVORO: WS-TOK-KSH-CNT
016800     05  WS-TOK-KSH-CNT          PIC 9(01) COMP VALUE 0.
016900*   CAMPO DI LAVORO: WS-TOK-RECEIPT-SEEN
017000     05  WS-TOK-RECEIPT-SEEN     PIC X(01) VALUE 'N'.
017100*   CAMPO DI LAVORO: WS-TOK-RECEIPT-IS-SET
017200         88  WS-TOK-RECEIPT-IS-SET   VALUE 'Y'.
017300     05  FILLER                  PIC X(04).
017400 
017500*   CAMPO DI LAVORO: WS-RECEIPT-WORD
017600 01  WS-RECEIPT-WORD              PIC X(20).
017700*   CAMPO RELATIVO A: IMPORTO
017800 01  WS-AMOUNT-WORD                PIC X(40).
017900*   CAMPO RELATIVO A: SALDO
018000 01  WS-BALANCE-WORD               PIC X(40).
018100*   CAMPO DI LAVORO: WS-CHARGE-WORD
018200 01  WS-CHARGE-WORD                PIC X(40).
018300*   CAMPO RELATIVO A: DATA
018400 01  WS-DATE-TOKEN                 PIC X(10).
018500*   CAMPO RELATIVO A: ORARIO
018600 01  WS-TIME-TOKEN                 PIC X(08).
018700*   CAMPO DI LAVORO: WS-AMPM-TOKEN
018800 01  WS-AMPM-TOKEN                 PIC X(04).
018900 
019000*   --------------------------------------------------------
019100*   CONVERSIONE DI UNA PAROLA-IMPORTO A 9 CIFRE (7+2 DECIMALI),
019200*   RIUSATA PER IMPORTO, SALDO E COMMISSIONE
019300*   --------------------------------------------------------
019400*   CAMPO RELATIVO A: IMPORTO
019500 01  WS-CLEAN-AMOUNT.
019600*   CAMPO DI LAVORO: WS-CA-RAW
019700     05  WS-CA-RAW               PIC X(40).
019800*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
019900     05  WS-CA-IDX               PIC 9(03) COMP.
020000*   CAMPO DI LAVORO: WS-CA-INT-NUM
020100     05  WS-CA-INT-NUM           PIC 9(07) COMP.
020200*   CAMPO DI LAVORO: WS-CA-FRAC-CNT
020300     05  WS-CA-FRAC-CNT          PIC 9(01) COMP.
020400*   CAMPO DI LAVORO: WS-CA-FRAC-DIGIT-1
020500     05  WS-CA-FRAC-DIGIT-1      PIC 9(01).
020600*   CAMPO DI LAVORO: WS-CA-FRAC-DIGIT-2
020700     05  WS-CA-FRAC-DIGIT-2      PIC 9(01).
020800*   CAMPO DI LAVORO: WS-CA-DIGIT-VAL
020900     05  WS-CA-DIGIT-VAL         PIC 9(01).
021000*   CAMPO DI LAVORO: WS-CA-SEEN-DOT
021100     05  WS-CA-SEEN-DOT          PIC X(01) VALUE 'N'.
021200*   CAMPO DI LAVORO: WS-CA-DOT-SEEN
021300         88  WS-CA-DOT-SEEN          VALUE 'Y'.
021400*   CAMPO DI LAVORO: WS-CA-CHAR
021500     05  WS-CA-CHAR              PIC X(01).
021600     05  FILLER                  PIC X(04).
021700*   CAMPO RELATIVO A: IMPORTO
021800 01  WS-AMOUNT-TEXT               PIC X(09).
021900*   CAMPO RELATIVO A: IMPORTO
022000 01  WS-AMOUNT-NUM REDEFINES WS-AMOUNT-TEXT
022100                                 PIC 9(07)V99.
022200*   CAMPO RELATIVO A: IMPORTO
022300 01  WS-AMOUNT-OUT-TEXT           PIC X(09).
022400*   CAMPO RELATIVO A: SALDO
022500 01  WS-BALANCE-TEXT              PIC X(09).
022600*   CAMPO DI LAVORO: WS-CHARGE-TEXT
022700 01  WS-CHARGE-TEXT               PIC X(09).
022800*   CAMPO DI LAVORO: WS-CHARGE-NUM
022900 01  WS-CHARGE-NUM REDEFINES WS-CHARGE-TEXT
023000                                 PIC 9(07)V99.
023100 
023200*   --------------------------------------------------------
023300*   CONVERSIONE DATA/ORA - D/M/AA + H:MM AM|PM -> 24 ORE
023400*   --------------------------------------------------------
023500*   CAMPO RELATIVO A: DATA
023600 01  WS-DATE-PARTS-GRP.
023700*   CAMPO DI LAVORO: WS-DAY-RAW2
023800     05  WS-DAY-RAW2             PIC X(02).
023900*   CAMPO DI LAVORO: WS-MONTH-RAW2
024000     05  WS-MONTH-RAW2           PIC X(02).
024100*   CAMPO DI LAVORO: WS-YEAR-RAW2
024200     05  WS-YEAR-RAW2            PIC X(02).
024300*   CAMPO RELATIVO A: DATA
024400 01  WS-DATE-PARTS-WHOLE REDEFINES WS-DATE-PARTS-GRP
024500                                 PIC X(06).
024600*   CAMPO RELATIVO A: ORARIO
024700 01  WS-TIME-PARTS-GRP.
024800*   CAMPO DI LAVORO: WS-HOUR-RAW2
024900     05  WS-HOUR-RAW2            PIC X(02).
025000*   CAMPO DI LAVORO: WS-MIN-RAW2
025100     05  WS-MIN-RAW2             PIC X(02).
025200*   CAMPO RELATIVO A: ORARIO
025300 01  WS-TIME-PARTS-WHOLE REDEFINES WS-TIME-PARTS-GRP
025400                                 PIC X(04).
025500 
025600*   CAMPO DI LAVORO: WS-DTP-RAW
025700 01  WS-DTP-RAW                  PIC X(02).
025800*   CAMPO DI LAVORO: WS-DTP-NUM
025900 77  WS-DTP-NUM                  PIC 9(02) COMP.
026000*   CAMPO RELATIVO A: INDICE DI SCORRIMENTO TABELLA
026100 77  WS-DTP-IDX                  PIC 9(01) COMP.
026200*   CAMPO DI LAVORO: WS-DTP-DIGIT-VAL
026300 01  WS-DTP-DIGIT-VAL            PIC 9(01).
026400*   CAMPO DI LAVORO: WS-DTP-CHAR
026500 01  WS-DTP-CHAR                 PIC X(01).
026600 
026700*   CAMPO DI LAVORO: WS-DAY-NUM
026800 01  WS-DAY-NUM                  PIC 9(02) COMP.
026900*   CAMPO DI LAVORO: WS-MONTH-NUM
027000 01  WS-MONTH-NUM                PIC 9(02) COMP.
027100*   CAMPO DI LAVORO: WS-YEAR-FULL
027200 01  WS-YEAR-FULL                PIC 9(04) COMP.
027300*   CAMPO DI LAVORO: WS-HOUR-NUM
027400 01  WS-HOUR-NUM                 PIC 9(02) COMP.
027500*   CAMPO DI LAVORO: WS-MIN-NUM
027600 01  WS-MIN-NUM                  PIC 9(02) COMP.
027700*   CAMPO RELATIVO A: DATA
027800 01  WS-DATE-OUT                 PIC X(10).
027900*   CAMPO RELATIVO A: ORARIO
028000 01  WS-TIME-OUT                 PIC X(08).
028100 
028200*   --------------------------------------------------------
028300*   CONTATORI E SWITCHES GENERALI
028400*   --------------------------------------------------------
028500*   CAMPO RELATIVO A: TOTALE
028600 01  WS-TOTALS.
028700*   CAMPO RELATIVO A: MESSAGGIO
028800     05  WS-MSGS-EMITTED         PIC 9(05) COMP.
028900*   CAMPO RELATIVO A: MESSAGGIO
029000     05  WS-MSGS-SKIPPED         PIC 9(05) COMP.
029100*   CAMPO DI LAVORO: WS-CHARGES-EMITTED
029200     05  WS-CHARGES-EMITTED      PIC 9(05) COMP.
029300     05  FILLER                  PIC X(04).
029400 
029500*   CAMPO RELATIVO A: SWITCH DI CONTROLLO
029600 01  SW-EOF-RAWMSG                PIC X(01) VALUE 'N'.
029700*   CAMPO RELATIVO A: MESSAGGIO
029800     88  EOF-RAWMSG                   VALUE 'Y'.
029900 
030000*   CAMPO RELATIVO A: MESSAGGIO
030100 01  FS-RAWMSG                    PIC X(02).
030200*   CAMPO RELATIVO A: PUNTATORE
030300 01  FS-MPTRANS                   PIC X(02).
030400 
030500 PROCEDURE DIVISION.
030600 
030700*   ROUTINE 0000-MAIN
030800 0000-MAIN.
030900*   93-05-11 BOTTO - SEQUENZA PRINCIPALE (STACED ORIGINALE)
031000*   02-09-27 RV - RISCRITTA PER IL FLUSSO MSGPARSE
031100*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
031200     DISPLAY 'MSGPARSE - ANALISI MESSAGGI DI CONFERMA M-PESA'
031300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
031400         UPON CONSOLE.
031500*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
031600     OPEN INPUT RAWMSG.
031700*   CONTROLLA LA CONDIZIONE SU FS-RAWMSG
031800     IF FS-RAWMSG NOT = '00'
031900*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
032000         DISPLAY 'MSGPARSE: IMPOSSIBILE APRIRE RAWMSG'
032100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
032200             UPON CONSOLE
032300*   SALTA ALLA ROUTINE 0000-MAIN-EX.
032400         GO TO 0000-MAIN-EX.
032500*   APRE I FILE PER LA FASE CORRENTE DEL BATCH
032600     OPEN OUTPUT MPTRANS.
032700*   RICHIAMA LA ROUTINE 2000-READ-MESSAGE FINO ALLA SUA USCITA
032800     PERFORM 2000-READ-MESSAGE THRU 2000-READ-MESSAGE-EX.
032900*   RICHIAMA LA ROUTINE 2200-EDIT-MESSAGE FINO ALLA SUA USCITA
033000     PERFORM 2200-EDIT-MESSAGE THRU 2200-EDIT-MESSAGE-EX
033100*   RANGE DI USCITA DELLA ROUTINE 2200-EDIT-MESSAGE-EX
033200         UNTIL EOF-RAWMSG.
033300*   CHIUDE I FILE AL TERMINE DELLA FASE
033400     CLOSE RAWMSG.
033500*   CHIUDE I FILE AL TERMINE DELLA FASE
033600     CLOSE MPTRANS.
033700*   RICHIAMA LA ROUTINE 9000-REPORT-TOTALS FINO ALLA SUA USCITA
033800     PERFORM 9000-REPORT-TOTALS THRU 9000-REPORT-TOTALS-EX.
033900*   FINE DELLA ROUTINE 0000-MAIN
034000 0000-MAIN-EX.
034100*   TERMINA L'ESECUZIONE DEL PROGRAMMA
034200     STOP RUN.
034300 
034400*   ==========================================================
034500*   2000  -  LETTURA DI UN MESSAGGIO GREZZO
034600*   ==========================================================
034700*   ROUTINE 2000-READ-MESSAGE
034800 2000-READ-MESSAGE.
034900*   LEGGE IL PROSSIMO RECORD DAL FILE RAWMSG
035000     READ RAWMSG
035100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
035200         AT END MOVE 'Y' TO SW-EOF-RAWMSG.
035300*   FINE DELLA ROUTINE 2000-READ-MESSAGE
035400 2000-READ-MESSAGE-EX.
035500*   PUNTO DI USCITA DELLA ROUTINE
035600     EXIT.
035700 
035800*   ==========================================================
035900*   2100  -  NORMALIZZAZIONE (NEWLINE -> SPAZIO, TRIM, COLLASSO
036000*   SPAZI MULTIPLI), E COPIA IN MAIUSCOLO PER I CONFRONTI
036100*   97-02-18 BOTTO
036200*   ==========================================================
036300*   ROUTINE 2100-NORMALIZE-MESSAGE
036400 2100-NORMALIZE-MESSAGE.
036500*   CARICA WS-MSG-CLEAN. CON IL VALORE DI SPACES
036600     MOVE SPACES TO WS-MSG-CLEAN.
036700*   CARICA WS-MW-OUT-IDX. CON IL VALORE DI 0
036800     MOVE 0 TO WS-MW-OUT-IDX.
036900*   CARICA WS-MW-LAST-WAS-SPACE. CON IL VALORE DI 'Y'
037000     MOVE 'Y' TO WS-MW-LAST-WAS-SPACE.
037100*   RICHIAMA LA ROUTINE 2110-COLLAPSE-ONE-CHAR FINO ALLA SUA USCIT
037200     PERFORM 2110-COLLAPSE-ONE-CHAR THRU 2110-COLLAPSE-ONE-CHAR-EX
037300*   RANGE DI USCITA DELLA ROUTINE 2110-COLLAPSE-ONE-CHAR-EX
037400         VARYING WS-MW-IDX FROM 1 BY 1
037500*   INIZIALIZZA L'INDICE WS-MW-IDX DEL CICLO
037600         UNTIL WS-MW-IDX > 300.
037700*   CONTROLLA LA CONDIZIONE SU WS-MW-OUT-IDX
037800     IF WS-MW-OUT-IDX > 0
037900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
038000         AND WS-MSG-CLEAN (WS-MW-OUT-IDX:1) = SPACE
038100*   DECREMENTA IL CONTATORE WS-MW-OUT-IDX
038200         SUBTRACT 1 FROM WS-MW-OUT-IDX
038300*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
038400     END-IF.
038500*   CARICA WS-MSG-UPPER. CON IL VALORE DI WS-MSG-CLEAN
038600     MOVE WS-MSG-CLEAN TO WS-MSG-UPPER.
038700*   NORMALIZZA IL CONTENUTO DI WS-MSG-UPPER
038800     INSPECT WS-MSG-UPPER
038900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
039000         CONVERTING
039100*   TABELLA DI CONVERSIONE DEI CARATTERI
039200         'abcdefghijklmnopqrstuvwxyz'
039300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
039400         TO
039500*   PROSEGUE L'ISTRUZIONE PRECEDENTE
039600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039700*   FINE DELLA ROUTINE 2100-NORMALIZE-MESSAGE
039800 2100-NORMALIZE-MESSAGE-EX.
039900*   PUNTO DI USCITA DELLA ROUTINE
040000     EXIT.
040100 
040200*   ROUTINE 2110-COLLAPSE-ONE-CHAR
040300 2110-COLLAPSE-ONE-CHAR.
040400*   CARICA WS-MW-CHAR. CON IL VALORE INDICATO
040500     MOVE RAWM-TEXT (WS-MW-IDX:1) TO WS-MW-CHAR.
040600*   CONTROLLA LA CONDIZIONE SU WS-MW-CHAR
040700     IF WS-MW-CHAR = X'0A' OR WS-MW-CHAR = X'0D'
040800*   CARICA WS-MW-CHAR. CON IL VALORE DI SPACE
040900         MOVE SPACE TO WS-MW-CHAR.
041000*   CONTROLLA LA CONDIZIONE SU WS-MW-CHAR
041100     IF WS-MW-CHAR = SPACE
041200*   CONTROLLA CHE LA CONDIZIONE WS-MW-PREV-SPACE NON SIA VERA
041300         IF NOT WS-MW-PREV-SPACE
041400*   INCREMENTA IL CONTATORE WS-MW-OUT-IDX
041500             ADD 1 TO WS-MW-OUT-IDX
041600*   CARICA WS-MSG-CLEAN CON IL VALORE DI SPACE
041700             MOVE SPACE TO WS-MSG-CLEAN (WS-MW-OUT-IDX:1)
041800*   CARICA WS-MW-LAST-WAS-SPACE CON IL VALORE DI 'Y'
041900             MOVE 'Y' TO WS-MW-LAST-WAS-SPACE
042000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
042100         END-IF
042200*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
042300     ELSE
042400*   INCREMENTA IL CONTATORE WS-MW-OUT-IDX
042500         ADD 1 TO WS-MW-OUT-IDX
042600*   CARICA WS-MSG-CLEAN CON IL VALORE DI WS-MW-CHAR
042700         MOVE WS-MW-CHAR TO WS-MSG-CLEAN (WS-MW-OUT-IDX:1)
042800*   CARICA WS-MW-LAST-WAS-SPACE CON IL VALORE DI 'N'
042900         MOVE 'N' TO WS-MW-LAST-WAS-SPACE
043000*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
043100     END-IF.
043200*   FINE DELLA ROUTINE 2110-COLLAPSE-ONE-CHAR
043300 2110-COLLAPSE-ONE-CHAR-EX.
043400*   PUNTO DI USCITA DELLA ROUTINE
043500     EXIT.
043600 
043700*   ==========================================================
043800*   2200  -  ELABORAZIONE DI UN MESSAGGIO (CLASSIFICA, ESTRAE,
043900*   CONVERTE E SCRIVE); RICH. EDR-5388
044000*   ==========================================================
044100*   ROUTINE 2200-EDIT-MESSAGE
044200 2200-EDIT-MESSAGE.
044300*   RICHIAMA LA ROUTINE 2100-NORMALIZE-MESSAGE FINO ALLA SUA USCIT
044400     PERFORM 2100-NORMALIZE-MESSAGE THRU 2100-NORMALIZE-MESSAGE-EX.
044500*   RICHIAMA LA ROUTINE 3000-CLASSIFY-MESSAGE FINO ALLA SUA USCITA
044600     PERFORM 3000-CLASSIFY-MESSAGE THRU 3000-CLASSIFY-MESSAGE-EX.
044700*   CONTROLLA LA CONDIZIONE SU SHAPE-IS-NONE
044800     IF SHAPE-IS-NONE
044900*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
045000         DISPLAY 'MSGPARSE: MESSAGGIO SCARTATO, NESSUNA SAGOMA - '
045100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
045200             RAWM-HEAD-TEXT
045300*   PROSEGUE L'ISTRUZIONE PRECEDENTE
045400             UPON CONSOLE
045500*   INCREMENTA IL CONTATORE WS-MSGS-SKIPPED
045600         ADD 1 TO WS-MSGS-SKIPPED
045700*   SALTA ALLA ROUTINE 2290-NEXT-MESSAGE.
045800         GO TO 2290-NEXT-MESSAGE.
045900*   RICHIAMA LA ROUTINE 3500-EXTRACT-TOKENS FINO ALLA SUA USCITA
046000     PERFORM 3500-EXTRACT-TOKENS THRU 3500-EXTRACT-TOKENS-EX.
046100 
046200*   CARICA WS-CA-RAW. CON IL VALORE DI WS-AMOUNT-WORD
046300     MOVE WS-AMOUNT-WORD TO WS-CA-RAW.
046400*   RICHIAMA LA ROUTINE 4000-CLEAN-AMOUNT FINO ALLA SUA USCITA
046500     PERFORM 4000-CLEAN-AMOUNT THRU 4000-CLEAN-AMOUNT-EX.
046600*   CONTROLLA LA CONDIZIONE SU WS-AMOUNT-NUM
046700     IF WS-AMOUNT-NUM = 0
046800*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
046900         DISPLAY 'MSGPARSE: AVVISO, IMPORTO NON RICONOSCIUTO - '
047000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
047100             RAWM-HEAD-TEXT
047200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
047300             UPON CONSOLE
047400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
047500     END-IF.
047600*   CARICA WS-AMOUNT-OUT-TEXT. CON IL VALORE DI WS-AMOUNT-TEXT
047700     MOVE WS-AMOUNT-TEXT TO WS-AMOUNT-OUT-TEXT.
047800 
047900*   CARICA WS-CA-RAW. CON IL VALORE DI WS-BALANCE-WORD
048000     MOVE WS-BALANCE-WORD TO WS-CA-RAW.
048100*   RICHIAMA LA ROUTINE 4000-CLEAN-AMOUNT FINO ALLA SUA USCITA
048200     PERFORM 4000-CLEAN-AMOUNT THRU 4000-CLEAN-AMOUNT-EX.
048300*   CARICA WS-BALANCE-TEXT. CON IL VALORE DI WS-AMOUNT-TEXT
048400     MOVE WS-AMOUNT-TEXT TO WS-BALANCE-TEXT.
048500 
048600*   CARICA WS-CA-RAW. CON IL VALORE DI WS-CHARGE-WORD
048700     MOVE WS-CHARGE-WORD TO WS-CA-RAW.
048800*   RICHIAMA LA ROUTINE 4000-CLEAN-AMOUNT FINO ALLA SUA USCITA
048900     PERFORM 4000-CLEAN-AMOUNT THRU 4000-CLEAN-AMOUNT-EX.
049000*   CARICA WS-CHARGE-TEXT. CON IL VALORE DI WS-AMOUNT-TEXT
049100     MOVE WS-AMOUNT-TEXT TO WS-CHARGE-TEXT.
049200 
049300*   RICHIAMA LA ROUTINE 5000-CONVERT-DATETIME FINO ALLA SUA USCITA
049400     PERFORM 5000-CONVERT-DATETIME THRU 5000-CONVERT-DATETIME-EX.
049500*   RICHIAMA LA ROUTINE 6000-EMIT-TRANS FINO ALLA SUA USCITA
049600     PERFORM 6000-EMIT-TRANS THRU 6000-EMIT-TRANS-EX.
049700*   CONTROLLA LA CONDIZIONE SU WS-CHARGE-NUM
049800     IF WS-CHARGE-NUM > 0
049900*   RICHIAMA LA ROUTINE 6100-EMIT-CHARGE FINO ALLA SUA USCITA
050000         PERFORM 6100-EMIT-CHARGE THRU 6100-EMIT-CHARGE-EX
050100*   INCREMENTA IL CONTATORE WS-CHARGES-EMITTED
050200         ADD 1 TO WS-CHARGES-EMITTED
050300*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
050400     END-IF.
050500*   INCREMENTA IL CONTATORE WS-MSGS-EMITTED.
050600     ADD 1 TO WS-MSGS-EMITTED.
050700*   ROUTINE 2290-NEXT-MESSAGE
050800 2290-NEXT-MESSAGE.
050900*   RICHIAMA LA ROUTINE 2000-READ-MESSAGE FINO ALLA SUA USCITA
051000     PERFORM 2000-READ-MESSAGE THRU 2000-READ-MESSAGE-EX.
051100*   FINE DELLA ROUTINE 2200-EDIT-MESSAGE
051200 2200-EDIT-MESSAGE-EX.
051300*   PUNTO DI USCITA DELLA ROUTINE
051400     EXIT.
051500 
051600*   ==========================================================
051700*   3000  -  CLASSIFICAZIONE DEL MESSAGGIO (PRIMA SAGOMA CHE
051800*   CORRISPONDE VINCE); RICH. EDR-5388
051900*   ==========================================================
052000*   ROUTINE 3000-CLASSIFY-MESSAGE
052100 3000-CLASSIFY-MESSAGE.
052200*   CARICA WS-SHAPE-CODE. CON IL VALORE DI SPACE
052300     MOVE SPACE TO WS-SHAPE-CODE.
052400*   RICHIAMA LA ROUTINE 3100-TRY-SENT FINO ALLA SUA USCITA
052500     PERFORM 3100-TRY-SENT THRU 3100-TRY-SENT-EX.
052600*   CONTROLLA CHE LA CONDIZIONE SHAPE-IS-NONE NON SIA VERA
052700     IF NOT SHAPE-IS-NONE
052800*   SALTA ALLA ROUTINE 3000-CLASSIFY-MESSAGE-EX.
052900         GO TO 3000-CLASSIFY-MESSAGE-EX.
053000*   RICHIAMA LA ROUTINE 3200-TRY-WITHDRAW FINO ALLA SUA USCITA
053100     PERFORM 3200-TRY-WITHDRAW THRU 3200-TRY-WITHDRAW-EX.
053200*   CONTROLLA CHE LA CONDIZIONE SHAPE-IS-NONE NON SIA VERA
053300     IF NOT SHAPE-IS-NONE
053400*   SALTA ALLA ROUTINE 3000-CLASSIFY-MESSAGE-EX.
053500         GO TO 3000-CLASSIFY-MESSAGE-EX.
053600*   RICHIAMA LA ROUTINE 3300-TRY-RECEIVED FINO ALLA SUA USCITA
053700     PERFORM 3300-TRY-RECEIVED THRU 3300-TRY-RECEIVED-EX.
053800*   CONTROLLA CHE LA CONDIZIONE SHAPE-IS-NONE NON SIA VERA
053900     IF NOT SHAPE-IS-NONE
054000*   SALTA ALLA ROUTINE 3000-CLASSIFY-MESSAGE-EX.
054100         GO TO 3000-CLASSIFY-MESSAGE-EX.
054200*   RICHIAMA LA ROUTINE 3400-TRY-GIVE-CASH FINO ALLA SUA USCITA
054300     PERFORM 3400-TRY-GIVE-CASH THRU 3400-TRY-GIVE-CASH-EX.
054400*   FINE DELLA ROUTINE 3000-CLASSIFY-MESSAGE
054500 3000-CLASSIFY-MESSAGE-EX.
054600*   PUNTO DI USCITA DELLA ROUTINE
054700     EXIT.
054800 
054900*   ROUTINE 3100-TRY-SENT
055000 3100-TRY-SENT.
055100*   04-03-02 RV - SAGOMA A) INVIO/PAGAMENTO
055200*   15-02-26 RV - RICH. EDR-5944, AGGIUNTO IL CONNETTIVO " OF "
055300*   (ACQUISTI TIPO "BOUGHT KSH100.00 OF AIRTIME"), MANCAVA E
055400*   FACEVA CADERE IL MESSAGGIO FRA GLI SCARTATI.
055500*   CARICA WS-CONTAINS-HAYSTACK. CON IL VALORE DI WS-MSG-UPPER
055600     MOVE WS-MSG-UPPER TO WS-CONTAINS-HAYSTACK.
055700*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
055800     MOVE 'SENT TO' TO WS-CONTAINS-NEEDLE.
055900*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
056000     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
056100*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
056200     IF CONTAINS-IS-FOUND
056300*   CARICA WS-SHAPE-CODE CON IL VALORE DI 'S'
056400         MOVE 'S' TO WS-SHAPE-CODE
056500*   SALTA ALLA ROUTINE 3100-TRY-SENT-EX.
056600         GO TO 3100-TRY-SENT-EX.
056700*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
056800     MOVE 'PAID TO' TO WS-CONTAINS-NEEDLE.
056900*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
057000     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
057100*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
057200     IF CONTAINS-IS-FOUND
057300*   CARICA WS-SHAPE-CODE CON IL VALORE DI 'S'
057400         MOVE 'S' TO WS-SHAPE-CODE
057500*   SALTA ALLA ROUTINE 3100-TRY-SENT-EX.
057600         GO TO 3100-TRY-SENT-EX.
057700*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
057800     MOVE 'TRANSFERED TO' TO WS-CONTAINS-NEEDLE.
057900*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
058000     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
058100*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
058200     IF CONTAINS-IS-FOUND
058300*   CARICA WS-SHAPE-CODE CON IL VALORE DI 'S'
058400         MOVE 'S' TO WS-SHAPE-CODE
058500*   SALTA ALLA ROUTINE 3100-TRY-SENT-EX.
058600         GO TO 3100-TRY-SENT-EX.
058700*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
058800     MOVE ' OF ' TO WS-CONTAINS-NEEDLE.
058900*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
059000     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
059100*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
059200     IF CONTAINS-IS-FOUND
059300*   CARICA WS-SHAPE-CODE. CON IL VALORE DI 'S'
059400         MOVE 'S' TO WS-SHAPE-CODE.
059500*   FINE DELLA ROUTINE 3100-TRY-SENT
059600 3100-TRY-SENT-EX.
059700*   PUNTO DI USCITA DELLA ROUTINE
059800     EXIT.
059900 
060000*   ROUTINE 3200-TRY-WITHDRAW
060100 3200-TRY-WITHDRAW.
060200*   04-03-02 RV - SAGOMA B) PRELIEVO
060300*   CARICA WS-CONTAINS-HAYSTACK. CON IL VALORE DI WS-MSG-UPPER
060400     MOVE WS-MSG-UPPER TO WS-CONTAINS-HAYSTACK.
060500*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE DI 'WITHDRAW'
060600     MOVE 'WITHDRAW' TO WS-CONTAINS-NEEDLE.
060700*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
060800     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
060900*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
061000     IF CONTAINS-IS-FOUND
061100*   CARICA WS-SHAPE-CODE. CON IL VALORE DI 'W'
061200         MOVE 'W' TO WS-SHAPE-CODE.
061300*   FINE DELLA ROUTINE 3200-TRY-WITHDRAW
061400 3200-TRY-WITHDRAW-EX.
061500*   PUNTO DI USCITA DELLA ROUTINE
061600     EXIT.
061700 
061800*   ROUTINE 3300-TRY-RECEIVED
061900 3300-TRY-RECEIVED.
062000*   04-03-02 RV - SAGOMA C) RICEZIONE
062100*   CARICA WS-CONTAINS-HAYSTACK. CON IL VALORE DI WS-MSG-UPPER
062200     MOVE WS-MSG-UPPER TO WS-CONTAINS-HAYSTACK.
062300*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
062400     MOVE 'TRANSFERRED FROM' TO WS-CONTAINS-NEEDLE.
062500*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
062600     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
062700*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
062800     IF CONTAINS-IS-FOUND
062900*   CARICA WS-SHAPE-CODE CON IL VALORE DI 'R'
063000         MOVE 'R' TO WS-SHAPE-CODE
063100*   SALTA ALLA ROUTINE 3300-TRY-RECEIVED-EX.
063200         GO TO 3300-TRY-RECEIVED-EX.
063300*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE DI 'RECEIVED'
063400     MOVE 'RECEIVED' TO WS-CONTAINS-NEEDLE.
063500*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
063600     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
063700*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
063800     IF CONTAINS-IS-FOUND
063900*   CARICA WS-SHAPE-CODE CON IL VALORE DI 'R'
064000         MOVE 'R' TO WS-SHAPE-CODE
064100*   SALTA ALLA ROUTINE 3300-TRY-RECEIVED-EX.
064200         GO TO 3300-TRY-RECEIVED-EX.
064300*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE INDICATO
064400     MOVE ' FROM ' TO WS-CONTAINS-NEEDLE.
064500*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
064600     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
064700*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
064800     IF CONTAINS-IS-FOUND
064900*   CARICA WS-SHAPE-CODE. CON IL VALORE DI 'R'
065000         MOVE 'R' TO WS-SHAPE-CODE.
065100*   FINE DELLA ROUTINE 3300-TRY-RECEIVED
065200 3300-TRY-RECEIVED-EX.
065300*   PUNTO DI USCITA DELLA ROUTINE
065400     EXIT.
065500 
065600*   ROUTINE 3400-TRY-GIVE-CASH
065700 3400-TRY-GIVE-CASH.
065800*   04-03-02 RV - SAGOMA D) VERSAMENTO AGENTE (GIVE CASH)
065900*   CARICA WS-CONTAINS-HAYSTACK. CON IL VALORE DI WS-MSG-UPPER
066000     MOVE WS-MSG-UPPER TO WS-CONTAINS-HAYSTACK.
066100*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE DI 'GIVE'
066200     MOVE 'GIVE' TO WS-CONTAINS-NEEDLE.
066300*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
066400     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
066500*   CONTROLLA CHE LA CONDIZIONE CONTAINS-IS-FOUND NON SIA VERA
066600     IF NOT CONTAINS-IS-FOUND
066700*   SALTA ALLA ROUTINE 3400-TRY-GIVE-CASH-EX.
066800         GO TO 3400-TRY-GIVE-CASH-EX.
066900*   CARICA WS-CONTAINS-NEEDLE. CON IL VALORE DI 'CASH'
067000     MOVE 'CASH' TO WS-CONTAINS-NEEDLE.
067100*   RICHIAMA LA ROUTINE 3600-TEST-CONTAINS FINO ALLA SUA USCITA
067200     PERFORM 3600-TEST-CONTAINS THRU 3600-TEST-CONTAINS-EX.
067300*   CONTROLLA LA CONDIZIONE SU CONTAINS-IS-FOUND
067400     IF CONTAINS-IS-FOUND
067500*   CARICA WS-SHAPE-CODE. CON IL VALORE DI 'G'
067600         MOVE 'G' TO WS-SHAPE-CODE.
067700*   FINE DELLA ROUTINE 3400-TRY-GIVE-CASH
067800 3400-TRY-GIVE-CASH-EX.
067900*   PUNTO DI USCITA DELLA ROUTINE
068000     EXIT.
068100 
068200*   ==========================================================
068300*   3500  -  ESTRAZIONE DEI TOKEN (RICEVUTA, IMPORTI, DATA,
068400*   ORA) PAROLA PER PAROLA, TRAMITE UNSTRING SU SPAZIO
068500*   97-02-18 BOTTO
068600*   ==========================================================
068700*   ROUTINE 3500-EXTRACT-TOKENS
068800 3500-EXTRACT-TOKENS.
068900*   CARICA WS-RECEIPT-WORD. CON IL VALORE DI SPACES
069000     MOVE SPACES TO WS-RECEIPT-WORD.
069100*   CARICA WS-AMOUNT-WORD. CON IL VALORE DI SPACES
069200     MOVE SPACES TO WS-AMOUNT-WORD.
069300*   CARICA WS-BALANCE-WORD. CON IL VALORE DI SPACES
069400     MOVE SPACES TO WS-BALANCE-WORD.
069500*   CARICA WS-CHARGE-WORD. CON IL VALORE DI SPACES
069600     MOVE SPACES TO WS-CHARGE-WORD.
069700*   CARICA WS-DATE-TOKEN. CON IL VALORE DI SPACES
069800     MOVE SPACES TO WS-DATE-TOKEN.
069900*   CARICA WS-TIME-TOKEN. CON IL VALORE DI SPACES
070000     MOVE SPACES TO WS-TIME-TOKEN.
070100*   CARICA WS-AMPM-TOKEN. CON IL VALORE DI SPACES
070200     MOVE SPACES TO WS-AMPM-TOKEN.
070300*   CARICA WS-TOK-KSH-CNT. CON IL VALORE DI 0
070400     MOVE 0 TO WS-TOK-KSH-CNT.
070500*   CARICA WS-TOK-RECEIPT-SEEN. CON IL VALORE DI 'N'
070600     MOVE 'N' TO WS-TOK-RECEIPT-SEEN.
070700*   CARICA WS-TOK-PTR. CON IL VALORE DI 1
070800     MOVE 1 TO WS-TOK-PTR.
070900*   RICHIAMA LA ROUTINE 3510-SCAN-ONE-WORD FINO ALLA SUA USCITA
071000     PERFORM 3510-SCAN-ONE-WORD THRU 3510-SCAN-ONE-WORD-EX
071100*   RANGE DI USCITA DELLA ROUTINE 3510-SCAN-ONE-WORD-EX
071200         UNTIL WS-TOK-PTR > 300.
071300*   FINE DELLA ROUTINE 3500-EXTRACT-TOKENS
071400 3500-EXTRACT-TOKENS-EX.
071500*   PUNTO DI USCITA DELLA ROUTINE
071600     EXIT.
071700 
071800*   ROUTINE 3510-SCAN-ONE-WORD
071900 3510-SCAN-ONE-WORD.
072000*   CARICA WS-TOK-WORD. CON IL VALORE DI SPACES
072100     MOVE SPACES TO WS-TOK-WORD.
072200*   SCOMPONE WS-MSG-UPPER NEI SUOI SOTTOCAMPI
072300     UNSTRING WS-MSG-UPPER (1:300) DELIMITED BY SPACE
072400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
072500         INTO WS-TOK-WORD
072600*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-TOK-WORD
072700         WITH POINTER WS-TOK-PTR
072800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
072900         ON OVERFLOW MOVE 301 TO WS-TOK-PTR.
073000*   CONTROLLA LA CONDIZIONE SU WS-TOK-WORD
073100     IF WS-TOK-WORD = SPACES
073200*   SALTA ALLA ROUTINE 3510-SCAN-ONE-WORD-EX.
073300         GO TO 3510-SCAN-ONE-WORD-EX.
073400*   CONTROLLA CHE LA CONDIZIONE WS-TOK-RECEIPT-IS-SET NON SIA VERA
073500     IF NOT WS-TOK-RECEIPT-IS-SET
073600*   CARICA WS-RECEIPT-WORD CON IL VALORE INDICATO
073700         MOVE WS-TOK-WORD (1:20) TO WS-RECEIPT-WORD
073800*   CARICA WS-TOK-RECEIPT-SEEN. CON IL VALORE DI 'Y'
073900         MOVE 'Y' TO WS-TOK-RECEIPT-SEEN.
074000*   RICHIAMA LA ROUTINE 3520-CLASSIFY-ONE-WORD FINO ALLA SUA USCIT
074100     PERFORM 3520-CLASSIFY-ONE-WORD THRU 3520-CLASSIFY-ONE-WORD-EX.
074200*   FINE DELLA ROUTINE 3510-SCAN-ONE-WORD
074300 3510-SCAN-ONE-WORD-EX.
074400*   PUNTO DI USCITA DELLA ROUTINE
074500     EXIT.
074600 
074700*   ROUTINE 3520-CLASSIFY-ONE-WORD
074800 3520-CLASSIFY-ONE-WORD.
074900*   CONTROLLA LA CONDIZIONE SU WS-TOK-WORD
075000     IF WS-TOK-WORD (1:3) = 'KSH'
075100*   INCREMENTA IL CONTATORE WS-TOK-KSH-CNT
075200         ADD 1 TO WS-TOK-KSH-CNT
075300*   VALUTA LE CONDIZIONI ALTERNATIVE DEL CASO
075400         EVALUATE WS-TOK-KSH-CNT
075500*   CASO PARTICOLARE DELL'EVALUATE
075600             WHEN 1
075700*   CARICA WS-AMOUNT-WORD CON IL VALORE DI WS-TOK-WORD
075800                 MOVE WS-TOK-WORD TO WS-AMOUNT-WORD
075900*   CASO PARTICOLARE DELL'EVALUATE
076000             WHEN 2
076100*   CARICA WS-BALANCE-WORD CON IL VALORE DI WS-TOK-WORD
076200                 MOVE WS-TOK-WORD TO WS-BALANCE-WORD
076300*   CASO PARTICOLARE DELL'EVALUATE
076400             WHEN OTHER
076500*   CARICA WS-CHARGE-WORD CON IL VALORE DI WS-TOK-WORD
076600                 MOVE WS-TOK-WORD TO WS-CHARGE-WORD
076700*   PROSEGUE L'AGGIORNAMENTO DI WS-CHARGE-WORD
076800         END-EVALUATE
076900*   SALTA ALLA ROUTINE 3520-CLASSIFY-ONE-WORD-EX.
077000         GO TO 3520-CLASSIFY-ONE-WORD-EX.
077100*   SCOMPONE WS-TOK-WORD NEI SUOI SOTTOCAMPI
077200     UNSTRING WS-TOK-WORD DELIMITED BY '/' INTO WS-CONTAINS-TEMP
077300*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-CONTAINS-TEMP
077400         ON OVERFLOW CONTINUE.
077500*   CONTROLLA LA CONDIZIONE SU WS-TOK-WORD
077600     IF WS-TOK-WORD (1:10) NOT = WS-CONTAINS-TEMP (1:10)
077700*   CARICA WS-DATE-TOKEN CON IL VALORE INDICATO
077800         MOVE WS-TOK-WORD (1:10) TO WS-DATE-TOKEN
077900*   SALTA ALLA ROUTINE 3520-CLASSIFY-ONE-WORD-EX.
078000         GO TO 3520-CLASSIFY-ONE-WORD-EX.
078100*   SCOMPONE WS-TOK-WORD NEI SUOI SOTTOCAMPI
078200     UNSTRING WS-TOK-WORD DELIMITED BY ':' INTO WS-CONTAINS-TEMP
078300*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-CONTAINS-TEMP
078400         ON OVERFLOW CONTINUE.
078500*   CONTROLLA LA CONDIZIONE SU WS-TOK-WORD
078600     IF WS-TOK-WORD (1:8) NOT = WS-CONTAINS-TEMP (1:8)
078700*   CARICA WS-TIME-TOKEN CON IL VALORE INDICATO
078800         MOVE WS-TOK-WORD (1:8) TO WS-TIME-TOKEN
078900*   SALTA ALLA ROUTINE 3520-CLASSIFY-ONE-WORD-EX.
079000         GO TO 3520-CLASSIFY-ONE-WORD-EX.
079100*   CONTROLLA LA CONDIZIONE SU WS-TOK-WORD
079200     IF WS-TOK-WORD (1:2) = 'AM' OR WS-TOK-WORD (1:2) = 'PM'
079300*   CARICA WS-AMPM-TOKEN. CON IL VALORE INDICATO
079400         MOVE WS-TOK-WORD (1:2) TO WS-AMPM-TOKEN.
079500*   FINE DELLA ROUTINE 3520-CLASSIFY-ONE-WORD
079600 3520-CLASSIFY-ONE-WORD-EX.
079700*   PUNTO DI USCITA DELLA ROUTINE
079800     EXIT.
079900 
080000*   ==========================================================
080100*   3600  -  IL TESTO A CONTIENE LA PAROLA B? (SCANSIONE VIA
080200*   UNSTRING, RIUSATA DAL MOTORE REGOLE DI LEDGERFY)
080300*   ==========================================================
080400*   ROUTINE 3600-TEST-CONTAINS
080500 3600-TEST-CONTAINS.
080600*   CARICA SW-CONTAINS-FOUND. CON IL VALORE DI 'N'
080700     MOVE 'N' TO SW-CONTAINS-FOUND.
080800*   CONTROLLA LA CONDIZIONE SU WS-CONTAINS-NEEDLE
080900     IF WS-CONTAINS-NEEDLE = SPACES
081000*   SALTA ALLA ROUTINE 3600-TEST-CONTAINS-EX.
081100         GO TO 3600-TEST-CONTAINS-EX.
081200*   SCOMPONE WS-CONTAINS-HAYSTACK NEI SUOI SOTTOCAMPI
081300     UNSTRING WS-CONTAINS-HAYSTACK DELIMITED BY WS-CONTAINS-NEEDLE
081400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
081500         INTO WS-CONTAINS-TEMP
081600*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-CONTAINS-TEMP
081700         ON OVERFLOW CONTINUE.
081800*   CONTROLLA LA CONDIZIONE SU WS-CONTAINS-HAYSTACK
081900     IF WS-CONTAINS-HAYSTACK NOT = WS-CONTAINS-TEMP
082000*   CARICA SW-CONTAINS-FOUND CON IL VALORE DI 'Y'
082100         MOVE 'Y' TO SW-CONTAINS-FOUND
082200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
082300     END-IF.
082400*   FINE DELLA ROUTINE 3600-TEST-CONTAINS
082500 3600-TEST-CONTAINS-EX.
082600*   PUNTO DI USCITA DELLA ROUTINE
082700     EXIT.
082800 
082900*   ==========================================================
083000*   4000  -  CONVERSIONE DI UNA PAROLA-IMPORTO IN NUMERO (9
083100*   CIFRE, NESSUN PUNTO MEMORIZZATO); RIUSATA PER IMPORTO,
083200*   SALDO E COMMISSIONE.  NON ANALIZZABILE -> ZERO.
083300*   ==========================================================
083400*   ROUTINE 4000-CLEAN-AMOUNT
083500 4000-CLEAN-AMOUNT.
083600*   CARICA WS-CA-INT-NUM. CON IL VALORE DI 0
083700     MOVE 0 TO WS-CA-INT-NUM.
083800*   CARICA WS-CA-FRAC-CNT. CON IL VALORE DI 0
083900     MOVE 0 TO WS-CA-FRAC-CNT.
084000*   CARICA WS-CA-FRAC-DIGIT-1. CON IL VALORE DI 0
084100     MOVE 0 TO WS-CA-FRAC-DIGIT-1.
084200*   CARICA WS-CA-FRAC-DIGIT-2. CON IL VALORE DI 0
084300     MOVE 0 TO WS-CA-FRAC-DIGIT-2.
084400*   CARICA WS-CA-SEEN-DOT. CON IL VALORE DI 'N'
084500     MOVE 'N' TO WS-CA-SEEN-DOT.
084600*   RICHIAMA LA ROUTINE 4010-SCAN-ONE-AMOUNT-CHAR
084700     PERFORM 4010-SCAN-ONE-AMOUNT-CHAR
084800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
084900         THRU 4010-SCAN-ONE-AMOUNT-CHAR-EX
085000*   RANGE DI USCITA DELLA ROUTINE 4010-SCAN-ONE-AMOUNT-CHAR-EX
085100         VARYING WS-CA-IDX FROM 1 BY 1
085200*   INIZIALIZZA L'INDICE WS-CA-IDX DEL CICLO
085300         UNTIL WS-CA-IDX > 40.
085400*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-INT-NUM
085500     MOVE WS-CA-INT-NUM TO WS-AMOUNT-TEXT (1:7).
085600*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-FRAC-DIGIT-1
085700     MOVE WS-CA-FRAC-DIGIT-1 TO WS-AMOUNT-TEXT (8:1).
085800*   CARICA WS-AMOUNT-TEXT CON IL VALORE DI WS-CA-FRAC-DIGIT-2
085900     MOVE WS-CA-FRAC-DIGIT-2 TO WS-AMOUNT-TEXT (9:1).
086000*   FINE DELLA ROUTINE 4000-CLEAN-AMOUNT
086100 4000-CLEAN-AMOUNT-EX.
086200*   PUNTO DI USCITA DELLA ROUTINE
086300     EXIT.
086400 
086500*   ROUTINE 4010-SCAN-ONE-AMOUNT-CHAR
086600 4010-SCAN-ONE-AMOUNT-CHAR.
086700*   CARICA WS-CA-CHAR. CON IL VALORE INDICATO
086800     MOVE WS-CA-RAW (WS-CA-IDX:1) TO WS-CA-CHAR.
086900*   CONTROLLA LA CONDIZIONE SU WS-CA-CHAR
087000     IF WS-CA-CHAR IS NUMERIC
087100*   CARICA WS-CA-DIGIT-VAL CON IL VALORE DI WS-CA-CHAR
087200         MOVE WS-CA-CHAR TO WS-CA-DIGIT-VAL
087300*   CONTROLLA CHE LA CONDIZIONE WS-CA-DOT-SEEN NON SIA VERA
087400         IF NOT WS-CA-DOT-SEEN
087500*   CALCOLA IL NUOVO VALORE DI WS-CA-INT-NUM
087600             COMPUTE WS-CA-INT-NUM =
087700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
087800                 WS-CA-INT-NUM * 10 + WS-CA-DIGIT-VAL
087900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
088000         ELSE
088100*   CONTROLLA LA CONDIZIONE SU WS-CA-FRAC-CNT
088200             IF WS-CA-FRAC-CNT < 2
088300*   INCREMENTA IL CONTATORE WS-CA-FRAC-CNT
088400                 ADD 1 TO WS-CA-FRAC-CNT
088500*   CONTROLLA LA CONDIZIONE SU WS-CA-FRAC-CNT
088600                 IF WS-CA-FRAC-CNT = 1
088700*   CARICA WS-CA-FRAC-DIGIT-1 CON IL VALORE DI WS-CA-DIGIT-VAL
088800                     MOVE WS-CA-DIGIT-VAL TO WS-CA-FRAC-DIGIT-1
088900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
089000                 ELSE
089100*   CARICA WS-CA-FRAC-DIGIT-2 CON IL VALORE DI WS-CA-DIGIT-VAL
089200                     MOVE WS-CA-DIGIT-VAL TO WS-CA-FRAC-DIGIT-2
089300*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
089400                 END-IF
089500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
089600             END-IF
089700*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
089800         END-IF
089900*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
090000     ELSE
090100*   CONTROLLA LA CONDIZIONE SU WS-CA-CHAR
090200         IF WS-CA-CHAR = '.'
090300*   CARICA WS-CA-SEEN-DOT CON IL VALORE DI 'Y'
090400             MOVE 'Y' TO WS-CA-SEEN-DOT
090500*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
090600         END-IF
090700*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
090800     END-IF.
090900*   FINE DELLA ROUTINE 4010-SCAN-ONE-AMOUNT-CHAR
091000 4010-SCAN-ONE-AMOUNT-CHAR-EX.
091100*   PUNTO DI USCITA DELLA ROUTINE
091200     EXIT.
091300 
091400*   ==========================================================
091500*   5000  -  CONVERSIONE DATA/ORA - D/M/AA + H:MM AM|PM ->
091600*   YYYY-MM-DD HH:MM:SS A 24 ORE; RICH. EDR-5810
091700*   ==========================================================
091800*   ROUTINE 5000-CONVERT-DATETIME
091900 5000-CONVERT-DATETIME.
092000*   CARICA WS-DATE-PARTS-WHOLE. CON IL VALORE DI SPACES
092100     MOVE SPACES TO WS-DATE-PARTS-WHOLE.
092200*   SCOMPONE WS-DATE-TOKEN NEI SUOI SOTTOCAMPI
092300     UNSTRING WS-DATE-TOKEN DELIMITED BY '/'
092400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
092500         INTO WS-DAY-RAW2 WS-MONTH-RAW2 WS-YEAR-RAW2
092600*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-DAY-RAW2
092700         ON OVERFLOW CONTINUE.
092800*   CARICA WS-DTP-RAW. CON IL VALORE DI WS-DAY-RAW2
092900     MOVE WS-DAY-RAW2 TO WS-DTP-RAW.
093000*   RICHIAMA LA ROUTINE 5010-SCAN-DATE-DIGITS FINO ALLA SUA USCITA
093100     PERFORM 5010-SCAN-DATE-DIGITS THRU 5010-SCAN-DATE-DIGITS-EX.
093200*   CARICA WS-DAY-NUM. CON IL VALORE DI WS-DTP-NUM
093300     MOVE WS-DTP-NUM TO WS-DAY-NUM.
093400*   CARICA WS-DTP-RAW. CON IL VALORE DI WS-MONTH-RAW2
093500     MOVE WS-MONTH-RAW2 TO WS-DTP-RAW.
093600*   RICHIAMA LA ROUTINE 5010-SCAN-DATE-DIGITS FINO ALLA SUA USCITA
093700     PERFORM 5010-SCAN-DATE-DIGITS THRU 5010-SCAN-DATE-DIGITS-EX.
093800*   CARICA WS-MONTH-NUM. CON IL VALORE DI WS-DTP-NUM
093900     MOVE WS-DTP-NUM TO WS-MONTH-NUM.
094000*   CARICA WS-DTP-RAW. CON IL VALORE DI WS-YEAR-RAW2
094100     MOVE WS-YEAR-RAW2 TO WS-DTP-RAW.
094200*   RICHIAMA LA ROUTINE 5010-SCAN-DATE-DIGITS FINO ALLA SUA USCITA
094300     PERFORM 5010-SCAN-DATE-DIGITS THRU 5010-SCAN-DATE-DIGITS-EX.
094400*   CALCOLA IL NUOVO VALORE DI WS-YEAR-FULL
094500     COMPUTE WS-YEAR-FULL = 2000 + WS-DTP-NUM.
094600 
094700*   CARICA WS-TIME-PARTS-WHOLE. CON IL VALORE DI SPACES
094800     MOVE SPACES TO WS-TIME-PARTS-WHOLE.
094900*   SCOMPONE WS-TIME-TOKEN NEI SUOI SOTTOCAMPI
095000     UNSTRING WS-TIME-TOKEN DELIMITED BY ':'
095100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
095200         INTO WS-HOUR-RAW2 WS-MIN-RAW2
095300*   DESTINAZIONE DELLO SCOMPOSIZIONE: WS-HOUR-RAW2
095400         ON OVERFLOW CONTINUE.
095500*   CARICA WS-DTP-RAW. CON IL VALORE DI WS-HOUR-RAW2
095600     MOVE WS-HOUR-RAW2 TO WS-DTP-RAW.
095700*   RICHIAMA LA ROUTINE 5010-SCAN-DATE-DIGITS FINO ALLA SUA USCITA
095800     PERFORM 5010-SCAN-DATE-DIGITS THRU 5010-SCAN-DATE-DIGITS-EX.
095900*   CARICA WS-HOUR-NUM. CON IL VALORE DI WS-DTP-NUM
096000     MOVE WS-DTP-NUM TO WS-HOUR-NUM.
096100*   CARICA WS-DTP-RAW. CON IL VALORE DI WS-MIN-RAW2
096200     MOVE WS-MIN-RAW2 TO WS-DTP-RAW.
096300*   RICHIAMA LA ROUTINE 5010-SCAN-DATE-DIGITS FINO ALLA SUA USCITA
096400     PERFORM 5010-SCAN-DATE-DIGITS THRU 5010-SCAN-DATE-DIGITS-EX.
096500*   CARICA WS-MIN-NUM. CON IL VALORE DI WS-DTP-NUM
096600     MOVE WS-DTP-NUM TO WS-MIN-NUM.
096700 
096800*   CONTROLLA LA CONDIZIONE SU WS-AMPM-TOKEN
096900     IF WS-AMPM-TOKEN (1:2) = 'PM'
097000*   CONTROLLA LA CONDIZIONE SU WS-HOUR-NUM
097100         IF WS-HOUR-NUM NOT = 12
097200*   CALCOLA IL NUOVO VALORE DI WS-HOUR-NUM
097300             COMPUTE WS-HOUR-NUM = WS-HOUR-NUM + 12
097400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
097500         END-IF
097600*   RAMO ALTERNATIVO SE LA CONDIZIONE E' FALSA
097700     ELSE
097800*   CONTROLLA LA CONDIZIONE SU WS-HOUR-NUM
097900         IF WS-HOUR-NUM = 12
098000*   CARICA WS-HOUR-NUM CON IL VALORE DI 0
098100             MOVE 0 TO WS-HOUR-NUM
098200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
098300         END-IF
098400*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
098500     END-IF.
098600 
098700*   CARICA WS-DATE-OUT. CON IL VALORE DI SPACES
098800     MOVE SPACES TO WS-DATE-OUT.
098900*   CARICA WS-DATE-OUT CON IL VALORE DI WS-YEAR-FULL
099000     MOVE WS-YEAR-FULL TO WS-DATE-OUT (1:4).
099100*   CARICA WS-DATE-OUT CON IL VALORE DI '-'
099200     MOVE '-' TO WS-DATE-OUT (5:1).
099300*   CARICA WS-DATE-OUT CON IL VALORE DI WS-MONTH-NUM
099400     MOVE WS-MONTH-NUM TO WS-DATE-OUT (6:2).
099500*   CARICA WS-DATE-OUT CON IL VALORE DI '-'
099600     MOVE '-' TO WS-DATE-OUT (8:1).
099700*   CARICA WS-DATE-OUT CON IL VALORE DI WS-DAY-NUM
099800     MOVE WS-DAY-NUM TO WS-DATE-OUT (9:2).
099900 
100000*   CARICA WS-TIME-OUT. CON IL VALORE DI SPACES
100100     MOVE SPACES TO WS-TIME-OUT.
100200*   CARICA WS-TIME-OUT CON IL VALORE DI WS-HOUR-NUM
100300     MOVE WS-HOUR-NUM TO WS-TIME-OUT (1:2).
100400*   CARICA WS-TIME-OUT CON IL VALORE DI ':'
100500     MOVE ':' TO WS-TIME-OUT (3:1).
100600*   CARICA WS-TIME-OUT CON IL VALORE DI WS-MIN-NUM
100700     MOVE WS-MIN-NUM TO WS-TIME-OUT (4:2).
100800*   CARICA WS-TIME-OUT CON IL VALORE DI ':'
100900     MOVE ':' TO WS-TIME-OUT (6:1).
101000*   CARICA WS-TIME-OUT CON IL VALORE DI '00'
101100     MOVE '00' TO WS-TIME-OUT (7:2).
101200*   FINE DELLA ROUTINE 5000-CONVERT-DATETIME
101300 5000-CONVERT-DATETIME-EX.
101400*   PUNTO DI USCITA DELLA ROUTINE
101500     EXIT.
101600 
101700*   ROUTINE 5010-SCAN-DATE-DIGITS
101800 5010-SCAN-DATE-DIGITS.
101900*   CARICA WS-DTP-NUM. CON IL VALORE DI 0
102000     MOVE 0 TO WS-DTP-NUM.
102100*   RICHIAMA LA ROUTINE 5015-ACCUM-ONE-DIGIT FINO ALLA SUA USCITA
102200     PERFORM 5015-ACCUM-ONE-DIGIT THRU 5015-ACCUM-ONE-DIGIT-EX
102300*   RANGE DI USCITA DELLA ROUTINE 5015-ACCUM-ONE-DIGIT-EX
102400         VARYING WS-DTP-IDX FROM 1 BY 1
102500*   INIZIALIZZA L'INDICE WS-DTP-IDX DEL CICLO
102600         UNTIL WS-DTP-IDX > 2.
102700*   FINE DELLA ROUTINE 5010-SCAN-DATE-DIGITS
102800 5010-SCAN-DATE-DIGITS-EX.
102900*   PUNTO DI USCITA DELLA ROUTINE
103000     EXIT.
103100 
103200*   ROUTINE 5015-ACCUM-ONE-DIGIT
103300 5015-ACCUM-ONE-DIGIT.
103400*   CARICA WS-DTP-CHAR. CON IL VALORE INDICATO
103500     MOVE WS-DTP-RAW (WS-DTP-IDX:1) TO WS-DTP-CHAR.
103600*   CONTROLLA LA CONDIZIONE SU WS-DTP-CHAR
103700     IF WS-DTP-CHAR IS NUMERIC
103800*   CARICA WS-DTP-DIGIT-VAL CON IL VALORE DI WS-DTP-CHAR
103900         MOVE WS-DTP-CHAR TO WS-DTP-DIGIT-VAL
104000*   CALCOLA IL NUOVO VALORE DI WS-DTP-NUM
104100         COMPUTE WS-DTP-NUM = WS-DTP-NUM * 10 + WS-DTP-DIGIT-VAL
104200*   TERMINA IL CONTROLLO DI CONDIZIONE PRECEDENTE
104300     END-IF.
104400*   FINE DELLA ROUTINE 5015-ACCUM-ONE-DIGIT
104500 5015-ACCUM-ONE-DIGIT-EX.
104600*   PUNTO DI USCITA DELLA ROUTINE
104700     EXIT.
104800 
104900*   ==========================================================
105000*   6000  -  EMISSIONE DELLA REGISTRAZIONE CANONICA
105100*   ==========================================================
105200*   ROUTINE 6000-EMIT-TRANS
105300 6000-EMIT-TRANS.
105400*   CARICA MPT-TRANS-RECORD. CON IL VALORE DI SPACES
105500     MOVE SPACES TO MPT-TRANS-RECORD.
105600*   CARICA MPT-RECEIPT-NO. CON IL VALORE INDICATO
105700     MOVE WS-RECEIPT-WORD (1:10) TO MPT-RECEIPT-NO.
105800*   COMPONE LA RIGA DI OUTPUT CAMPO PER CAMPO
105900     STRING WS-DATE-OUT DELIMITED BY SIZE
106000*   PROSEGUE L'ISTRUZIONE PRECEDENTE
106100            ' '         DELIMITED BY SIZE
106200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
106300            WS-TIME-OUT DELIMITED BY SIZE
106400*   PROSEGUE L'ISTRUZIONE PRECEDENTE
106500         INTO MPT-COMPLETION-TIME.
106600*   CARICA MPT-DETAILS. CON IL VALORE INDICATO
106700     MOVE WS-MSG-CLEAN (1:60) TO MPT-DETAILS.
106800*   CARICA MPT-TRANS-STATUS. CON IL VALORE DI 'COMPLETED'
106900     MOVE 'Completed' TO MPT-TRANS-STATUS.
107000*   VALUTA LE CONDIZIONI ALTERNATIVE DEL CASO
107100     EVALUATE TRUE
107200*   CASO PARTICOLARE DELL'EVALUATE
107300         WHEN SHAPE-IS-SENT OR SHAPE-IS-WITHDRAW
107400*   CARICA MPT-PAID-IN CON IL VALORE DI SPACES
107500             MOVE SPACES TO MPT-PAID-IN
107600*   CARICA MPT-WITHDRAWN CON IL VALORE DI WS-AMOUNT-OUT-TEXT
107700             MOVE WS-AMOUNT-OUT-TEXT TO MPT-WITHDRAWN
107800*   CASO PARTICOLARE DELL'EVALUATE
107900         WHEN SHAPE-IS-RECEIVED OR SHAPE-IS-GIVE-CASH
108000*   CARICA MPT-PAID-IN CON IL VALORE DI WS-AMOUNT-OUT-TEXT
108100             MOVE WS-AMOUNT-OUT-TEXT TO MPT-PAID-IN
108200*   CARICA MPT-WITHDRAWN CON IL VALORE DI SPACES
108300             MOVE SPACES TO MPT-WITHDRAWN
108400*   PROSEGUE L'AGGIORNAMENTO DI MPT-WITHDRAWN
108500     END-EVALUATE.
108600*   CARICA MPT-BALANCE. CON IL VALORE DI WS-BALANCE-TEXT
108700     MOVE WS-BALANCE-TEXT TO MPT-BALANCE.
108800*   SCRIVE IL RECORD REC-MPTRANS SUL FILE DI OUTPUT
108900     WRITE REC-MPTRANS FROM MPT-TRANS-RECORD.
109000*   FINE DELLA ROUTINE 6000-EMIT-TRANS
109100 6000-EMIT-TRANS-EX.
109200*   PUNTO DI USCITA DELLA ROUTINE
109300     EXIT.
109400 
109500*   ==========================================================
109600*   6100  -  EMISSIONE DELLA REGISTRAZIONE DI COMMISSIONE
109700*   (SOLO QUANDO LA COMMISSIONE E' > 0); RICH. EDR-5502
109800*   ==========================================================
109900*   ROUTINE 6100-EMIT-CHARGE
110000 6100-EMIT-CHARGE.
110100*   CARICA MPT-TRANS-RECORD. CON IL VALORE DI SPACES
110200     MOVE SPACES TO MPT-TRANS-RECORD.
110300*   CARICA MPT-RECEIPT-NO. CON IL VALORE INDICATO
110400     MOVE WS-RECEIPT-WORD (1:10) TO MPT-RECEIPT-NO.
110500*   COMPONE LA RIGA DI OUTPUT CAMPO PER CAMPO
110600     STRING WS-DATE-OUT DELIMITED BY SIZE
110700*   PROSEGUE L'ISTRUZIONE PRECEDENTE
110800            ' '         DELIMITED BY SIZE
110900*   PROSEGUE L'ISTRUZIONE PRECEDENTE
111000            WS-TIME-OUT DELIMITED BY SIZE
111100*   PROSEGUE L'ISTRUZIONE PRECEDENTE
111200         INTO MPT-COMPLETION-TIME.
111300*   CARICA MPT-DETAILS. CON IL VALORE INDICATO
111400     MOVE 'Mpesa Charge' TO MPT-DETAILS.
111500*   CARICA MPT-TRANS-STATUS. CON IL VALORE DI 'COMPLETED'
111600     MOVE 'Completed' TO MPT-TRANS-STATUS.
111700*   CARICA MPT-PAID-IN. CON IL VALORE DI SPACES
111800     MOVE SPACES TO MPT-PAID-IN.
111900*   CARICA MPT-WITHDRAWN. CON IL VALORE DI WS-CHARGE-TEXT
112000     MOVE WS-CHARGE-TEXT TO MPT-WITHDRAWN.
112100*   CARICA MPT-BALANCE. CON IL VALORE DI WS-BALANCE-TEXT
112200     MOVE WS-BALANCE-TEXT TO MPT-BALANCE.
112300*   SCRIVE IL RECORD REC-MPTRANS SUL FILE DI OUTPUT
112400     WRITE REC-MPTRANS FROM MPT-TRANS-RECORD.
112500*   FINE DELLA ROUTINE 6100-EMIT-CHARGE
112600 6100-EMIT-CHARGE-EX.
112700*   PUNTO DI USCITA DELLA ROUTINE
112800     EXIT.
112900 
113000*   ==========================================================
113100*   9000  -  REPORT DEI TOTALI DI FINE ELABORAZIONE
113200*   06-08-14 PG - RICH. EDR-5502
113300*   ==========================================================
113400*   ROUTINE 9000-REPORT-TOTALS
113500 9000-REPORT-TOTALS.
113600*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
113700     DISPLAY 'MSGPARSE: MESSAGGI ELABORATI = ' WS-MSGS-EMITTED
113800*   PROSEGUE L'ISTRUZIONE PRECEDENTE
113900         UPON CONSOLE.
114000*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
114100     DISPLAY 'MSGPARSE: MESSAGGI SCARTATI  = ' WS-MSGS-SKIPPED
114200*   PROSEGUE L'ISTRUZIONE PRECEDENTE
114300         UPON CONSOLE.
114400*   SCRIVE UN MESSAGGIO A CONSOLE PER L'OPERATORE
114500     DISPLAY 'MSGPARSE: ADDEBITI EMESSI    = ' WS-CHARGES-EMITTED
114600*   PROSEGUE L'ISTRUZIONE PRECEDENTE
114700         UPON CONSOLE.
114800*   FINE DELLA ROUTINE 9000-REPORT-TOTALS
114900 9000-REPORT-TOTALS-EX.
115000*   PUNTO DI USCITA DELLA ROUTINE
115100     EXIT.
